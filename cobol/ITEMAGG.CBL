000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              ITEMAGG.
000300 AUTHOR.                  T M KOWALSKI.
000400 INSTALLATION.            MIDLAND WHOLESALE FOODS - I S DEPT.
000500 DATE-WRITTEN.            06/04/87.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
000800*
000900***************************************************************
001000* CHANGE LOG                                                  *
001100* ----------                                                  *
001200* 060487  TMK  INITIAL RELEASE.  CR-0151.  PRODUCT-LINE        *
001300*              CLASSIFICATION AND THREE-YEAR TREND SUMMARY     *
001400*              FOR THE MERCHANDISING COMMITTEE.                *
001500* 021088  TMK  RULE TABLE NOW SORTED BY KEYWORD LENGTH SO A    *
001600*              LONGER, MORE SPECIFIC KEYWORD WINS OVER A       *
001700*              SHORTER ONE WHEN BOTH MATCH.  CR-0179.          *
001800* 073190  RJD  ADDED PRIORITY-FLAG OVERRIDE - MANUALLY FLAGGED *
001900*              RULES ALWAYS WIN REGARDLESS OF KEYWORD LENGTH.  *
002000*              CR-0244.                                       *
002100* 041592  SLP  UNMATCHED PRODUCTS NO LONGER DROPPED - THEY     *
002200*              NOW ROLL UP UNDER THE STANDARD UNCLASSIFIED     *
002300*              BUCKET.  CR-0298.                               *
002400* 021598  TMK  Y2K - EXPANDED PACKED YEAR FIELDS TO FOUR        *
002500*              DIGITS THROUGHOUT.  CR-0480.                    *
002600* 091999  SLP  ADDED YEAR-OVER-YEAR PERCENT COLUMNS TO THE     *
002700*              PRINTED SUMMARY - PREVIOUSLY QTY/AMT ONLY.      *
002800*              CR-0522.                                       *
002900* 052003  RJD  CORRECTED DIVIDE-BY-ZERO ABEND WHEN A            *
003000*              CLASSIFICATION HAD NO PRIOR-YEAR AMOUNT.        *
003100*              CR-0561.                                        *
003200***************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.         IBM-PC.
003700 OBJECT-COMPUTER.         IBM-PC.
003800 SPECIAL-NAMES.           C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300     SELECT CLASSRUL      ASSIGN TO CLASSRUL
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS  IS FS-CLASSRUL.
004600*
004700     SELECT PRODSALE      ASSIGN TO PRODSALE
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-PRODSALE.
005000*
005100     SELECT ITEMSUMM      ASSIGN TO ITEMSUMM
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-ITEMSUMM.
005400*
005500     SELECT PRTOUT        ASSIGN TO PRTOUT
005600            ORGANIZATION IS RECORD SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  CLASSRUL
006200     LABEL RECORD IS STANDARD
006300     RECORD CONTAINS 81 CHARACTERS
006400     DATA RECORD IS CLASSRUL-REC.
006500 01  CLASSRUL-REC.
006600     05  CR-CLASS-NAME        PIC X(20).
006700     05  CR-KEYWORDS          PIC X(60).
006800     05  CR-PRIORITY-FLAG     PIC X(01).
006900*
007000*    THREE YEARS OF QTY/AMT PAIRS - OLDEST FIRST, LIKE THE
007100*    UPSTREAM EXTRACT DELIVERS THEM.
007200 FD  PRODSALE
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 100 CHARACTERS
007500     DATA RECORD IS PRODSALE-REC.
007600 01  PRODSALE-REC.
007700     05  PS-PRODUCT-NAME      PIC X(40).
007800     05  PS-YEAR-1-QTY        PIC S9(09) SIGN IS TRAILING.
007900     05  PS-YEAR-1-AMT        PIC S9(11) SIGN IS TRAILING.
008000     05  PS-YEAR-2-QTY        PIC S9(09) SIGN IS TRAILING.
008100     05  PS-YEAR-2-AMT        PIC S9(11) SIGN IS TRAILING.
008200     05  PS-YEAR-3-QTY        PIC S9(09) SIGN IS TRAILING.
008300     05  PS-YEAR-3-AMT        PIC S9(11) SIGN IS TRAILING.
008400*
008500*    A SECOND VIEW OF THE PRODUCT NAME AS TWO 20-BYTE HALVES -
008600*    CARRIED OVER FROM THE OLD 40-COLUMN WAREHOUSE TERMINALS
008700*    THAT COULD ONLY DISPLAY ONE HALF OF THE FIELD AT A TIME.
008800 01  PRODSALE-NAME-VIEW REDEFINES PRODSALE-REC.
008900     05  PV-NAME-LINE-1       PIC X(20).
009000     05  PV-NAME-LINE-2       PIC X(20).
009100     05  FILLER               PIC X(60).
009200*
009300 FD  ITEMSUMM
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 110 CHARACTERS
009600     DATA RECORD IS ITEMSUMM-REC.
009700 01  ITEMSUMM-REC.
009800     05  IS-CLASS-NAME        PIC X(20).
009900     05  IS-YEAR-3-QTY        PIC S9(11) SIGN IS TRAILING.
010000     05  IS-YEAR-3-AMT        PIC S9(13) SIGN IS TRAILING.
010100     05  IS-YEAR-2-QTY        PIC S9(11) SIGN IS TRAILING.
010200     05  IS-YEAR-2-AMT        PIC S9(13) SIGN IS TRAILING.
010210     05  IS-YEAR-1-QTY        PIC S9(11) SIGN IS TRAILING.
010220     05  IS-YEAR-1-AMT        PIC S9(13) SIGN IS TRAILING.
010300     05  IS-YOY-3-VS-2        PIC S9(05)V9 SIGN IS TRAILING.
010400     05  IS-YOY-2-VS-1        PIC S9(05)V9 SIGN IS TRAILING.
010410     05  IS-YOY-1             PIC S9(05)V9 SIGN IS TRAILING.
010500*
010600 FD  PRTOUT
010700     LABEL RECORD IS OMITTED
010800     RECORD CONTAINS 132 CHARACTERS
010900     LINAGE IS 60 WITH FOOTING AT 55
011000     DATA RECORD IS PRTLINE.
011100 01  PRTLINE                  PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500 01  WS-FILE-STATUSES.
011600     05  FS-CLASSRUL          PIC XX      VALUE ZEROES.
011700     05  FS-PRODSALE          PIC XX      VALUE ZEROES.
011800     05  FS-ITEMSUMM          PIC XX      VALUE ZEROES.
011900*
011910*    ---- STANDALONE SWITCHES ----
012000 77  MORE-RULES               PIC XXX     VALUE "YES".
012010 77  MORE-PRODS               PIC XXX     VALUE "YES".
012020 77  WS-FOUND-SWITCH          PIC XXX     VALUE "NO".
012030 77  WS-SWAP-SWITCH           PIC XXX     VALUE "NO".
012500*
012600*    ---- CLASSIFICATION RULE TABLE - SORTED BEFORE USE SO   ----
012700*    ---- THE MOST SPECIFIC KEYWORD WINS THE MATCH.          ----
012800 77  WS-RULE-CNT              PIC S9(4) COMP VALUE ZERO.
012900 01  WS-RULE-TABLE.
013000     05  WS-RULE-ENTRY OCCURS 0 TO 200 TIMES
013100                       DEPENDING ON WS-RULE-CNT
013200                       INDEXED BY WR-IDX.
013300         10  WR-CLASS-NAME    PIC X(20).
013400         10  WR-KEYWORDS      PIC X(60).
013500         10  WR-PRIORITY-FLAG PIC X(01).
013600         10  WR-KEY-LEN       PIC S9(4) COMP.
013700*
013800 01  WS-RULE-SWAP-AREA.
013900     05  WR-SWAP-CLASS-NAME   PIC X(20).
014000     05  WR-SWAP-KEYWORDS     PIC X(60).
014100     05  WR-SWAP-PRI-FLAG     PIC X(01).
014200     05  WR-SWAP-KEY-LEN      PIC S9(4) COMP.
014300*
014400*    ---- PER-CLASSIFICATION 3-YEAR ACCUMULATOR TABLE ----
014500 77  WS-CLASS-CNT             PIC S9(4) COMP VALUE ZERO.
014600 01  WS-CLASS-TABLE.
014700     05  WS-CLASS-ENTRY OCCURS 0 TO 200 TIMES
014800                        DEPENDING ON WS-CLASS-CNT
014900                        INDEXED BY WK-IDX.
015000         10  WK-CLASS-NAME    PIC X(20).
015100         10  WK-YEAR-DATA.
015200             15  WK-YEAR-1-QTY    PIC S9(11).
015300             15  WK-YEAR-1-AMT    PIC S9(13).
015400             15  WK-YEAR-2-QTY    PIC S9(11).
015500             15  WK-YEAR-2-AMT    PIC S9(13).
015600             15  WK-YEAR-3-QTY    PIC S9(11).
015700             15  WK-YEAR-3-AMT    PIC S9(13).
015800*            ALTERNATE TABLE VIEW OF THE SAME THREE YEARS -
015900*            USED BY 3005-VALIDATE-YEAR-DATA TO SCRUB A
016000*            NEGATIVE QTY OR AMT LEFT BY A BAD EXTRACT
016010*            WITHOUT THREE SEPARATE NAMED-FIELD IF'S. CR-0714.
016100         10  WK-YEAR-OCC-TBL REDEFINES WK-YEAR-DATA
016200                              OCCURS 3 TIMES.
016300             15  WK-YR-QTY    PIC S9(11).
016400             15  WK-YR-AMT    PIC S9(13).
016500         10  WK-YOY-3-VS-2    PIC S9(05)V9.
016600         10  WK-YOY-2-VS-1    PIC S9(05)V9.
016610         10  WK-YOY-1         PIC S9(05)V9.
016700*
016800*    ---- SCAN WORK AREA FOR THE KEYWORD SEARCH ----
016810*    SUBSCRIPTS AND COUNTERS ARE STANDALONE 77-LEVELS -
016820*    ONLY THE CARRIED WORK VALUES STAY GROUPED BELOW.
016900 77  WS-SCAN-SUBS             PIC S9(4) COMP.
017000 77  WS-KEY-SUBS              PIC S9(4) COMP.
017100 77  WS-KEY-LEN               PIC S9(4) COMP.
017200 77  WS-BEST-LEN              PIC S9(4) COMP.
017210 77  WS-SUBS                  PIC S9(4) COMP.
017220 77  WS-YR-SUBS               PIC S9(4) COMP.
017300 01  WS-SCAN-WORK.
017400     05  WS-ONE-KEYWORD       PIC X(20).
017500     05  WS-MATCH-CLASS       PIC X(20).
017600     05  WS-BEST-PRIORITY     PIC X(01).
017800*
017900*    A KEYWORD LIST LIKE "PICKLE,RELISH,CHUTNEY" IS BROKEN
018000*    APART A CHARACTER AT A TIME BELOW - THIS SHOP'S COMPILER
018100*    RUNS AN OLD UNSTRING THAT MISHANDLES A TRAILING DELIMITER
018200*    WITH NOTHING AFTER IT, SO THE SCAN USES PLAIN REFERENCE
018300*    MODIFICATION, ONE CHARACTER AT A TIME, INSTEAD.
018310 77  WS-CMP-POS               PIC S9(4) COMP.
018320 77  WS-CMP-LEN               PIC S9(4) COMP.
018330 77  WS-CMP-MATCH             PIC XXX.
018800*
018900 01  WS-TODAY-RAW6            PIC 9(06).
019000 01  WS-TODAY-RAW6-PARTS REDEFINES WS-TODAY-RAW6.
019100     05  WS-TODAY-YY2         PIC 9(02).
019200     05  WS-TODAY-MM          PIC 9(02).
019300     05  WS-TODAY-DD          PIC 9(02).
019400 77  WS-TODAY-CC              PIC 9(02) VALUE ZERO.
019500 77  WS-TODAY-YY              PIC 9(04) VALUE ZERO.
019600 77  WS-PCTR                  PIC 99 COMP     VALUE ZERO.
019700*
019800*    ---- REPORT LINES ----
019900 01  RPT-TITLE-LINE.
020000     05  FILLER               PIC X(06)   VALUE "DATE: ".
020100     05  RT-MM                PIC 99.
020200     05  FILLER               PIC X       VALUE "/".
020300     05  RT-DD                PIC 99.
020400     05  FILLER               PIC X       VALUE "/".
020500     05  RT-YY                PIC 9(4).
020600     05  FILLER               PIC X(24)   VALUE SPACES.
020700     05  FILLER               PIC X(44)   VALUE
020800         "MIDLAND WHOLESALE - PRODUCT LINE SUMMARY".
020900     05  FILLER               PIC X(19)   VALUE SPACES.
021000     05  FILLER               PIC X(06)   VALUE "PAGE: ".
021100     05  RT-PCTR              PIC Z9.
021200*
021300 01  RPT-HEAD-1.
021400     05  FILLER               PIC X(05)   VALUE SPACES.
021500     05  FILLER               PIC X(14)   VALUE "CLASSIFICATION".
021600     05  FILLER               PIC X(03)   VALUE SPACES.
021700     05  FILLER               PIC X(4)    VALUE "YR-3".
021750     05  FILLER               PIC X(26)   VALUE SPACES.
021800     05  FILLER               PIC X(4)    VALUE "YR-2".
021850     05  FILLER               PIC X(26)   VALUE SPACES.
021900     05  FILLER               PIC X(4)    VALUE "YR-1".
021950     05  FILLER               PIC X(25)   VALUE SPACES.
022000     05  FILLER               PIC X(3)    VALUE "YOY".
022050     05  FILLER               PIC X(4)    VALUE SPACES.
022100     05  FILLER               PIC X(3)    VALUE "YOY".
022150     05  FILLER               PIC X(4)    VALUE SPACES.
022200     05  FILLER               PIC X(3)    VALUE "YOY".
022250     05  FILLER               PIC X(4)    VALUE SPACES.
022500*
022600 01  RPT-HEAD-2.
022650     05  FILLER               PIC X(22)   VALUE SPACES.
022700     05  FILLER               PIC X(11)   VALUE "QTY / AMT  ".
022750     05  FILLER               PIC X(19)   VALUE SPACES.
022800     05  FILLER               PIC X(11)   VALUE "QTY / AMT  ".
022850     05  FILLER               PIC X(19)   VALUE SPACES.
022900     05  FILLER               PIC X(11)   VALUE "QTY / AMT  ".
022950     05  FILLER               PIC X(18)   VALUE SPACES.
023000     05  FILLER               PIC X(7)    VALUE "3 VS 2 ".
023100     05  FILLER               PIC X(7)    VALUE "2 VS 1 ".
023150     05  FILLER               PIC X(7)    VALUE "BASE   ".
023600*
023700 01  RPT-DETAIL-LINE.
023900     05  RD-CLASS-NAME        PIC X(20).
024000     05  FILLER               PIC X(02)   VALUE SPACES.
024100     05  RD-YR3-QTY           PIC ZZZ,ZZZ,ZZ9-.
024200     05  FILLER               PIC X(01)   VALUE SPACES.
024300     05  RD-YR3-AMT           PIC ZZZ,ZZZ,ZZZ,ZZ9-.
024400     05  FILLER               PIC X(01)   VALUE SPACES.
024500     05  RD-YR2-QTY           PIC ZZZ,ZZZ,ZZ9-.
024600     05  FILLER               PIC X(01)   VALUE SPACES.
024700     05  RD-YR2-AMT           PIC ZZZ,ZZZ,ZZZ,ZZ9-.
024750     05  FILLER               PIC X(01)   VALUE SPACES.
024800     05  RD-YR1-QTY           PIC ZZZ,ZZZ,ZZ9-.
024850     05  FILLER               PIC X(01)   VALUE SPACES.
024900     05  RD-YR1-AMT           PIC ZZZ,ZZZ,ZZZ,ZZ9-.
025000     05  RD-YOY-32            PIC ZZZ9.9-.
025100     05  RD-YOY-21            PIC ZZZ9.9-.
025150     05  RD-YOY-1             PIC ZZZ9.9-.
025300*
025400 01  RPT-GT-LINE.
025500     05  FILLER               PIC X(07)   VALUE "TOTALS:".
025600     05  FILLER               PIC X(15)   VALUE SPACES.
025700     05  GT-YR3-QTY           PIC ZZZ,ZZZ,ZZ9-.
025800     05  FILLER               PIC X(01)   VALUE SPACES.
025900     05  GT-YR3-AMT           PIC ZZZ,ZZZ,ZZZ,ZZ9-.
026000     05  FILLER               PIC X(01)   VALUE SPACES.
026100     05  GT-YR2-QTY           PIC ZZZ,ZZZ,ZZ9-.
026200     05  FILLER               PIC X(01)   VALUE SPACES.
026300     05  GT-YR2-AMT           PIC ZZZ,ZZZ,ZZZ,ZZ9-.
026350     05  FILLER               PIC X(01)   VALUE SPACES.
026360     05  GT-YR1-QTY           PIC ZZZ,ZZZ,ZZ9-.
026370     05  FILLER               PIC X(01)   VALUE SPACES.
026380     05  GT-YR1-AMT           PIC ZZZ,ZZZ,ZZZ,ZZ9-.
026400     05  FILLER               PIC X(21)   VALUE SPACES.
026500*
026600 01  BLANK-LINE.
026700     05  FILLER               PIC X(132)  VALUE SPACES.
026800*
026900 PROCEDURE DIVISION.
027000*
027100 0000-ITEMAGG.
027200     PERFORM 1000-INIT.
027300     PERFORM 2000-MAINLINE THRU 2000-EXIT
027400         UNTIL MORE-PRODS = "NO".
027500     PERFORM 3000-COMPUTE-RATIOS THRU 3000-EXIT.
027600     PERFORM 3200-WRITE-SUMMARY THRU 3200-EXIT.
027700     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.
027800     PERFORM 5000-CLOSING.
027900     STOP RUN.
028000*
028100 1000-INIT.
028200     ACCEPT WS-TODAY-RAW6 FROM DATE.
028300     IF WS-TODAY-YY2 < 50
028400         MOVE 20 TO WS-TODAY-CC
028500     ELSE
028600         MOVE 19 TO WS-TODAY-CC
028700     END-IF.
028800     COMPUTE WS-TODAY-YY = WS-TODAY-CC * 100 + WS-TODAY-YY2.
028900     MOVE WS-TODAY-MM TO RT-MM.
029000     MOVE WS-TODAY-DD TO RT-DD.
029100     MOVE WS-TODAY-YY TO RT-YY.
029200*
029300     OPEN INPUT  CLASSRUL.
029400     OPEN INPUT  PRODSALE.
029500     OPEN OUTPUT PRTOUT.
029600     PERFORM 1100-LOAD-RULES THRU 1100-EXIT.
029700     CLOSE CLASSRUL.
029800     PERFORM 1200-SORT-RULES THRU 1200-EXIT.
029900     PERFORM 9000-READ-PRODUCT.
030000*
030100 1100-LOAD-RULES.
030110     MOVE "YES" TO MORE-RULES.
030120     PERFORM 1110-LOAD-ONE-RULE THRU 1110-EXIT
030130             UNTIL MORE-RULES = "NO".
030140 1100-EXIT.
030150     EXIT.
030160*
030170*    ONE INPUT RECORD BECOMES ONE RULE-TABLE ENTRY; KEYWORD LENGTH
030180*    IS COMPUTED HERE SO THE SORT PASS HAS IT READY.
030190 1110-LOAD-ONE-RULE.
030200     READ CLASSRUL
030210             AT END MOVE "NO" TO MORE-RULES
030220     END-READ.
030230     IF MORE-RULES = "YES"
030240             ADD 1 TO WS-RULE-CNT
030250             MOVE CR-CLASS-NAME TO WR-CLASS-NAME(WS-RULE-CNT)
030260             MOVE CR-KEYWORDS   TO WR-KEYWORDS(WS-RULE-CNT)
030270             MOVE CR-PRIORITY-FLAG
030280                     TO WR-PRIORITY-FLAG(WS-RULE-CNT)
030290             PERFORM 1150-KEYWORD-LENGTH THRU 1150-EXIT
030300     END-IF.
030310 1110-EXIT.
030320     EXIT.
030330*
030340*    TOTAL KEYWORD LENGTH = SUM OF THE TRIMMED LENGTHS OF THE
030350*    INDIVIDUAL KEYWORDS IN THE LIST, NOT COUNTING THE COMMAS
030360*    OR THE SPACES BETWEEN THEM.
030370 1150-KEYWORD-LENGTH.
030380     MOVE 0 TO WS-CMP-LEN.
030390     PERFORM 1155-COUNT-ONE-CHAR THRU 1155-EXIT
030400             VARYING WS-CMP-POS FROM 1 BY 1 UNTIL WS-CMP-POS > 60.
030410     MOVE WS-CMP-LEN TO WR-KEY-LEN(WS-RULE-CNT).
030420 1150-EXIT.
030430     EXIT.
030440*
030450 1155-COUNT-ONE-CHAR.
030460     IF WR-KEYWORDS(WS-RULE-CNT)(WS-CMP-POS:1) NOT = SPACE
030470            AND WR-KEYWORDS(WS-RULE-CNT)(WS-CMP-POS:1) NOT = ","
030480             ADD 1 TO WS-CMP-LEN
030490     END-IF.
030500 1155-EXIT.
030510     EXIT.
030520*
030530*    BUBBLE-PASS THE RULE TABLE SO PRIORITY-FLAGGED RULES
030540*    SORT FIRST, THEN LONGEST KEYWORD LIST WINS TIES.
030550 1200-SORT-RULES.
030560     IF WS-RULE-CNT < 2
030570             GO TO 1200-EXIT
030580     END-IF.
030590     MOVE "YES" TO WS-SWAP-SWITCH.
030600     PERFORM 1210-SORT-PASS THRU 1210-EXIT
030610             UNTIL WS-SWAP-SWITCH = "NO".
030620 1200-EXIT.
030630     EXIT.
030640*
030650 1210-SORT-PASS.
030660     MOVE "NO" TO WS-SWAP-SWITCH.
030670     PERFORM 1220-COMPARE-SWAP THRU 1220-EXIT
030680             VARYING WS-SUBS FROM 1 BY 1
030690             UNTIL WS-SUBS > WS-RULE-CNT - 1.
030700 1210-EXIT.
030710     EXIT.
030720*
030730 1220-COMPARE-SWAP.
030740     MOVE "NO" TO WS-CMP-MATCH.
030750     IF WR-PRIORITY-FLAG(WS-SUBS) <
030760            WR-PRIORITY-FLAG(WS-SUBS + 1)
030770             MOVE "YES" TO WS-CMP-MATCH
030780     ELSE
030790             IF WR-PRIORITY-FLAG(WS-SUBS) =
030800                    WR-PRIORITY-FLAG(WS-SUBS + 1)
030810                     IF WR-KEY-LEN(WS-SUBS) <
030820                            WR-KEY-LEN(WS-SUBS + 1)
030830                             MOVE "YES" TO WS-CMP-MATCH
030840                     END-IF
030850             END-IF
030860     END-IF.
030870     IF WS-CMP-MATCH = "YES"
030880             MOVE WS-RULE-ENTRY(WS-SUBS) TO WS-RULE-SWAP-AREA
030890             MOVE WS-RULE-ENTRY(WS-SUBS + 1)
030900                     TO WS-RULE-ENTRY(WS-SUBS)
030910             MOVE WS-RULE-SWAP-AREA TO
030920                     WS-RULE-ENTRY(WS-SUBS + 1)
030930             MOVE "YES" TO WS-SWAP-SWITCH
030940     END-IF.
030950 1220-EXIT.
030960     EXIT.
030970*
030980 2000-MAINLINE.
030990     PERFORM 2100-CLASSIFY-PRODUCT THRU 2100-EXIT.
031000     PERFORM 2200-ACCUM-CLASS THRU 2200-EXIT.
031010     PERFORM 9000-READ-PRODUCT.
031020 2000-EXIT.
031030     EXIT.
031040*
031050*    "PRIORITY-FLAG = 'Y' RULES WERE ALREADY MOVED TO THE
031060*    FRONT OF THE TABLE, SO A PLAIN TOP-TO-BOTTOM SCAN GIVES
031070*    THE CORRECT PRECEDENCE.  FIRST KEYWORD FOUND IN THE
031080*    PRODUCT NAME WINS.
031090 2100-CLASSIFY-PRODUCT.
031100     MOVE "UNCLASSIFIED" TO WS-MATCH-CLASS.
031110     MOVE "NO" TO WS-FOUND-SWITCH.
031120*    BLANK-NAME TEST MADE ON THE TWO-HALF VIEW SINCE A BAD
031130*    EXTRACT SOMETIMES PADS ONLY THE SECOND 20-BYTE HALF.
031140     IF PV-NAME-LINE-1 = SPACES AND PV-NAME-LINE-2 = SPACES
031150             GO TO 2100-EXIT
031160     END-IF.
031170     MOVE 1 TO WS-SUBS.
031180     PERFORM 2105-SCAN-ONE-RULE THRU 2105-EXIT
031190             UNTIL WS-SUBS > WS-RULE-CNT
031200             OR WS-FOUND-SWITCH = "YES".
031210 2100-EXIT.
031220     EXIT.
031230*
031240 2105-SCAN-ONE-RULE.
031250     PERFORM 2110-TEST-ONE-RULE THRU 2110-EXIT.
031260     ADD 1 TO WS-SUBS.
031270 2105-EXIT.
031280     EXIT.
031290*
031300*    THE KEYWORD LIST FOR ONE RULE IS SCANNED COMMA BY COMMA;
031310*    EACH KEYWORD IS THEN TESTED AS A SUBSTRING OF THE
031320*    PRODUCT NAME USING REFERENCE MODIFICATION.
031330 2110-TEST-ONE-RULE.
031340     MOVE 1 TO WS-KEY-SUBS.
031350     PERFORM 2112-PROCESS-ONE-KEYWORD THRU 2112-EXIT
031360             UNTIL WS-KEY-SUBS > 60 OR WS-FOUND-SWITCH = "YES".
031370 2110-EXIT.
031380     EXIT.
031390*
031400 2112-PROCESS-ONE-KEYWORD.
031410     MOVE SPACES TO WS-ONE-KEYWORD.
031420     MOVE 0 TO WS-KEY-LEN.
031430     PERFORM 2114-SCAN-KEYWORD-CHAR THRU 2114-EXIT
031440             UNTIL WS-KEY-SUBS > 60
031450                 OR WR-KEYWORDS(WS-SUBS)(WS-KEY-SUBS:1) = ","
031460                 OR WR-KEYWORDS(WS-SUBS)(WS-KEY-SUBS:1) = SPACE.
031470     IF WS-KEY-LEN > 0
031480             PERFORM 2120-SUBSTRING-TEST THRU 2120-EXIT
031490     END-IF.
031500     ADD 1 TO WS-KEY-SUBS.
031510 2112-EXIT.
031520     EXIT.
031530*
031540 2114-SCAN-KEYWORD-CHAR.
031550     ADD 1 TO WS-KEY-LEN.
031560     MOVE WR-KEYWORDS(WS-SUBS)(WS-KEY-SUBS:1)
031570             TO WS-ONE-KEYWORD(WS-KEY-LEN:1).
031580     ADD 1 TO WS-KEY-SUBS.
031590 2114-EXIT.
031600     EXIT.
031610*
031620 2120-SUBSTRING-TEST.
031630     MOVE 1 TO WS-CMP-POS.
031640     PERFORM 2122-TEST-ONE-POSITION THRU 2122-EXIT
031650             UNTIL WS-CMP-POS >
031660                 40 - WS-KEY-LEN + 1 OR WS-FOUND-SWITCH = "YES".
031670 2120-EXIT.
031680     EXIT.
031690*
031700 2122-TEST-ONE-POSITION.
031710     IF PS-PRODUCT-NAME(WS-CMP-POS:WS-KEY-LEN) =
031720            WS-ONE-KEYWORD(1:WS-KEY-LEN)
031730             MOVE "YES" TO WS-FOUND-SWITCH
031740             MOVE WR-CLASS-NAME(WS-SUBS) TO WS-MATCH-CLASS
031750     END-IF.
031760     ADD 1 TO WS-CMP-POS.
031770 2122-EXIT.
031780     EXIT.
031790*
031800*    ACCUMULATE THE PRODUCT'S THREE YEARS OF QTY/AMT UNDER
031810*    ITS RESOLVED CLASSIFICATION.
031820 2200-ACCUM-CLASS.
031830     MOVE "NO" TO WS-FOUND-SWITCH.
031840     IF WS-CLASS-CNT > 0
031850             SET WK-IDX TO 1
031860             SEARCH WS-CLASS-ENTRY
031870                     AT END NEXT SENTENCE
031880                     WHEN WK-CLASS-NAME(WK-IDX) = WS-MATCH-CLASS
031890                             MOVE "YES" TO WS-FOUND-SWITCH
031900                         PERFORM 2210-ADD-INTO-CLASS THRU 2210-EXIT
031910             END-SEARCH
031920     END-IF.
031930     IF WS-FOUND-SWITCH = "NO"
031940             ADD 1 TO WS-CLASS-CNT
031950             SET WK-IDX TO WS-CLASS-CNT
031960             MOVE WS-MATCH-CLASS TO WK-CLASS-NAME(WK-IDX)
031970             MOVE ZERO TO WK-YEAR-1-QTY(WK-IDX)
031980             MOVE ZERO TO WK-YEAR-1-AMT(WK-IDX)
031990             MOVE ZERO TO WK-YEAR-2-QTY(WK-IDX)
032000             MOVE ZERO TO WK-YEAR-2-AMT(WK-IDX)
032010             MOVE ZERO TO WK-YEAR-3-QTY(WK-IDX)
032020             MOVE ZERO TO WK-YEAR-3-AMT(WK-IDX)
032030             PERFORM 2210-ADD-INTO-CLASS THRU 2210-EXIT
032040     END-IF.
032050 2200-EXIT.
032060     EXIT.
032070*
032080*    A NON-NUMERIC OR MISSING QTY/AMT FROM THE EXTRACT COUNTS
032081*    AS ZERO RATHER THAN ABENDING THE RUN.  CR-0714.
032082 2210-ADD-INTO-CLASS.
032083     IF PS-YEAR-1-QTY IS NUMERIC
032084         ADD PS-YEAR-1-QTY TO WK-YEAR-1-QTY(WK-IDX)
032085     END-IF.
032086     IF PS-YEAR-1-AMT IS NUMERIC
032087         ADD PS-YEAR-1-AMT TO WK-YEAR-1-AMT(WK-IDX)
032088     END-IF.
032089     IF PS-YEAR-2-QTY IS NUMERIC
032090         ADD PS-YEAR-2-QTY TO WK-YEAR-2-QTY(WK-IDX)
032091     END-IF.
032092     IF PS-YEAR-2-AMT IS NUMERIC
032093         ADD PS-YEAR-2-AMT TO WK-YEAR-2-AMT(WK-IDX)
032094     END-IF.
032095     IF PS-YEAR-3-QTY IS NUMERIC
032096         ADD PS-YEAR-3-QTY TO WK-YEAR-3-QTY(WK-IDX)
032097     END-IF.
032098     IF PS-YEAR-3-AMT IS NUMERIC
032099         ADD PS-YEAR-3-AMT TO WK-YEAR-3-AMT(WK-IDX)
032100     END-IF.
032149 2210-EXIT.
032150     EXIT.
032170*
032180*    YEAR-OVER-YEAR PERCENT ON THE DOLLAR AMOUNT ONLY, PER
032190*    THE STANDARD BUSINESS RULE - ZERO PRIOR YEAR REPORTS
032200*    A FLAT 100.0 OR 0.0 RATHER THAN ABENDING.  THE EARLIEST
032210*    YEAR CARRIED HAS NO PRIOR YEAR TO COMPARE AGAINST AT ALL,
032220*    SO ITS RATIO IS FIXED AT 100.0 BY DEFINITION.  CR-0603.
032230 3000-COMPUTE-RATIOS.
032240     PERFORM 3010-COMPUTE-ONE-RATIO THRU 3010-EXIT
032250             VARYING WS-SUBS FROM 1 BY 1
032260             UNTIL WS-SUBS > WS-CLASS-CNT.
032270 3000-EXIT.
032280     EXIT.
032290*
032300 3010-COMPUTE-ONE-RATIO.
032305     PERFORM 3005-VALIDATE-YEAR-DATA THRU 3005-EXIT.
032310     MOVE 100.0 TO WK-YOY-1(WS-SUBS).
032320     IF WK-YEAR-2-AMT(WS-SUBS) NOT = 0
032330             COMPUTE WK-YOY-3-VS-2(WS-SUBS) ROUNDED =
032340                     WK-YEAR-3-AMT(WS-SUBS) /
032350                     WK-YEAR-2-AMT(WS-SUBS) * 100
032360     ELSE
032370             IF WK-YEAR-3-AMT(WS-SUBS) NOT = 0
032380                     MOVE 100.0 TO WK-YOY-3-VS-2(WS-SUBS)
032390             ELSE
032400                     MOVE 0.0 TO WK-YOY-3-VS-2(WS-SUBS)
032410             END-IF
032420     END-IF.
032430     IF WK-YEAR-1-AMT(WS-SUBS) NOT = 0
032440             COMPUTE WK-YOY-2-VS-1(WS-SUBS) ROUNDED =
032450                     WK-YEAR-2-AMT(WS-SUBS) /
032460                     WK-YEAR-1-AMT(WS-SUBS) * 100
032470     ELSE
032480             IF WK-YEAR-2-AMT(WS-SUBS) NOT = 0
032490                     MOVE 100.0 TO WK-YOY-2-VS-1(WS-SUBS)
032500             ELSE
032510                     MOVE 0.0 TO WK-YOY-2-VS-1(WS-SUBS)
032520             END-IF
032530     END-IF.
032540 3010-EXIT.
032550     EXIT.
032551*
032552*    SCRUB A NEGATIVE QTY OR AMT LEFT BY A BAD EXTRACT BEFORE
032553*    IT FEEDS THE RATIOS ABOVE - RUNS THE 3-YEAR OCCURS VIEW
032554*    SO ALL THREE YEARS GET THE SAME CHECK.  CR-0714.
032555 3005-VALIDATE-YEAR-DATA.
032556     MOVE 1 TO WS-YR-SUBS.
032557     PERFORM 3006-VALIDATE-ONE-YEAR THRU 3006-EXIT
032558             UNTIL WS-YR-SUBS > 3.
032559 3005-EXIT.
032560     EXIT.
032561*
032562 3006-VALIDATE-ONE-YEAR.
032563     IF WK-YR-QTY(WS-SUBS, WS-YR-SUBS) < 0
032564             MOVE 0 TO WK-YR-QTY(WS-SUBS, WS-YR-SUBS)
032565     END-IF.
032566     IF WK-YR-AMT(WS-SUBS, WS-YR-SUBS) < 0
032567             MOVE 0 TO WK-YR-AMT(WS-SUBS, WS-YR-SUBS)
032568     END-IF.
032569     ADD 1 TO WS-YR-SUBS.
032570 3006-EXIT.
032571     EXIT.
032572*
032573 3200-WRITE-SUMMARY.
032580     OPEN OUTPUT ITEMSUMM.
032590     PERFORM 3210-WRITE-ONE-SUMMARY THRU 3210-EXIT
032600             VARYING WS-SUBS FROM 1 BY 1
032610             UNTIL WS-SUBS > WS-CLASS-CNT.
032620     CLOSE ITEMSUMM.
032630 3200-EXIT.
032640     EXIT.
032650*
032660 3210-WRITE-ONE-SUMMARY.
032670     MOVE WK-CLASS-NAME(WS-SUBS) TO IS-CLASS-NAME.
032680     MOVE WK-YEAR-3-QTY(WS-SUBS) TO IS-YEAR-3-QTY.
032690     MOVE WK-YEAR-3-AMT(WS-SUBS) TO IS-YEAR-3-AMT.
032700     MOVE WK-YEAR-2-QTY(WS-SUBS) TO IS-YEAR-2-QTY.
032710     MOVE WK-YEAR-2-AMT(WS-SUBS) TO IS-YEAR-2-AMT.
032720     MOVE WK-YEAR-1-QTY(WS-SUBS) TO IS-YEAR-1-QTY.
032730     MOVE WK-YEAR-1-AMT(WS-SUBS) TO IS-YEAR-1-AMT.
032740     MOVE WK-YOY-3-VS-2(WS-SUBS) TO IS-YOY-3-VS-2.
032750     MOVE WK-YOY-2-VS-1(WS-SUBS) TO IS-YOY-2-VS-1.
032760     MOVE WK-YOY-1(WS-SUBS) TO IS-YOY-1.
032770     WRITE ITEMSUMM-REC.
032780 3210-EXIT.
032790     EXIT.
032800*
032810 4000-PRINT-REPORT.
032820     MOVE ZERO TO GT-YR3-QTY GT-YR3-AMT GT-YR2-QTY GT-YR2-AMT
032830                      GT-YR1-QTY GT-YR1-AMT.
032840     PERFORM 9900-HEADING.
032850     PERFORM 4010-PRINT-ONE-CLASS THRU 4010-EXIT
032860             VARYING WS-SUBS FROM 1 BY 1
032870             UNTIL WS-SUBS > WS-CLASS-CNT.
032880     WRITE PRTLINE FROM RPT-GT-LINE AFTER ADVANCING 2 LINES.
032890 4000-EXIT.
032900     EXIT.
032910*
032920 4010-PRINT-ONE-CLASS.
032930     MOVE WK-CLASS-NAME(WS-SUBS) TO RD-CLASS-NAME.
032940     MOVE WK-YEAR-3-QTY(WS-SUBS) TO RD-YR3-QTY.
032950     MOVE WK-YEAR-3-AMT(WS-SUBS) TO RD-YR3-AMT.
032960     MOVE WK-YEAR-2-QTY(WS-SUBS) TO RD-YR2-QTY.
032970     MOVE WK-YEAR-2-AMT(WS-SUBS) TO RD-YR2-AMT.
032980     MOVE WK-YEAR-1-QTY(WS-SUBS) TO RD-YR1-QTY.
032990     MOVE WK-YEAR-1-AMT(WS-SUBS) TO RD-YR1-AMT.
033000     MOVE WK-YOY-3-VS-2(WS-SUBS) TO RD-YOY-32.
033010     MOVE WK-YOY-2-VS-1(WS-SUBS) TO RD-YOY-21.
033020     MOVE WK-YOY-1(WS-SUBS) TO RD-YOY-1.
033030     WRITE PRTLINE FROM RPT-DETAIL-LINE
033040             AFTER ADVANCING 1 LINE
033050             AT EOP PERFORM 9900-HEADING.
033060     ADD WK-YEAR-3-QTY(WS-SUBS) TO GT-YR3-QTY.
033070     ADD WK-YEAR-3-AMT(WS-SUBS) TO GT-YR3-AMT.
033080     ADD WK-YEAR-2-QTY(WS-SUBS) TO GT-YR2-QTY.
033090     ADD WK-YEAR-2-AMT(WS-SUBS) TO GT-YR2-AMT.
033100     ADD WK-YEAR-1-QTY(WS-SUBS) TO GT-YR1-QTY.
033110     ADD WK-YEAR-1-AMT(WS-SUBS) TO GT-YR1-AMT.
033120 4010-EXIT.
033130     EXIT.
054000*
054100 5000-CLOSING.
054200     CLOSE PRODSALE.
054300     CLOSE PRTOUT.
054400*
054500 9000-READ-PRODUCT.
054600     READ PRODSALE
054700         AT END MOVE "NO" TO MORE-PRODS.
054800*
054900 9900-HEADING.
055000     ADD 1 TO WS-PCTR.
055100     MOVE WS-PCTR TO RT-PCTR.
055200     WRITE PRTLINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
055300     WRITE PRTLINE FROM RPT-HEAD-1 AFTER ADVANCING 2 LINES.
055400     WRITE PRTLINE FROM RPT-HEAD-2 AFTER ADVANCING 1 LINE.
055500     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
