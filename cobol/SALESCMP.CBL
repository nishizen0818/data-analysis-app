000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              SALESCMP.
000300 AUTHOR.                  R J DELANEY.
000400 INSTALLATION.            MIDLAND WHOLESALE FOODS - I S DEPT.
000500 DATE-WRITTEN.            03/12/85.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
000800*
000900***************************************************************
001000* CHANGE LOG                                                  *
001100* ----------                                                  *
001200* 031285  RJD  INITIAL RELEASE.  CR-0102.  YEAR-OVER-YEAR      *
001300*              CUSTOMER SALES COMPARISON FOR THE ANNUAL        *
001400*              PLANNING BOOK.                                 *
001500* 091786  RJD  ADDED CATEGORY (DAI-BUNRUI) ROLL-UP PER SALES   *
001600*              MGR REQUEST.  CR-0140.                         *
001700* 040288  TMK  ADDED HELPFIX SALES-CORRECTION TABLE - SOME     *
001800*              CUSTOMER CODES WERE DOUBLE-BILLED IN THE FEED   *
001900*              FROM ORDER ENTRY.  CR-0233.                    *
002000* 112089  TMK  SIX SORT ORDERS ADDED FOR THE COMPARISON AND    *
002100*              CATEGORY LISTINGS PER REQUEST OF S. HARADA.     *
002200*              CR-0311.                                       *
002300* 051592  SLP  SHARE-PCT NOW SUMMED ACROSS DUPLICATE CUSTOMER  *
002400*              CODES BEFORE THE GRAND TOTAL LINE - PRIOR       *
002500*              VERSION OVERWROTE THE SHARE ON THE LAST DUP     *
002600*              ONLY.  CR-0387.                                 *
002700* 083094  SLP  UNCLASSIFIED CUSTOMERS NOW LABELED WITH THE     *
002800*              STANDARD MISSING-CATEGORY LITERAL.  CR-0402.    *
002900* 021598  TMK  Y2K - EXPANDED PACKED YEAR FIELDS TO FOUR        *
003000*              DIGITS THROUGHOUT.  CR-0480.                   *
003100* 060999  SLP  ADDED REPORT-PARM CONTROL RECORD SO OPERATIONS  *
003200*              NO LONGER HAS TO RECOMPILE TO CHANGE THE SORT   *
003300*              ORDER EACH MONTH.  CR-0511.                    *
003400* 101201  RJD  CLEANED UP GRAND TOTAL ARITHMETIC ON CATEGORY   *
003500*              SECTION - DIFF-K COULD DRIFT A YEN FROM         *
003600*              ROUNDING.  CR-0558.                             *
003700***************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.         IBM-PC.
004200 OBJECT-COMPUTER.         IBM-PC.
004300 SPECIAL-NAMES.           C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800     SELECT SALESPRV      ASSIGN TO SALESPRV
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-SALESPRV.
005100*
005200     SELECT SALESCUR      ASSIGN TO SALESCUR
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-SALESCUR.
005500*
005600     SELECT HELPEXCL      ASSIGN TO HELPEXCL
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-HELPEXCL.
005900*
006000     SELECT HELPFIX       ASSIGN TO HELPFIX
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-HELPFIX.
006300*
006400     SELECT HELPCAT       ASSIGN TO HELPCAT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS FS-HELPCAT.
006700*
006800     SELECT RPTPARM       ASSIGN TO RPTPARM
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-RPTPARM.
007100*
007200     SELECT CLEANPRV      ASSIGN TO CLEANPRV
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS FS-CLEANPRV.
007500*
007600     SELECT CLEANCUR      ASSIGN TO CLEANCUR
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS FS-CLEANCUR.
007900*
008000     SELECT COMPFILE      ASSIGN TO COMPFILE
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FS-COMPFILE.
008300*
008400     SELECT CATSUMM       ASSIGN TO CATSUMM
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS FS-CATSUMM.
008700*
008800     SELECT PRTOUT        ASSIGN TO PRTOUT
008900            ORGANIZATION IS RECORD SEQUENTIAL.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400*    ---- PRIOR / CURRENT YEAR SALES DETAIL - SAME LAYOUT ----
009500 FD  SALESPRV
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 45 CHARACTERS
009800     DATA RECORD IS SALESPRV-REC.
009900 01  SALESPRV-REC.
010000     05  SP-CUSTOMER-CODE     PIC X(04).
010100     05  SP-CUSTOMER-NAME     PIC X(30).
010200     05  SP-NET-SALES         PIC S9(11) SIGN IS TRAILING.
010300*
010400 FD  SALESCUR
010500     LABEL RECORD IS STANDARD
010600     RECORD CONTAINS 45 CHARACTERS
010700     DATA RECORD IS SALESCUR-REC.
010800 01  SALESCUR-REC.
010900     05  SC-CUSTOMER-CODE     PIC X(04).
011000     05  SC-CUSTOMER-NAME     PIC X(30).
011100     05  SC-NET-SALES         PIC S9(11) SIGN IS TRAILING.
011200*
011300 FD  HELPEXCL
011400     LABEL RECORD IS STANDARD
011500     RECORD CONTAINS 04 CHARACTERS
011600     DATA RECORD IS HELPEXCL-REC.
011700 01  HELPEXCL-REC.
011800     05  HX-CUSTOMER-CODE     PIC X(04).
011900*
012000 FD  HELPFIX
012100     LABEL RECORD IS STANDARD
012200     RECORD CONTAINS 11 CHARACTERS
012300     DATA RECORD IS HELPFIX-REC.
012400 01  HELPFIX-REC.
012500     05  HF-CUSTOMER-CODE     PIC X(04).
012600     05  HF-FIX-FACTOR        PIC S9(03)V9(4) SIGN IS TRAILING.
012700*
012800 FD  HELPCAT
012900     LABEL RECORD IS STANDARD
013000     RECORD CONTAINS 24 CHARACTERS
013100     DATA RECORD IS HELPCAT-REC.
013200 01  HELPCAT-REC.
013300     05  HC-CUSTOMER-CODE     PIC X(04).
013400     05  HC-CATEGORY          PIC X(20).
013500*
013600 FD  RPTPARM
013700     LABEL RECORD IS STANDARD
013800     RECORD CONTAINS 01 CHARACTERS
013900     DATA RECORD IS RPTPARM-REC.
014000 01  RPTPARM-REC.
014100     05  RP-SORT-ORDER        PIC 9(01).
014200*
014300 FD  CLEANPRV
014400     LABEL RECORD IS STANDARD
014500     RECORD CONTAINS 70 CHARACTERS
014600     DATA RECORD IS CLEANPRV-REC.
014700 01  CLEANPRV-REC.
014800     05  CP-CUSTOMER-CODE     PIC X(04).
014900     05  CP-CUSTOMER-NAME     PIC X(30).
015000     05  CP-CATEGORY          PIC X(20).
015100     05  CP-NET-SALES         PIC S9(11) SIGN IS TRAILING.
015200     05  CP-SHARE-PCT         PIC S9(03)V99 SIGN IS TRAILING.
015300*
015400 FD  CLEANCUR
015500     LABEL RECORD IS STANDARD
015600     RECORD CONTAINS 70 CHARACTERS
015700     DATA RECORD IS CLEANCUR-REC.
015800 01  CLEANCUR-REC.
015900     05  CC-CUSTOMER-CODE     PIC X(04).
016000     05  CC-CUSTOMER-NAME     PIC X(30).
016100     05  CC-CATEGORY          PIC X(20).
016200     05  CC-NET-SALES         PIC S9(11) SIGN IS TRAILING.
016300     05  CC-SHARE-PCT         PIC S9(03)V99 SIGN IS TRAILING.
016400*
016500 FD  COMPFILE
016600     LABEL RECORD IS STANDARD
016700     RECORD CONTAINS 97 CHARACTERS
016800     DATA RECORD IS COMPFILE-REC.
016900 01  COMPFILE-REC.
017000     05  CF-CUSTOMER-CODE     PIC X(04).
017100     05  CF-CUSTOMER-NAME     PIC X(30).
017200     05  CF-CATEGORY          PIC X(20).
017300     05  CF-SALES-CURR-K      PIC S9(09) SIGN IS TRAILING.
017400     05  CF-SHARE-CURR        PIC S9(03)V99 SIGN IS TRAILING.
017500     05  CF-SALES-PREV-K      PIC S9(09) SIGN IS TRAILING.
017600     05  CF-SHARE-PREV        PIC S9(03)V99 SIGN IS TRAILING.
017700     05  CF-YOY-PCT           PIC S9(05)V9 SIGN IS TRAILING.
017800     05  CF-DIFF-K            PIC S9(09) SIGN IS TRAILING.
017900*
018000 FD  CATSUMM
018100     LABEL RECORD IS STANDARD
018200     RECORD CONTAINS 53 CHARACTERS
018300     DATA RECORD IS CATSUMM-REC.
018400 01  CATSUMM-REC.
018500     05  CS-CATEGORY          PIC X(20).
018600     05  CS-SALES-PREV-K      PIC S9(09) SIGN IS TRAILING.
018700     05  CS-SALES-CURR-K      PIC S9(09) SIGN IS TRAILING.
018800     05  CS-DIFF-K            PIC S9(09) SIGN IS TRAILING.
018900     05  CS-YOY-PCT           PIC S9(05)V9 SIGN IS TRAILING.
019000*
019100 FD  PRTOUT
019200     LABEL RECORD IS OMITTED
019300     RECORD CONTAINS 132 CHARACTERS
019400     LINAGE IS 60 WITH FOOTING AT 55
019500     DATA RECORD IS PRTLINE.
019600 01  PRTLINE                  PIC X(132).
019700*
019800 WORKING-STORAGE SECTION.
019900*
020000 01  WS-FILE-STATUSES.
020100     05  FS-SALESPRV          PIC XX      VALUE ZEROES.
020200     05  FS-SALESCUR          PIC XX      VALUE ZEROES.
020300     05  FS-HELPEXCL          PIC XX      VALUE ZEROES.
020400     05  FS-HELPFIX           PIC XX      VALUE ZEROES.
020500     05  FS-HELPCAT           PIC XX      VALUE ZEROES.
020600     05  FS-RPTPARM           PIC XX      VALUE ZEROES.
020700     05  FS-CLEANPRV          PIC XX      VALUE ZEROES.
020800     05  FS-CLEANCUR          PIC XX      VALUE ZEROES.
020900     05  FS-COMPFILE          PIC XX      VALUE ZEROES.
021000     05  FS-CATSUMM           PIC XX      VALUE ZEROES.
021100*
021110*    ---- STANDALONE SWITCHES ----
021200 77  MORE-RECS                PIC XXX     VALUE "YES".
021300 77  MORE-HELP                PIC XXX     VALUE "YES".
021400 77  WS-DUP-SWITCH            PIC XXX     VALUE "NO".
021600*
021700*    ---- HELPER TABLES, LOADED ONCE AT START ----
021800 77  WS-EXCL-CNT              PIC S9(4) COMP VALUE ZERO.
021900 01  WS-EXCL-TABLE.
022000     05  WS-EXCL-ENTRY OCCURS 0 TO 999 TIMES
022100                       DEPENDING ON WS-EXCL-CNT
022200                       INDEXED BY WX-IDX.
022300         10  WE-CODE          PIC X(04).
022400*
022500 77  WS-FIX-CNT               PIC S9(4) COMP VALUE ZERO.
022600 01  WS-FIX-TABLE.
022700     05  WS-FIX-ENTRY  OCCURS 0 TO 999 TIMES
022800                       DEPENDING ON WS-FIX-CNT
022900                       INDEXED BY WF-IDX.
023000         10  WF-CODE          PIC X(04).
023100         10  WF-FACTOR        PIC S9(03)V9(4).
023200*
023300 77  WS-CAT-CNT               PIC S9(4) COMP VALUE ZERO.
023400 01  WS-CAT-TABLE.
023500     05  WS-CAT-ENTRY  OCCURS 0 TO 999 TIMES
023600                       DEPENDING ON WS-CAT-CNT
023700                       INDEXED BY WC-IDX.
023800         10  WT-CODE          PIC X(04).
023900         10  WT-CATEGORY      PIC X(20).
024000*
024100*    ---- WORKING CLEAN-AND-GROUP TABLES, ONE PER YEAR ----
024200 77  WS-PRV-CNT               PIC S9(4) COMP VALUE ZERO.
024300 01  WS-PRV-TABLE.
024400     05  WS-PRV-ENTRY  OCCURS 0 TO 999 TIMES
024500                       DEPENDING ON WS-PRV-CNT
024600                       INDEXED BY WP-IDX.
024700         10  WP-CODE          PIC X(04).
024800         10  WP-NAME          PIC X(30).
024900         10  WP-CATEGORY      PIC X(20).
025000         10  WP-SALES         PIC S9(11).
025100         10  WP-SHARE         PIC S9(03)V99.
025200 77  WS-PRV-TOTAL             PIC S9(13)      VALUE ZERO.
025300*
025400 77  WS-CUR-CNT               PIC S9(4) COMP VALUE ZERO.
025500 01  WS-CUR-TABLE.
025600     05  WS-CUR-ENTRY  OCCURS 0 TO 999 TIMES
025700                       DEPENDING ON WS-CUR-CNT
025800                       INDEXED BY WU-IDX.
025900         10  WU-CODE          PIC X(04).
026000         10  WU-NAME          PIC X(30).
026100         10  WU-CATEGORY      PIC X(20).
026200         10  WU-SALES         PIC S9(11).
026300         10  WU-SHARE         PIC S9(03)V99.
026400 77  WS-CUR-TOTAL             PIC S9(13)      VALUE ZERO.
026500*
026600*    ---- COMPARISON AND CATEGORY-ROLLUP TABLES ----
026700 77  WS-CMP-CNT               PIC S9(4) COMP VALUE ZERO.
026800 01  WS-CMP-TABLE.
026900     05  WS-CMP-ENTRY  OCCURS 0 TO 999 TIMES
027000                       DEPENDING ON WS-CMP-CNT
027100                       INDEXED BY WM-IDX.
027200         10  WM-CODE          PIC X(04).
027300         10  WM-NAME          PIC X(30).
027400         10  WM-CATEGORY      PIC X(20).
027500         10  WM-SALES-CUR-K   PIC S9(09).
027600         10  WM-SHARE-CUR     PIC S9(03)V99.
027700         10  WM-SALES-PRV-K   PIC S9(09).
027800         10  WM-SHARE-PRV     PIC S9(03)V99.
027900         10  WM-YOY-PCT       PIC S9(05)V9.
028000         10  WM-DIFF-K        PIC S9(09).
028100*
028200 77  WS-CAS-CNT               PIC S9(4) COMP VALUE ZERO.
028300 01  WS-CAS-TABLE.
028400     05  WS-CAS-ENTRY  OCCURS 0 TO 099 TIMES
028500                       DEPENDING ON WS-CAS-CNT
028600                       INDEXED BY WA-IDX.
028700         10  WA-CATEGORY      PIC X(20).
028800         10  WA-SALES-PRV-K   PIC S9(09).
028900         10  WA-SALES-CUR-K   PIC S9(09).
029000         10  WA-DIFF-K        PIC S9(09).
029100         10  WA-YOY-PCT       PIC S9(05)V9.
029200*
029300*    ---- MISCELLANEOUS WORK FIELDS ----
029310*    SWITCHES AND SUBSCRIPTS ARE STANDALONE 77-LEVELS - ONLY
029320*    THE CARRIED WORK VALUES STAY GROUPED BELOW.
029330 77  WS-FOUND-SWITCH          PIC XXX.
029340 77  WS-SWAP-SWITCH           PIC XXX.
029350 77  WS-SUBS                  PIC S9(4) COMP.
029360 77  WS-CAT-SUBS              PIC S9(4) COMP.
029400 01  WS-WORK-DATA.
029500     05  WS-RAW-CODE          PIC X(06).
029600     05  WS-NORM-CODE         PIC X(04).
029800     05  WS-CORRECTED         PIC S9(11)V9(4).
029900     05  WS-FACTOR            PIC S9(03)V9(4).
030000     05  WS-CATEGORY-HOLD     PIC X(20).
030100     05  WS-SORT-ORDER        PIC 9(01)   VALUE 1.
030200         88  SORT-CURR-DESC              VALUE 1.
030300         88  SORT-DIFF-DESC              VALUE 2.
030400         88  SORT-DIFF-ASC               VALUE 3.
030800*
030900*    ---- DATE / TITLE WORK AREA - REDEFINES USED FOR PAGE HDR ----
031000*    021598 TMK - SYSTEM CLOCK ONLY GIVES A 2-DIGIT YEAR, SO
031100*    WE WINDOW IT OURSELVES BEFORE PRINTING THE TITLE LINE.
031200 01  WS-TODAY-RAW6            PIC 9(06).
031300 01  WS-TODAY-RAW6-PARTS REDEFINES WS-TODAY-RAW6.
031400     05  WS-TODAY-YY2         PIC 9(02).
031500     05  WS-TODAY-MM          PIC 9(02).
031600     05  WS-TODAY-DD          PIC 9(02).
031700 77  WS-TODAY-CC              PIC 9(02) VALUE ZERO.
031800 77  WS-TODAY-YY              PIC 9(04) VALUE ZERO.
031900*
032000 01  WS-CMP-SWAP-AREA.
032100     05  WS-CMP-SWAP          PIC X(97).
032200 01  WS-CMP-SWAP-REDEF REDEFINES WS-CMP-SWAP-AREA.
032300     05  WS-SWAP-CODE         PIC X(04).
032400     05  WS-SWAP-NAME         PIC X(30).
032500     05  WS-SWAP-CATEGORY     PIC X(20).
032600     05  WS-SWAP-SALES-CUR-K  PIC S9(09).
032700     05  WS-SWAP-SHARE-CUR    PIC S9(03)V99.
032800     05  WS-SWAP-SALES-PRV-K  PIC S9(09).
032900     05  WS-SWAP-SHARE-PRV    PIC S9(03)V99.
033000     05  WS-SWAP-YOY-PCT      PIC S9(05)V9.
033100     05  WS-SWAP-DIFF-K       PIC S9(09).
033110*
033120*    SEPARATE SWAP AREA FOR THE CATEGORY-SUMMARY SORT - THE
033130*    CUSTOMER-LEVEL SWAP AREA ABOVE IS THE WRONG SHAPE FOR A
033140*    CATSUMM-WIDTH ENTRY.
033150 01  WS-CAS-SWAP-AREA.
033160     05  WS-CAS-SWAP          PIC X(53).
033170 01  WS-CAS-SWAP-REDEF REDEFINES WS-CAS-SWAP-AREA.
033180     05  WS-CAS-SWAP-CATEGORY     PIC X(20).
033190     05  WS-CAS-SWAP-SALES-PRV-K  PIC S9(09).
033210     05  WS-CAS-SWAP-SALES-CUR-K  PIC S9(09).
033220     05  WS-CAS-SWAP-DIFF-K       PIC S9(09).
033230     05  WS-CAS-SWAP-YOY-PCT      PIC S9(05)V9.
033240*
033250 01  WS-GT-LINE-FIELDS.
033400     05  WS-GT-CUR-K          PIC S9(11)      VALUE ZERO.
033500     05  WS-GT-PRV-K          PIC S9(11)      VALUE ZERO.
033600     05  WS-GT-DIFF-K         PIC S9(11)      VALUE ZERO.
033700*
033800 77  WS-PCTR                  PIC 99 COMP     VALUE ZERO.
033900*
034000*    ---- REPORT LINES ----
034100 01  RPT-TITLE-LINE.
034200     05  FILLER               PIC X(06)   VALUE "DATE: ".
034300     05  RT-MM                PIC 99.
034400     05  FILLER               PIC X       VALUE "/".
034500     05  RT-DD                PIC 99.
034600     05  FILLER               PIC X       VALUE "/".
034700     05  RT-YY                PIC 9(4).
034800     05  FILLER               PIC X(30)   VALUE SPACES.
034900     05  FILLER               PIC X(38)   VALUE
035000         "MIDLAND WHOLESALE - SALES COMPARISON".
035100     05  FILLER               PIC X(19)   VALUE SPACES.
035200     05  FILLER               PIC X(06)   VALUE "PAGE: ".
035300     05  RT-PCTR              PIC Z9.
035400*
035500 01  RPT-SUBTITLE-LINE.
035600     05  FILLER               PIC X(08)   VALUE "SALESCMP".
035700     05  FILLER               PIC X(46)   VALUE SPACES.
035800     05  RS-SECTION-NAME      PIC X(30).
035900     05  FILLER               PIC X(48)   VALUE SPACES.
036000*
036100 01  RPT-CUST-HEAD-1.
036200     05  FILLER               PIC X(05)   VALUE SPACES.
036300     05  FILLER               PIC X(4)    VALUE "CODE".
036400     05  FILLER               PIC X(12)   VALUE SPACES.
036500     05  FILLER               PIC X(4)    VALUE "NAME".
036600     05  FILLER               PIC X(23)   VALUE SPACES.
036700     05  FILLER               PIC X(8)    VALUE "CATEGORY".
036800     05  FILLER               PIC X(12)   VALUE SPACES.
036900     05  FILLER               PIC X(7)    VALUE "CURRENT".
037000     05  FILLER               PIC X(6)    VALUE SPACES.
037100     05  FILLER               PIC X(5)    VALUE "PRIOR".
037200     05  FILLER               PIC X(8)    VALUE SPACES.
037300     05  FILLER               PIC X(3)    VALUE "YOY".
037400     05  FILLER               PIC X(6)    VALUE SPACES.
037500     05  FILLER               PIC X(4)    VALUE "DIFF".
037600     05  FILLER               PIC X(24)   VALUE SPACES.
037700*
037800 01  RPT-CUST-HEAD-2.
037900     05  FILLER               PIC X(31)   VALUE SPACES.
038000     05  FILLER               PIC X(9)    VALUE "SALES(K)/".
038100     05  FILLER               PIC X(6)    VALUE "SHARE%".
038200     05  FILLER               PIC X(4)    VALUE SPACES.
038300     05  FILLER               PIC X(9)    VALUE "SALES(K)/".
038400     05  FILLER               PIC X(6)    VALUE "SHARE%".
038500     05  FILLER               PIC X(3)    VALUE SPACES.
038600     05  FILLER               PIC X(3)    VALUE "PCT".
038700     05  FILLER               PIC X(4)    VALUE SPACES.
038800     05  FILLER               PIC X(6)    VALUE "(K YEN".
038900     05  FILLER               PIC X(1)    VALUE ")".
039000     05  FILLER               PIC X(63)   VALUE SPACES.
039100*
039200 01  RPT-CUST-LINE.
039300     05  FILLER               PIC X(01)   VALUE SPACES.
039400     05  RC-CODE              PIC X(04).
039500     05  FILLER               PIC X(02)   VALUE SPACES.
039600     05  RC-NAME              PIC X(20).
039700     05  FILLER               PIC X(02)   VALUE SPACES.
039800     05  RC-CATEGORY          PIC X(20).
039900     05  FILLER               PIC X(01)   VALUE SPACES.
040000     05  RC-SALES-CUR         PIC ZZZ,ZZZ,ZZ9-.
040100     05  FILLER               PIC X(01)   VALUE SPACES.
040200     05  RC-SHARE-CUR         PIC ZZ9.99.
040300     05  FILLER               PIC X(02)   VALUE SPACES.
040400     05  RC-SALES-PRV         PIC ZZZ,ZZZ,ZZ9-.
040500     05  FILLER               PIC X(01)   VALUE SPACES.
040600     05  RC-SHARE-PRV         PIC ZZ9.99.
040700     05  FILLER               PIC X(02)   VALUE SPACES.
040800     05  RC-YOY               PIC ZZZ9.9-.
040900     05  FILLER               PIC X(02)   VALUE SPACES.
041000     05  RC-DIFF              PIC ZZZ,ZZZ,ZZ9-.
041100     05  FILLER               PIC X(04)   VALUE SPACES.
041200*
041300 01  RPT-GT-LINE.
041400     05  FILLER               PIC X(07)   VALUE "TOTALS:".
041500     05  FILLER               PIC X(23)   VALUE SPACES.
041600     05  GT-SALES-CUR         PIC ZZZ,ZZZ,ZZ9-.
041700     05  FILLER               PIC X(13)   VALUE SPACES.
041800     05  GT-SALES-PRV         PIC ZZZ,ZZZ,ZZ9-.
041900     05  FILLER               PIC X(13)   VALUE SPACES.
042000     05  GT-DIFF              PIC ZZZ,ZZZ,ZZ9-.
042100     05  FILLER               PIC X(59)   VALUE SPACES.
042200*
042300 01  RPT-CAT-HEAD-1.
042400     05  FILLER               PIC X(05)   VALUE SPACES.
042500     05  FILLER               PIC X(08)   VALUE "CATEGORY".
042600     05  FILLER               PIC X(22)   VALUE SPACES.
042700     05  FILLER               PIC X(10)   VALUE "PRIOR(K)  ".
042800     05  FILLER               PIC X(05)   VALUE SPACES.
042900     05  FILLER               PIC X(11)   VALUE "CURRENT(K) ".
043000     05  FILLER               PIC X(05)   VALUE SPACES.
043100     05  FILLER               PIC X(09)   VALUE "DIFF(K)  ".
043200     05  FILLER               PIC X(05)   VALUE SPACES.
043300     05  FILLER               PIC X(06)   VALUE "YOY %".
043400     05  FILLER               PIC X(41)   VALUE SPACES.
043500*
043600 01  RPT-CAT-LINE.
043700     05  FILLER               PIC X(01)   VALUE SPACES.
043800     05  RA-CATEGORY          PIC X(20).
043900     05  FILLER               PIC X(11)   VALUE SPACES.
044000     05  RA-SALES-PRV         PIC ZZZ,ZZZ,ZZ9-.
044100     05  FILLER               PIC X(03)   VALUE SPACES.
044200     05  RA-SALES-CUR         PIC ZZZ,ZZZ,ZZ9-.
044300     05  FILLER               PIC X(03)   VALUE SPACES.
044400     05  RA-DIFF              PIC ZZZ,ZZZ,ZZ9-.
044500     05  FILLER               PIC X(04)   VALUE SPACES.
044600     05  RA-YOY               PIC ZZZ9.9-.
044700     05  FILLER               PIC X(50)   VALUE SPACES.
044800*
044900 01  BLANK-LINE.
045000     05  FILLER               PIC X(132)  VALUE SPACES.
045100*
045200 PROCEDURE DIVISION.
045300*
045400 0000-SALESCMP.
045500     PERFORM 1000-INIT.
045600     PERFORM 2000-CLEAN-YEAR THRU 2000-EXIT.
045700     PERFORM 3000-MATCH-YEARS THRU 3000-EXIT.
045800     PERFORM 4000-ROLLUP-CATEGORY THRU 4000-EXIT.
045900     PERFORM 5000-SORT-AND-PRINT.
046000     PERFORM 6000-CLOSING.
046100     STOP RUN.
046200*
046300*    ---- INITIALIZATION - LOAD HELPER TABLES AND PARM ----
046400 1000-INIT.
046500     ACCEPT WS-TODAY-RAW6 FROM DATE.
046600     IF WS-TODAY-YY2 < 50
046700         MOVE 20 TO WS-TODAY-CC
046800     ELSE
046900         MOVE 19 TO WS-TODAY-CC
047000     END-IF.
047100     COMPUTE WS-TODAY-YY = WS-TODAY-CC * 100 + WS-TODAY-YY2.
047200     MOVE WS-TODAY-MM TO RT-MM.
047300     MOVE WS-TODAY-DD TO RT-DD.
047400     MOVE WS-TODAY-YY TO RT-YY.
047500*
047600     OPEN INPUT  HELPEXCL.
047700     OPEN INPUT  HELPFIX.
047800     OPEN INPUT  HELPCAT.
047900     OPEN INPUT  RPTPARM.
048000     OPEN OUTPUT PRTOUT.
048100     PERFORM 1100-LOAD-HELPERS THRU 1100-EXIT.
048200     READ RPTPARM
048300         AT END MOVE "10" TO FS-RPTPARM
048400     END-READ.
048500     CLOSE HELPEXCL HELPFIX HELPCAT RPTPARM.
048600*
048700*    A MISSING RPTPARM RECORD DEFAULTS TO SORT ORDER 1.
048800     IF FS-RPTPARM = "10"
048900         MOVE 1 TO WS-SORT-ORDER
049000     ELSE
049100         MOVE RP-SORT-ORDER TO WS-SORT-ORDER.
049200*
049300 1100-LOAD-HELPERS.
049400     MOVE "YES" TO MORE-HELP.
049500     PERFORM 1110-LOAD-ONE-EXCL THRU 1110-EXIT
049550         UNTIL MORE-HELP = "NO".
050400*
050500     MOVE "YES" TO MORE-HELP.
050600     PERFORM 1120-LOAD-ONE-FIX THRU 1120-EXIT
050650         UNTIL MORE-HELP = "NO".
051600*
051700     MOVE "YES" TO MORE-HELP.
051800     PERFORM 1130-LOAD-ONE-CAT THRU 1130-EXIT
051850         UNTIL MORE-HELP = "NO".
052800 1100-EXIT.
052900     EXIT.
052901*
052902 1110-LOAD-ONE-EXCL.
052903     READ HELPEXCL
052904         AT END MOVE "NO" TO MORE-HELP
052905     END-READ.
052906     IF MORE-HELP = "YES"
052907         ADD 1 TO WS-EXCL-CNT
052908         MOVE HX-CUSTOMER-CODE TO WE-CODE(WS-EXCL-CNT)
052909     END-IF.
052910 1110-EXIT.
052911     EXIT.
052912*
052913 1120-LOAD-ONE-FIX.
052914     READ HELPFIX
052915         AT END MOVE "NO" TO MORE-HELP
052916     END-READ.
052917     IF MORE-HELP = "YES"
052918         ADD 1 TO WS-FIX-CNT
052919         MOVE HF-CUSTOMER-CODE TO WF-CODE(WS-FIX-CNT)
052920         MOVE HF-FIX-FACTOR TO WF-FACTOR(WS-FIX-CNT)
052921     END-IF.
052922 1120-EXIT.
052923     EXIT.
052924*
052925 1130-LOAD-ONE-CAT.
052926     READ HELPCAT
052927         AT END MOVE "NO" TO MORE-HELP
052928     END-READ.
052929     IF MORE-HELP = "YES"
052930         ADD 1 TO WS-CAT-CNT
052931         MOVE HC-CUSTOMER-CODE TO WT-CODE(WS-CAT-CNT)
052932         MOVE HC-CATEGORY TO WT-CATEGORY(WS-CAT-CNT)
052933     END-IF.
052934 1130-EXIT.
052935     EXIT.
052936*
053000*
053100*    ---- CLEAN AND GROUP ONE YEAR'S SALES FILE - CALLED     ----
053200*    ---- ONCE FOR PRIOR, ONCE FOR CURRENT.                  ----
053300 2000-CLEAN-YEAR.
053400     OPEN INPUT SALESPRV.
053500     PERFORM 2010-CLEAN-PRV-FILE THRU 2010-EXIT.
053600     CLOSE SALESPRV.
053700     PERFORM 2500-COMPUTE-SHARE-PRV THRU 2500-EXIT.
053800     PERFORM 2600-WRITE-CLEANPRV THRU 2600-EXIT.
053900*
054000     OPEN INPUT SALESCUR.
054100     PERFORM 2020-CLEAN-CUR-FILE THRU 2020-EXIT.
054200     CLOSE SALESCUR.
054300     PERFORM 2510-COMPUTE-SHARE-CUR THRU 2510-EXIT.
054400     PERFORM 2610-WRITE-CLEANCUR THRU 2610-EXIT.
054500 2000-EXIT.
054600     EXIT.
054700*
054800*    THE PRIOR-YEAR AND CURRENT-YEAR CLEAN-UP PASSES ARE KEPT
054900*    AS SEPARATE PARAGRAPHS SINCE THEY READ DIFFERENT FDs, BUT
055000*    BOTH SHARE PARAGRAPHS 2100 THROUGH 2300 BELOW.
055100 2010-CLEAN-PRV-FILE.
055200     MOVE "YES" TO MORE-RECS.
055300     PERFORM 2011-CLEAN-ONE-PRV THRU 2011-EXIT
055350         UNTIL MORE-RECS = "NO".
056800 2010-EXIT.
056900     EXIT.
056910*
056920 2011-CLEAN-ONE-PRV.
056930     READ SALESPRV
056940         AT END MOVE "NO" TO MORE-RECS
056950     END-READ.
056960     IF MORE-RECS = "YES"
056970         MOVE SP-CUSTOMER-CODE TO WS-RAW-CODE
056980         PERFORM 2100-NORMALIZE-CODE THRU 2100-EXIT
056990         PERFORM 2150-EXCLUDED THRU 2150-EXIT
056991         IF WS-FOUND-SWITCH = "NO"
056992             PERFORM 2200-APPLY-FIX THRU 2200-EXIT
056993             PERFORM 2300-APPLY-CATEGORY THRU 2300-EXIT
056994             PERFORM 2400-ACCUM-PRV THRU 2400-EXIT
056995         END-IF
056996     END-IF.
056997 2011-EXIT.
056998     EXIT.
056999*
057000*
057100 2020-CLEAN-CUR-FILE.
057200     MOVE "YES" TO MORE-RECS.
057300     PERFORM 2021-CLEAN-ONE-CUR THRU 2021-EXIT
057350         UNTIL MORE-RECS = "NO".
058800 2020-EXIT.
058900     EXIT.
058910*
058920 2021-CLEAN-ONE-CUR.
058930     READ SALESCUR
058940         AT END MOVE "NO" TO MORE-RECS
058950     END-READ.
058960     IF MORE-RECS = "YES"
058970         MOVE SC-CUSTOMER-CODE TO WS-RAW-CODE
058980         PERFORM 2100-NORMALIZE-CODE THRU 2100-EXIT
058990         PERFORM 2150-EXCLUDED THRU 2150-EXIT
058991         IF WS-FOUND-SWITCH = "NO"
058992             PERFORM 2200-APPLY-FIX THRU 2200-EXIT
058993             PERFORM 2300-APPLY-CATEGORY THRU 2300-EXIT
058994             PERFORM 2450-ACCUM-CUR THRU 2450-EXIT
058995         END-IF
058996     END-IF.
058997 2021-EXIT.
058998     EXIT.
058999*
059000*
059100*    CUSTOMER CODES ARE NORMALIZED TO EXACTLY 4 DIGITS,
059200*    LEFT-PADDED WITH ZEROES.  ANY TRAILING DECIMAL POINT
059300*    ARTIFACT FROM THE UPSTREAM EXTRACT IS STRIPPED FIRST.
059400 2100-NORMALIZE-CODE.
059500     IF WS-RAW-CODE(5:1) = "."
059600         MOVE SPACES TO WS-RAW-CODE(5:2)
059700     END-IF.
059800     MOVE ZEROES TO WS-NORM-CODE.
059900     INSPECT WS-RAW-CODE REPLACING TRAILING SPACES BY "0000".
060000     MOVE WS-RAW-CODE(1:4) TO WS-NORM-CODE.
060100 2100-EXIT.
060200     EXIT.
060300*
060400 2150-EXCLUDED.
060500     MOVE "NO" TO WS-FOUND-SWITCH.
060600     IF WS-EXCL-CNT > 0
060700         SET WX-IDX TO 1
060800         SEARCH WS-EXCL-ENTRY
060900             AT END NEXT SENTENCE
061000             WHEN WE-CODE(WX-IDX) = WS-NORM-CODE
061100                 MOVE "YES" TO WS-FOUND-SWITCH
061200         END-SEARCH
061300     END-IF.
061400 2150-EXIT.
061500     EXIT.
061600*
061700*    CORRECTED SALES = NET-SALES * FIX-FACTOR (DEFAULT 1.0),
061800*    CARRIED AT FOUR DECIMAL PLACES THEN ROUNDED TO YEN.
061900 2200-APPLY-FIX.
062000     MOVE 1.0000 TO WS-FACTOR.
062100     IF WS-FIX-CNT > 0
062200         SET WF-IDX TO 1
062300         SEARCH WS-FIX-ENTRY
062400             AT END NEXT SENTENCE
062500             WHEN WF-CODE(WF-IDX) = WS-NORM-CODE
062600                 MOVE WF-FACTOR(WF-IDX) TO WS-FACTOR
062700         END-SEARCH
062800     END-IF.
062900 2200-EXIT.
063000     EXIT.
063100*
063200 2300-APPLY-CATEGORY.
063300     MOVE "UNCLASSIFIED" TO WS-CATEGORY-HOLD.
063400     IF WS-CAT-CNT > 0
063500         SET WC-IDX TO 1
063600         SEARCH WS-CAT-ENTRY
063700             AT END NEXT SENTENCE
063800             WHEN WT-CODE(WC-IDX) = WS-NORM-CODE
063900                 MOVE WT-CATEGORY(WC-IDX) TO WS-CATEGORY-HOLD
064000         END-SEARCH
064100     END-IF.
064200 2300-EXIT.
064300     EXIT.
064400*
064500*    SUM NET-SALES PER (CODE,NAME,CATEGORY) - I.E. GROUP
064600*    DUPLICATE CODES WITHIN THE ONE FILE.
064700 2400-ACCUM-PRV.
064800     COMPUTE WS-CORRECTED ROUNDED =
064900         SP-NET-SALES * WS-FACTOR.
065000     MOVE "NO" TO WS-SWAP-SWITCH.
065100     IF WS-PRV-CNT > 0
065200         SET WP-IDX TO 1
065300         SEARCH WS-PRV-ENTRY
065400             AT END NEXT SENTENCE
065500             WHEN WP-CODE(WP-IDX) = WS-NORM-CODE
065600                 ADD WS-CORRECTED TO WP-SALES(WP-IDX) ROUNDED
065700                 MOVE "YES" TO WS-SWAP-SWITCH
065800         END-SEARCH
065900     END-IF.
066000     IF WS-SWAP-SWITCH = "NO"
066100         ADD 1 TO WS-PRV-CNT
066200         MOVE WS-NORM-CODE TO WP-CODE(WS-PRV-CNT)
066300         MOVE SP-CUSTOMER-NAME TO WP-NAME(WS-PRV-CNT)
066400         MOVE WS-CATEGORY-HOLD TO WP-CATEGORY(WS-PRV-CNT)
066450         COMPUTE WP-SALES(WS-PRV-CNT) ROUNDED = WS-CORRECTED
066600     END-IF.
066700     ADD WS-CORRECTED TO WS-PRV-TOTAL ROUNDED.
066800 2400-EXIT.
066900     EXIT.
067000*
067100 2450-ACCUM-CUR.
067200     COMPUTE WS-CORRECTED ROUNDED =
067300         SC-NET-SALES * WS-FACTOR.
067400     MOVE "NO" TO WS-SWAP-SWITCH.
067500     IF WS-CUR-CNT > 0
067600         SET WU-IDX TO 1
067700         SEARCH WS-CUR-ENTRY
067800             AT END NEXT SENTENCE
067900             WHEN WU-CODE(WU-IDX) = WS-NORM-CODE
068000                 ADD WS-CORRECTED TO WU-SALES(WU-IDX) ROUNDED
068100                 MOVE "YES" TO WS-SWAP-SWITCH
068200         END-SEARCH
068300     END-IF.
068400     IF WS-SWAP-SWITCH = "NO"
068500         ADD 1 TO WS-CUR-CNT
068600         MOVE WS-NORM-CODE TO WU-CODE(WS-CUR-CNT)
068700         MOVE SC-CUSTOMER-NAME TO WU-NAME(WS-CUR-CNT)
068800         MOVE WS-CATEGORY-HOLD TO WU-CATEGORY(WS-CUR-CNT)
068850         COMPUTE WU-SALES(WS-CUR-CNT) ROUNDED = WS-CORRECTED
069000     END-IF.
069100     ADD WS-CORRECTED TO WS-CUR-TOTAL ROUNDED.
069200 2450-EXIT.
069300     EXIT.
069400*
069500*    SHARE-PCT = CUSTOMER SALES / GRAND TOTAL * 100, ROUNDED
069600*    TO 2 DECIMALS, HALF-UP.  ZERO WHEN THE TOTAL IS ZERO.
069700 2500-COMPUTE-SHARE-PRV.
069800     MOVE 1 TO WS-SUBS.
069810     PERFORM 2501-SHARE-ONE-PRV THRU 2501-EXIT
069820         UNTIL WS-SUBS > WS-PRV-CNT.
070700 2500-EXIT.
070800     EXIT.
070810*
070820 2501-SHARE-ONE-PRV.
070830     IF WS-PRV-TOTAL = 0
070840         MOVE 0 TO WP-SHARE(WS-SUBS)
070850     ELSE
070860         COMPUTE WP-SHARE(WS-SUBS) ROUNDED =
070870             WP-SALES(WS-SUBS) / WS-PRV-TOTAL * 100
070880     END-IF.
070890     ADD 1 TO WS-SUBS.
070895 2501-EXIT.
070896     EXIT.
070897*
070900*
071000 2510-COMPUTE-SHARE-CUR.
071010     MOVE 1 TO WS-SUBS.
071020     PERFORM 2511-SHARE-ONE-CUR THRU 2511-EXIT
071030         UNTIL WS-SUBS > WS-CUR-CNT.
072000 2510-EXIT.
072100     EXIT.
072110*
072120 2511-SHARE-ONE-CUR.
072130     IF WS-CUR-TOTAL = 0
072140         MOVE 0 TO WU-SHARE(WS-SUBS)
072150     ELSE
072160         COMPUTE WU-SHARE(WS-SUBS) ROUNDED =
072170             WU-SALES(WS-SUBS) / WS-CUR-TOTAL * 100
072180     END-IF.
072190     ADD 1 TO WS-SUBS.
072195 2511-EXIT.
072196     EXIT.
072197*
072200*
072300 2600-WRITE-CLEANPRV.
072400     OPEN OUTPUT CLEANPRV.
072410     MOVE 1 TO WS-SUBS.
072420     PERFORM 2601-WRITE-ONE-PRV THRU 2601-EXIT
072430         UNTIL WS-SUBS > WS-PRV-CNT.
073400     CLOSE CLEANPRV.
073500 2600-EXIT.
073600     EXIT.
073610*
073620 2601-WRITE-ONE-PRV.
073630     MOVE WP-CODE(WS-SUBS)     TO CP-CUSTOMER-CODE.
073640     MOVE WP-NAME(WS-SUBS)     TO CP-CUSTOMER-NAME.
073650     MOVE WP-CATEGORY(WS-SUBS) TO CP-CATEGORY.
073660     MOVE WP-SALES(WS-SUBS)    TO CP-NET-SALES.
073670     MOVE WP-SHARE(WS-SUBS)    TO CP-SHARE-PCT.
073680     WRITE CLEANPRV-REC.
073690     ADD 1 TO WS-SUBS.
073695 2601-EXIT.
073696     EXIT.
073697*
073700*
073800 2610-WRITE-CLEANCUR.
073900     OPEN OUTPUT CLEANCUR.
073910     MOVE 1 TO WS-SUBS.
073920     PERFORM 2611-WRITE-ONE-CUR THRU 2611-EXIT
073930         UNTIL WS-SUBS > WS-CUR-CNT.
074900     CLOSE CLEANCUR.
075000 2610-EXIT.
075100     EXIT.
075110*
075120 2611-WRITE-ONE-CUR.
075130     MOVE WU-CODE(WS-SUBS)     TO CC-CUSTOMER-CODE.
075140     MOVE WU-NAME(WS-SUBS)     TO CC-CUSTOMER-NAME.
075150     MOVE WU-CATEGORY(WS-SUBS) TO CC-CATEGORY.
075160     MOVE WU-SALES(WS-SUBS)    TO CC-NET-SALES.
075170     MOVE WU-SHARE(WS-SUBS)    TO CC-SHARE-PCT.
075180     WRITE CLEANCUR-REC.
075190     ADD 1 TO WS-SUBS.
075195 2611-EXIT.
075196     EXIT.
075197*
075200*
075300*    ---- FULL OUTER MATCH OF PRIOR VS CURRENT, BY CODE ----
075400 3000-MATCH-YEARS.
075500     OPEN OUTPUT COMPFILE.
075600*    FIRST PASS - EVERY CURRENT-YEAR CUSTOMER, MATCHED OR NOT.
075610     MOVE 1 TO WS-SUBS.
075620     PERFORM 3010-MATCH-ONE-CUR THRU 3010-EXIT
075630         UNTIL WS-SUBS > WS-CUR-CNT.
078500*    SECOND PASS - PRIOR-YEAR CUSTOMERS NOT SEEN ABOVE.
078510     MOVE 1 TO WS-SUBS.
078520     PERFORM 3020-MATCH-ONE-PRV THRU 3020-EXIT
078530         UNTIL WS-SUBS > WS-PRV-CNT.
081000     CLOSE COMPFILE.
081100 3000-EXIT.
081200     EXIT.
081201*
081202 3010-MATCH-ONE-CUR.
081203     ADD 1 TO WS-CMP-CNT.
081204     MOVE WU-CODE(WS-SUBS)     TO WM-CODE(WS-CMP-CNT).
081205     MOVE WU-NAME(WS-SUBS)     TO WM-NAME(WS-CMP-CNT).
081206     MOVE WU-CATEGORY(WS-SUBS) TO WM-CATEGORY(WS-CMP-CNT).
081207     COMPUTE WM-SALES-CUR-K(WS-CMP-CNT) ROUNDED =
081208         WU-SALES(WS-SUBS) / 1000.
081209     MOVE WU-SHARE(WS-SUBS) TO WM-SHARE-CUR(WS-CMP-CNT).
081211     MOVE "NO" TO WS-FOUND-SWITCH.
081212     IF WS-PRV-CNT > 0
081213         SET WP-IDX TO 1
081214         SEARCH WS-PRV-ENTRY
081215             AT END NEXT SENTENCE
081216             WHEN WP-CODE(WP-IDX) = WU-CODE(WS-SUBS)
081217                 MOVE "YES" TO WS-FOUND-SWITCH
081218                 COMPUTE WM-SALES-PRV-K(WS-CMP-CNT) ROUNDED =
081219                     WP-SALES(WP-IDX) / 1000
081221                 MOVE WP-SHARE(WP-IDX)
081222                     TO WM-SHARE-PRV(WS-CMP-CNT)
081223         END-SEARCH
081224     END-IF.
081225     IF WS-FOUND-SWITCH = "NO"
081226         MOVE 0 TO WM-SALES-PRV-K(WS-CMP-CNT)
081227         MOVE 0 TO WM-SHARE-PRV(WS-CMP-CNT)
081228     END-IF.
081229     PERFORM 3100-BUILD-COMPARE-REC THRU 3100-EXIT.
081231     ADD 1 TO WS-SUBS.
081232 3010-EXIT.
081233     EXIT.
081234*
081235 3020-MATCH-ONE-PRV.
081236     MOVE "NO" TO WS-FOUND-SWITCH.
081237     IF WS-CUR-CNT > 0
081238         SET WU-IDX TO 1
081239         SEARCH WS-CUR-ENTRY
081241             AT END NEXT SENTENCE
081242             WHEN WU-CODE(WU-IDX) = WP-CODE(WS-SUBS)
081243                 MOVE "YES" TO WS-FOUND-SWITCH
081244         END-SEARCH
081245     END-IF.
081246     IF WS-FOUND-SWITCH = "NO"
081247         ADD 1 TO WS-CMP-CNT
081248         MOVE WP-CODE(WS-SUBS)     TO WM-CODE(WS-CMP-CNT)
081249         MOVE WP-NAME(WS-SUBS)     TO WM-NAME(WS-CMP-CNT)
081251         MOVE WP-CATEGORY(WS-SUBS) TO WM-CATEGORY(WS-CMP-CNT)
081252         MOVE 0 TO WM-SALES-CUR-K(WS-CMP-CNT)
081253         MOVE 0 TO WM-SHARE-CUR(WS-CMP-CNT)
081254         COMPUTE WM-SALES-PRV-K(WS-CMP-CNT) ROUNDED =
081255             WP-SALES(WS-SUBS) / 1000
081256         MOVE WP-SHARE(WS-SUBS) TO WM-SHARE-PRV(WS-CMP-CNT)
081257         PERFORM 3100-BUILD-COMPARE-REC THRU 3100-EXIT
081258     END-IF.
081259     ADD 1 TO WS-SUBS.
081261 3020-EXIT.
081262     EXIT.
081263*
081400*    DIFF-K AND YOY-PCT PER THE STANDARD BUSINESS RULE, ALSO
081500*    USED BY THE CATEGORY ROLL-UP IN PARAGRAPH 4000.
081600 3100-BUILD-COMPARE-REC.
081700     COMPUTE WM-DIFF-K(WS-CMP-CNT) =
081800         WM-SALES-CUR-K(WS-CMP-CNT) - WM-SALES-PRV-K(WS-CMP-CNT).
081900     IF WM-SALES-PRV-K(WS-CMP-CNT) NOT = 0
082000         COMPUTE WM-YOY-PCT(WS-CMP-CNT) ROUNDED =
082100             WM-SALES-CUR-K(WS-CMP-CNT) /
082200             WM-SALES-PRV-K(WS-CMP-CNT) * 100
082300     ELSE
082400         IF WM-SALES-CUR-K(WS-CMP-CNT) NOT = 0
082500             MOVE 100.0 TO WM-YOY-PCT(WS-CMP-CNT)
082600         ELSE
082700             MOVE 0.0 TO WM-YOY-PCT(WS-CMP-CNT)
082800         END-IF
082900     END-IF.
083000     MOVE WM-CODE(WS-CMP-CNT)        TO CF-CUSTOMER-CODE
083100     MOVE WM-NAME(WS-CMP-CNT)        TO CF-CUSTOMER-NAME
083200     MOVE WM-CATEGORY(WS-CMP-CNT)    TO CF-CATEGORY
083300     MOVE WM-SALES-CUR-K(WS-CMP-CNT) TO CF-SALES-CURR-K
083400     MOVE WM-SHARE-CUR(WS-CMP-CNT)   TO CF-SHARE-CURR
083500     MOVE WM-SALES-PRV-K(WS-CMP-CNT) TO CF-SALES-PREV-K
083600     MOVE WM-SHARE-PRV(WS-CMP-CNT)   TO CF-SHARE-PREV
083700     MOVE WM-YOY-PCT(WS-CMP-CNT)     TO CF-YOY-PCT
083800     MOVE WM-DIFF-K(WS-CMP-CNT)      TO CF-DIFF-K
083900     WRITE COMPFILE-REC.
084000 3100-EXIT.
084100     EXIT.
084200*
084300*    ---- ROLL UP THE COMPARISON RECORDS BY CATEGORY ----
084400 4000-ROLLUP-CATEGORY.
084500     OPEN OUTPUT CATSUMM.
084510     MOVE 1 TO WS-SUBS.
084520     PERFORM 4010-ROLLUP-ONE-CMP THRU 4010-EXIT
084530         UNTIL WS-SUBS > WS-CMP-CNT.
084540     MOVE 1 TO WS-CAT-SUBS.
084550     PERFORM 4020-CALC-ONE-CATSUMM THRU 4020-EXIT
084560         UNTIL WS-CAT-SUBS > WS-CAS-CNT.
089300     CLOSE CATSUMM.
089400 4000-EXIT.
089500     EXIT.
089501*
089502 4010-ROLLUP-ONE-CMP.
089503     MOVE "NO" TO WS-FOUND-SWITCH.
089504     IF WS-CAS-CNT > 0
089505         SET WA-IDX TO 1
089506         SEARCH WS-CAS-ENTRY
089507             AT END NEXT SENTENCE
089508             WHEN WA-CATEGORY(WA-IDX) = WM-CATEGORY(WS-SUBS)
089509                 MOVE "YES" TO WS-FOUND-SWITCH
089511                 ADD WM-SALES-PRV-K(WS-SUBS)
089512                     TO WA-SALES-PRV-K(WA-IDX)
089513                 ADD WM-SALES-CUR-K(WS-SUBS)
089514                     TO WA-SALES-CUR-K(WA-IDX)
089515         END-SEARCH
089516     END-IF.
089517     IF WS-FOUND-SWITCH = "NO"
089518         ADD 1 TO WS-CAS-CNT
089519         MOVE WM-CATEGORY(WS-SUBS) TO WA-CATEGORY(WS-CAS-CNT)
089521         MOVE WM-SALES-PRV-K(WS-SUBS)
089522             TO WA-SALES-PRV-K(WS-CAS-CNT)
089523         MOVE WM-SALES-CUR-K(WS-SUBS)
089524             TO WA-SALES-CUR-K(WS-CAS-CNT)
089525     END-IF.
089526     ADD 1 TO WS-SUBS.
089527 4010-EXIT.
089528     EXIT.
089529*
089531 4020-CALC-ONE-CATSUMM.
089532     COMPUTE WA-DIFF-K(WS-CAT-SUBS) =
089533         WA-SALES-CUR-K(WS-CAT-SUBS) -
089534         WA-SALES-PRV-K(WS-CAT-SUBS).
089535     IF WA-SALES-PRV-K(WS-CAT-SUBS) NOT = 0
089536         COMPUTE WA-YOY-PCT(WS-CAT-SUBS) ROUNDED =
089537             WA-SALES-CUR-K(WS-CAT-SUBS) /
089538             WA-SALES-PRV-K(WS-CAT-SUBS) * 100
089539     ELSE
089541         IF WA-SALES-CUR-K(WS-CAT-SUBS) NOT = 0
089542             MOVE 100.0 TO WA-YOY-PCT(WS-CAT-SUBS)
089543         ELSE
089544             MOVE 0.0 TO WA-YOY-PCT(WS-CAT-SUBS)
089545         END-IF
089546     END-IF.
089547     MOVE WA-CATEGORY(WS-CAT-SUBS)     TO CS-CATEGORY.
089548     MOVE WA-SALES-PRV-K(WS-CAT-SUBS)  TO CS-SALES-PREV-K.
089549     MOVE WA-SALES-CUR-K(WS-CAT-SUBS)  TO CS-SALES-CURR-K.
089551     MOVE WA-DIFF-K(WS-CAT-SUBS)       TO CS-DIFF-K.
089552     MOVE WA-YOY-PCT(WS-CAT-SUBS)      TO CS-YOY-PCT.
089553     WRITE CATSUMM-REC.
089554     ADD 1 TO WS-CAT-SUBS.
089555 4020-EXIT.
089556     EXIT.
089557*
089600*
089700*    ---- SORT BOTH IN-MEMORY TABLES PER WS-SORT-ORDER, THEN ----
089800*    ---- PRINT THE TWO REPORT SECTIONS.                     ----
089900 5000-SORT-AND-PRINT.
090000     PERFORM 5010-SORT-CMP-TABLE THRU 5010-EXIT.
090100     PERFORM 5020-SORT-CAS-TABLE THRU 5020-EXIT.
090200     PERFORM 9900-HEADING.
090300     MOVE "CUSTOMER COMPARISON" TO RS-SECTION-NAME.
090400     PERFORM 5100-PRINT-CUSTOMER-SECTION THRU 5100-EXIT.
090500     PERFORM 9900-HEADING.
090600     MOVE "CATEGORY SUMMARY" TO RS-SECTION-NAME.
090700     PERFORM 5200-PRINT-CATEGORY-SECTION THRU 5200-EXIT.
090800*
090900*    BUBBLE SORT - VOLUME IS AT MOST A FEW HUNDRED CUSTOMERS
091000*    PER RUN SO A SIMPLE PASS IS ADEQUATE.
091100 5010-SORT-CMP-TABLE.
091200     IF WS-CMP-CNT < 2
091300         GO TO 5010-EXIT
091400     END-IF.
091500     MOVE "YES" TO WS-SWAP-SWITCH.
091510     PERFORM 5011-SORT-PASS-CMP THRU 5011-EXIT
091520         UNTIL WS-SWAP-SWITCH = "NO".
091600 5010-EXIT.
091700     EXIT.
091710*
091720 5011-SORT-PASS-CMP.
091730     MOVE "NO" TO WS-SWAP-SWITCH.
091740     MOVE 1 TO WS-SUBS.
091750     PERFORM 5012-COMPARE-SWAP-CMP THRU 5012-EXIT
091760         UNTIL WS-SUBS > WS-CMP-CNT - 1.
091770 5011-EXIT.
091780     EXIT.
091790*
091800 5012-COMPARE-SWAP-CMP.
091810     MOVE "NO" TO WS-DUP-SWITCH.
091820     EVALUATE TRUE
091830         WHEN SORT-CURR-DESC
091840             IF WM-SALES-CUR-K(WS-SUBS) <
091850                WM-SALES-CUR-K(WS-SUBS + 1)
091860                 MOVE "YES" TO WS-DUP-SWITCH
091870             END-IF
091880         WHEN SORT-DIFF-DESC
091890             IF WM-DIFF-K(WS-SUBS) <
091900                WM-DIFF-K(WS-SUBS + 1)
091910                 MOVE "YES" TO WS-DUP-SWITCH
091920             END-IF
091930         WHEN SORT-DIFF-ASC
091940             IF WM-DIFF-K(WS-SUBS) >
091950                WM-DIFF-K(WS-SUBS + 1)
091960                 MOVE "YES" TO WS-DUP-SWITCH
091970             END-IF
091980     END-EVALUATE.
091990     IF WS-DUP-SWITCH = "YES"
092000         MOVE WS-CMP-ENTRY(WS-SUBS) TO WS-CMP-SWAP-AREA
092010         MOVE WS-CMP-ENTRY(WS-SUBS + 1)
092020             TO WS-CMP-ENTRY(WS-SUBS)
092030         MOVE WS-CMP-SWAP-AREA TO
092040             WS-CMP-ENTRY(WS-SUBS + 1)
092050         MOVE "YES" TO WS-SWAP-SWITCH
092060     END-IF.
092070     ADD 1 TO WS-SUBS.
092080 5012-EXIT.
092090     EXIT.
092100*
095100 5020-SORT-CAS-TABLE.
095200     IF WS-CAS-CNT < 2
095300         GO TO 5020-EXIT
095400     END-IF.
095500     MOVE "YES" TO WS-SWAP-SWITCH.
095510     PERFORM 5021-SORT-PASS-CAS THRU 5021-EXIT
095520         UNTIL WS-SWAP-SWITCH = "NO".
095600 5020-EXIT.
095700     EXIT.
095710*
095720 5021-SORT-PASS-CAS.
095730     MOVE "NO" TO WS-SWAP-SWITCH.
095740     MOVE 1 TO WS-CAT-SUBS.
095750     PERFORM 5022-COMPARE-SWAP-CAS THRU 5022-EXIT
095760         UNTIL WS-CAT-SUBS > WS-CAS-CNT - 1.
095770 5021-EXIT.
095780     EXIT.
095790*
095800 5022-COMPARE-SWAP-CAS.
095810     MOVE "NO" TO WS-DUP-SWITCH.
095820     EVALUATE TRUE
095830         WHEN SORT-CURR-DESC
095840             IF WA-SALES-CUR-K(WS-CAT-SUBS) <
095850                WA-SALES-CUR-K(WS-CAT-SUBS + 1)
095860                 MOVE "YES" TO WS-DUP-SWITCH
095870             END-IF
095880         WHEN SORT-DIFF-DESC
095890             IF WA-DIFF-K(WS-CAT-SUBS) <
095900                WA-DIFF-K(WS-CAT-SUBS + 1)
095910                 MOVE "YES" TO WS-DUP-SWITCH
095920             END-IF
095930         WHEN SORT-DIFF-ASC
095940             IF WA-DIFF-K(WS-CAT-SUBS) >
095950                WA-DIFF-K(WS-CAT-SUBS + 1)
095960                 MOVE "YES" TO WS-DUP-SWITCH
095970             END-IF
095980     END-EVALUATE.
095990     IF WS-DUP-SWITCH = "YES"
096000         MOVE WA-CATEGORY(WS-CAT-SUBS) TO WS-CAS-SWAP-CATEGORY
096010         MOVE WA-CATEGORY(WS-CAT-SUBS + 1)
096020             TO WA-CATEGORY(WS-CAT-SUBS)
096030         MOVE WS-CAS-SWAP-CATEGORY
096040             TO WA-CATEGORY(WS-CAT-SUBS + 1)
096050         MOVE WA-SALES-PRV-K(WS-CAT-SUBS)
096060             TO WS-CAS-SWAP-SALES-PRV-K
096070         MOVE WA-SALES-PRV-K(WS-CAT-SUBS + 1)
096080             TO WA-SALES-PRV-K(WS-CAT-SUBS)
096090         MOVE WS-CAS-SWAP-SALES-PRV-K
096100             TO WA-SALES-PRV-K(WS-CAT-SUBS + 1)
096110         MOVE WA-SALES-CUR-K(WS-CAT-SUBS)
096120             TO WS-CAS-SWAP-SALES-CUR-K
096130         MOVE WA-SALES-CUR-K(WS-CAT-SUBS + 1)
096140             TO WA-SALES-CUR-K(WS-CAT-SUBS)
096150         MOVE WS-CAS-SWAP-SALES-CUR-K
096160             TO WA-SALES-CUR-K(WS-CAT-SUBS + 1)
096170         MOVE WA-DIFF-K(WS-CAT-SUBS) TO WS-CAS-SWAP-DIFF-K
096180         MOVE WA-DIFF-K(WS-CAT-SUBS + 1)
096190             TO WA-DIFF-K(WS-CAT-SUBS)
096200         MOVE WS-CAS-SWAP-DIFF-K
096210             TO WA-DIFF-K(WS-CAT-SUBS + 1)
096220         MOVE WA-YOY-PCT(WS-CAT-SUBS) TO WS-CAS-SWAP-YOY-PCT
096230         MOVE WA-YOY-PCT(WS-CAT-SUBS + 1)
096240             TO WA-YOY-PCT(WS-CAT-SUBS)
096250         MOVE WS-CAS-SWAP-YOY-PCT
096260             TO WA-YOY-PCT(WS-CAT-SUBS + 1)
096270         MOVE "YES" TO WS-SWAP-SWITCH
096280     END-IF.
096290     ADD 1 TO WS-CAT-SUBS.
096300 5022-EXIT.
096310     EXIT.
096320*
101300 5100-PRINT-CUSTOMER-SECTION.
101400     WRITE PRTLINE FROM RPT-CUST-HEAD-1 AFTER ADVANCING 2 LINES.
101500     WRITE PRTLINE FROM RPT-CUST-HEAD-2 AFTER ADVANCING 1 LINE.
101600     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
101700     MOVE ZERO TO WS-GT-CUR-K WS-GT-PRV-K WS-GT-DIFF-K.
101710     MOVE 1 TO WS-SUBS.
101720     PERFORM 5110-PRINT-ONE-CUST THRU 5110-EXIT
101730         UNTIL WS-SUBS > WS-CMP-CNT.
103600     MOVE WS-GT-CUR-K  TO GT-SALES-CUR.
103700     MOVE WS-GT-PRV-K  TO GT-SALES-PRV.
103800     MOVE WS-GT-DIFF-K TO GT-DIFF.
103900     WRITE PRTLINE FROM RPT-GT-LINE AFTER ADVANCING 2 LINES.
104000 5100-EXIT.
104100     EXIT.
104110*
104120 5110-PRINT-ONE-CUST.
104130     MOVE WM-CODE(WS-SUBS)          TO RC-CODE.
104140     MOVE WM-NAME(WS-SUBS)          TO RC-NAME.
104150     MOVE WM-CATEGORY(WS-SUBS)      TO RC-CATEGORY.
104160     MOVE WM-SALES-CUR-K(WS-SUBS)   TO RC-SALES-CUR.
104170     MOVE WM-SHARE-CUR(WS-SUBS)     TO RC-SHARE-CUR.
104180     MOVE WM-SALES-PRV-K(WS-SUBS)   TO RC-SALES-PRV.
104190     MOVE WM-SHARE-PRV(WS-SUBS)     TO RC-SHARE-PRV.
104200     MOVE WM-YOY-PCT(WS-SUBS)       TO RC-YOY.
104210     MOVE WM-DIFF-K(WS-SUBS)        TO RC-DIFF.
104220     WRITE PRTLINE FROM RPT-CUST-LINE
104230         AFTER ADVANCING 1 LINE
104240         AT EOP PERFORM 9900-HEADING.
104250     ADD WM-SALES-CUR-K(WS-SUBS) TO WS-GT-CUR-K.
104260     ADD WM-SALES-PRV-K(WS-SUBS) TO WS-GT-PRV-K.
104270     ADD WM-DIFF-K(WS-SUBS)      TO WS-GT-DIFF-K.
104280     ADD 1 TO WS-SUBS.
104290 5110-EXIT.
104295     EXIT.
104296*
104300 5200-PRINT-CATEGORY-SECTION.
104400     WRITE PRTLINE FROM RPT-CAT-HEAD-1 AFTER ADVANCING 2 LINES.
104500     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
104510     MOVE 1 TO WS-CAT-SUBS.
104520     PERFORM 5210-PRINT-ONE-CAT THRU 5210-EXIT
104530         UNTIL WS-CAT-SUBS > WS-CAS-CNT.
105700 5200-EXIT.
105800     EXIT.
105810*
105820 5210-PRINT-ONE-CAT.
105830     MOVE WA-CATEGORY(WS-CAT-SUBS)    TO RA-CATEGORY.
105840     MOVE WA-SALES-PRV-K(WS-CAT-SUBS) TO RA-SALES-PRV.
105850     MOVE WA-SALES-CUR-K(WS-CAT-SUBS) TO RA-SALES-CUR.
105860     MOVE WA-DIFF-K(WS-CAT-SUBS)      TO RA-DIFF.
105870     MOVE WA-YOY-PCT(WS-CAT-SUBS)     TO RA-YOY.
105880     WRITE PRTLINE FROM RPT-CAT-LINE
105890         AFTER ADVANCING 1 LINE
105900         AT EOP PERFORM 9900-HEADING.
105910     ADD 1 TO WS-CAT-SUBS.
105920 5210-EXIT.
105930     EXIT.
105940*
106000 6000-CLOSING.
106100     CLOSE PRTOUT.
106200*
106300 9900-HEADING.
106400     ADD 1 TO WS-PCTR.
106500     MOVE WS-PCTR TO RT-PCTR.
106600     WRITE PRTLINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
106700     WRITE PRTLINE FROM RPT-SUBTITLE-LINE AFTER ADVANCING 1 LINE.
106800     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
