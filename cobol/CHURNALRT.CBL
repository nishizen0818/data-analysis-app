000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              CHURNALRT.
000300 AUTHOR.                  T M KOWALSKI.
000400 INSTALLATION.            MIDLAND WHOLESALE FOODS - I S DEPT.
000500 DATE-WRITTEN.            06/09/90.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
000800*
000900***************************************************************
001000* CHANGE LOG                                                  *
001100* ----------                                                  *
001200* 060990  TMK  INITIAL RELEASE.  CR-0155.  FLAGS PARTNERS      *
001300*              THAT DROP OFF THE WEEKLY TRADE EXTRACT SO THE   *
001400*              SALES DESK CAN FOLLOW UP BEFORE THEY ARE LOST.  *
001500* 021791  TMK  ADDED THREE-WEEK LIST AGAINST THE MASTER FILE - *
001600*              TWO-WEEK LIST ALONE WAS CATCHING SEASONAL       *
001700*              ACCOUNTS THAT COME BACK ON THEIR OWN.  CR-0171. *
001800* 090492  RJD  DELETION LIST NOW APPLIED TO ALL THREE WEEKLY   *
001900*              EXTRACTS BEFORE COMPARISON PER REQUEST OF       *
002000*              S. HARADA - CLOSED ACCOUNTS WERE SHOWING UP AS  *
002100*              FALSE DROPS.  CR-0249.                          *
002200* 052694  SLP  LEAVE-OF-ABSENCE REMARK ADDED TO THE THREE-WEEK *
002300*              LIST.  ACCOUNTS ON LEAVE STILL PRINT BUT ARE    *
002400*              GROUPED AT THE BOTTOM SO THE DESK DOES NOT CALL *
002500*              THEM BY MISTAKE.  CR-0296.                      *
002600* 021598  TMK  Y2K - EXPANDED PACKED YEAR FIELDS TO FOUR        *
002700*              DIGITS THROUGHOUT.  CR-0480.                    *
002800* 071999  SLP  DUPLICATE PARTNER CODES WITHIN A SINGLE WEEKLY  *
002900*              EXTRACT NOW COLLAPSED TO THE FIRST OCCURRENCE - *
003000*              SECOND EXTRACT PASS WAS DOUBLE-COUNTING A FEW   *
003100*              CODES ON THE TWO-WEEK LIST.  CR-0521.           *
003200* 031403  RJD  NAME ON THE TWO-WEEK LIST NOW TAKEN FROM THE    *
003300*              MOST RECENT EXTRACT THAT SHOWS THE CODE, WITH   *
003400*              THE MASTER FILE AS FINAL OVERRIDE.  CR-0567.    *
003500***************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.         IBM-PC.
004000 OBJECT-COMPUTER.         IBM-PC.
004100 SPECIAL-NAMES.           C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600     SELECT WEEK1          ASSIGN TO WEEK1
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS FS-WEEK1.
004900*
005000     SELECT WEEK2          ASSIGN TO WEEK2
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-WEEK2.
005300*
005400     SELECT WEEK3          ASSIGN TO WEEK3
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-WEEK3.
005700*
005800     SELECT CHURNDEL       ASSIGN TO CHURNDEL
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS FS-CHURNDEL.
006100*
006200     SELECT CHURNMST       ASSIGN TO CHURNMST
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-CHURNMST.
006500*
006600     SELECT CHURNLVE       ASSIGN TO CHURNLVE
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-CHURNLVE.
006900*
007000     SELECT CHURNRPT       ASSIGN TO CHURNRPT
007100            ORGANIZATION IS RECORD SEQUENTIAL.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600*    ---- WEEKLY PARTNER EXTRACTS - IDENTICAL LAYOUT ----
007700*    ---- WEEK1 IS TWO WEEKS AGO, WEEK2 IS LAST WEEK,   ----
007800*    ---- WEEK3 IS THE CURRENT WEEK.                    ----
007900 FD  WEEK1
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 34 CHARACTERS
008200     DATA RECORD IS WEEK1-REC.
008300 01  WEEK1-REC.
008310     COPY WEEKPTNR REPLACING ==PFX== BY ==W1==.
008600*
008700 FD  WEEK2
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 34 CHARACTERS
009000     DATA RECORD IS WEEK2-REC.
009100 01  WEEK2-REC.
009110     COPY WEEKPTNR REPLACING ==PFX== BY ==W2==.
009400*
009500 FD  WEEK3
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 34 CHARACTERS
009800     DATA RECORD IS WEEK3-REC.
009900 01  WEEK3-REC.
009910     COPY WEEKPTNR REPLACING ==PFX== BY ==W3==.
010200*
010300 FD  CHURNDEL
010400     LABEL RECORD IS STANDARD
010500     RECORD CONTAINS 04 CHARACTERS
010600     DATA RECORD IS CHURNDEL-REC.
010700 01  CHURNDEL-REC.
010800     05  CD-PARTNER-CODE      PIC X(04).
010900*
011000 FD  CHURNMST
011100     LABEL RECORD IS STANDARD
011200     RECORD CONTAINS 54 CHARACTERS
011300     DATA RECORD IS CHURNMST-REC.
011400 01  CHURNMST-REC.
011500     05  CM-PARTNER-CODE      PIC X(04).
011600     05  CM-PARTNER-NAME      PIC X(30).
011700     05  CM-CATEGORY          PIC X(20).
011800*
011900*    A SECOND VIEW OF THE MASTER RECORD BY BYTE OFFSET - HELD
012000*    OVER FROM WHEN THE PARTNER MASTER WAS UNLOADED OFF THE
012100*    OLD DMS FILE THROUGH A FIXED-OFFSET COPY ROUTINE.
012200 01  CHURNMST-CAT-VIEW REDEFINES CHURNMST-REC.
012300     05  FILLER               PIC X(34).
012400     05  CV-CATEGORY          PIC X(20).
012500*
012600 FD  CHURNLVE
012700     LABEL RECORD IS STANDARD
012800     RECORD CONTAINS 44 CHARACTERS
012900     DATA RECORD IS CHURNLVE-REC.
013000 01  CHURNLVE-REC.
013100     05  CL-PARTNER-CODE      PIC X(04).
013200     05  CL-REMARK            PIC X(40).
013300*
013400 FD  CHURNRPT
013500     LABEL RECORD IS OMITTED
013600     RECORD CONTAINS 132 CHARACTERS
013700     LINAGE IS 60 WITH FOOTING AT 55
013800     DATA RECORD IS PRTLINE.
013900 01  PRTLINE                  PIC X(132).
014000*
014100 WORKING-STORAGE SECTION.
014200*
014300 01  WS-FILE-STATUSES.
014400     05  FS-WEEK1             PIC XX      VALUE ZEROES.
014500     05  FS-WEEK2             PIC XX      VALUE ZEROES.
014600     05  FS-WEEK3             PIC XX      VALUE ZEROES.
014700     05  FS-CHURNDEL          PIC XX      VALUE ZEROES.
014800     05  FS-CHURNMST          PIC XX      VALUE ZEROES.
014900     05  FS-CHURNLVE          PIC XX      VALUE ZEROES.
015000*
015010*    ---- STANDALONE SWITCHES ----
015100 77  MORE-WEEK1               PIC XXX     VALUE "YES".
015200 77  MORE-WEEK2               PIC XXX     VALUE "YES".
015300 77  MORE-WEEK3               PIC XXX     VALUE "YES".
015400 77  MORE-DELETES             PIC XXX     VALUE "YES".
015500 77  MORE-MASTER              PIC XXX     VALUE "YES".
015600 77  MORE-LEAVERS             PIC XXX     VALUE "YES".
015700 77  WS-FOUND-SWITCH          PIC XXX     VALUE "NO".
015800 77  WS-SWAP-SWITCH           PIC XXX     VALUE "NO".
016000*
016100*    ---- CODE NORMALIZATION WORK AREA - SAME SCHEME USED ON   ----
016200*    ---- SALESCMP FOR CUSTOMER CODES.                        ----
016300 01  WS-CODE-WORK.
016400     05  WS-RAW-CODE          PIC X(06).
016500     05  WS-NORM-CODE         PIC X(04).
016600*
016700*    ---- RAW-CODE DECIMAL ARTIFACT VIEW - THE UPSTREAM        ----
016800*    ---- SPREADSHEET-TO-TEXT EXTRACT SOMETIMES LEAVES A       ----
016900*    ---- TRAILING ".0" ON A NUMERIC-LOOKING PARTNER CODE.     ----
017000 01  WS-RAW-CODE-VIEW REDEFINES WS-CODE-WORK.
017100     05  WS-RCV-DIGITS        PIC X(04).
017200     05  WS-RCV-DECIMAL       PIC X.
017300     05  WS-RCV-TRAILING      PIC X.
017400*
017500*    ---- SEARCH KEYS AND SCRATCH FIELDS FOR THE TABLE HELPER   ----
017600*    ---- PARAGRAPHS BELOW.                                     ----
017700 77  WN-CODE-KEY              PIC X(04).
017710 77  WN-NAME-KEY              PIC X(30).
017720 77  WK1-CODE-SRCH            PIC X(04).
017730 77  WK2-CODE-SRCH            PIC X(04).
017740 77  WK3-CODE-SRCH            PIC X(04).
017750 77  WS-LOOKUP-CODE           PIC X(04).
017760 77  WS-LOOKUP-NAME           PIC X(30).
017770 77  WS-LOOKUP-CATEGORY       PIC X(20).
018500 77  WS-3WK-PRT-CNT           PIC S9(4) COMP VALUE ZERO.
018600*
018700*    ---- TODAY'S DATE - CENTURY WINDOWED THE USUAL WAY ----
018800 01  WS-TODAY-RAW6            PIC 9(06).
018900 01  WS-TODAY-RAW6-PARTS REDEFINES WS-TODAY-RAW6.
019000     05  WS-TODAY-YY2         PIC 9(02).
019100     05  WS-TODAY-MM2         PIC 9(02).
019200     05  WS-TODAY-DD2         PIC 9(02).
019300 77  WS-TODAY-CC              PIC 9(02) VALUE ZERO.
019400 77  WS-TODAY-YY              PIC 9(04) VALUE ZERO.
019500*
019600 77  WS-PCTR                  PIC 99 COMP     VALUE ZERO.
019700*
019800*    ---- DELETION LIST - CODES ON THIS LIST ARE REMOVED FROM  ----
019900*    ---- EACH WEEKLY EXTRACT BEFORE COMPARISON, BUT ARE LEFT  ----
020000*    ---- ALONE ON THE MASTER-LIST PASS.  SEE CR-0249.         ----
020100 77  WS-DEL-CNT               PIC S9(4) COMP VALUE ZERO.
020200 01  WS-DEL-TABLE.
020300     05  WS-DEL-ENTRY OCCURS 0 TO 2000 TIMES
020400                       DEPENDING ON WS-DEL-CNT
020500                       INDEXED BY WD-IDX.
020600         10  WD-CODE          PIC X(04).
020700*
020800*    ---- MASTER PARTNER LIST - CATEGORY AND FALL-BACK NAME.   ----
020900*    ---- ORDER IS PRESERVED - THE THREE-WEEK LIST PRINTS IN   ----
021000*    ---- MASTER-FILE ORDER.                                  ----
021100 77  WS-MST-CNT               PIC S9(4) COMP VALUE ZERO.
021200 01  WS-MASTER-TABLE.
021300     05  WS-MST-ENTRY OCCURS 0 TO 4000 TIMES
021400                       DEPENDING ON WS-MST-CNT
021500                       INDEXED BY WM-IDX.
021600         10  WM-CODE          PIC X(04).
021700         10  WM-NAME          PIC X(30).
021800         10  WM-CATEGORY      PIC X(20).
021900         10  WM-ON-3WK        PIC X      VALUE "N".
022000             88  WM-IS-ON-3WK       VALUE "Y".
022100         10  WM-IS-LEAVE      PIC X      VALUE "N".
022200             88  WM-IS-ON-LEAVE     VALUE "Y".
022300         10  WM-REMARK        PIC X(40).
022400*
022500*    ---- LEAVE-OF-ABSENCE LIST - CODE TO REMARK.              ----
022600 77  WS-LVE-CNT               PIC S9(4) COMP VALUE ZERO.
022700 01  WS-LEAVE-TABLE.
022800     05  WS-LVE-ENTRY OCCURS 0 TO 2000 TIMES
022900                       DEPENDING ON WS-LVE-CNT
023000                       INDEXED BY WL-IDX.
023100         10  WL-CODE          PIC X(04).
023200         10  WL-REMARK        PIC X(40).
023300*
023400*    ---- NAME MAP - UNION OF WEEK1, WEEK2, WEEK3 AND MASTER,  ----
023500*    ---- LATER SOURCE WINS.  BUILT AS EACH FILE IS LOADED SO  ----
023600*    ---- NO SEPARATE MERGE PASS IS NEEDED.  SEE CR-0567.      ----
023700 77  WS-NAM-CNT               PIC S9(4) COMP VALUE ZERO.
023800 01  WS-NAME-MAP.
023900     05  WS-NAM-ENTRY OCCURS 0 TO 6000 TIMES
024000                       DEPENDING ON WS-NAM-CNT
024100                       INDEXED BY WN-IDX.
024200         10  WN-CODE          PIC X(04).
024300         10  WN-NAME          PIC X(30).
024400*
024500*    ---- THIS-WEEK SETS - DEDUPED WITHIN THE WEEK, DELETION   ----
024600*    ---- LIST ALREADY REMOVED.  USED FOR MEMBERSHIP TESTS.    ----
024700 77  WS-WK1-CNT               PIC S9(4) COMP VALUE ZERO.
024800 01  WS-WK1-SET.
024900     05  WS-WK1-ENTRY OCCURS 0 TO 2000 TIMES
025000                       DEPENDING ON WS-WK1-CNT
025100                       INDEXED BY W1-IDX.
025200         10  WK1-CODE         PIC X(04).
025300*
025400 77  WS-WK2-CNT               PIC S9(4) COMP VALUE ZERO.
025500 01  WS-WK2-SET.
025600     05  WS-WK2-ENTRY OCCURS 0 TO 2000 TIMES
025700                       DEPENDING ON WS-WK2-CNT
025800                       INDEXED BY W2-IDX.
025900         10  WK2-CODE         PIC X(04).
026000*
026100 77  WS-WK3-CNT               PIC S9(4) COMP VALUE ZERO.
026200 01  WS-WK3-SET.
026300     05  WS-WK3-ENTRY OCCURS 0 TO 2000 TIMES
026400                       DEPENDING ON WS-WK3-CNT
026500                       INDEXED BY W3-IDX.
026600         10  WK3-CODE         PIC X(04).
026700*
026800*    ---- TWO-WEEK GAP LIST - CODE PRESENT LAST-BUT-ONE WEEK   ----
026900*    ---- AND MISSING FROM BOTH OF THE TWO MOST RECENT WEEKS.  ----
027000 77  WS-2WK-CNT               PIC S9(4) COMP VALUE ZERO.
027100 01  WS-2WK-TABLE.
027200     05  WS-2WK-ENTRY OCCURS 0 TO 2000 TIMES
027300                       DEPENDING ON WS-2WK-CNT
027400                       INDEXED BY WW-IDX.
027500         10  WW-CODE          PIC X(04).
027600         10  WW-NAME          PIC X(30).
027700         10  WW-CATEGORY      PIC X(20).
027800*
027900*    ---- REPORT LINES ----
028000 01  RPT-TITLE-LINE.
028100     05  FILLER               PIC X(06)   VALUE "DATE: ".
028200     05  RT-MM                PIC 99.
028300     05  FILLER               PIC X       VALUE "/".
028400     05  RT-DD                PIC 99.
028500     05  FILLER               PIC X       VALUE "/".
028600     05  RT-YY                PIC 9(4).
028700     05  FILLER               PIC X(20)   VALUE SPACES.
028800     05  FILLER               PIC X(48)   VALUE
028900         "MIDLAND WHOLESALE - PARTNER CHURN ALERT REPORT".
029000     05  FILLER               PIC X(15)   VALUE SPACES.
029100     05  FILLER               PIC X(06)   VALUE "PAGE: ".
029200     05  RT-PCTR              PIC Z9.
029300*
029400 01  RPT-2WK-BANNER.
029500     05  FILLER               PIC X(05)   VALUE SPACES.
029600     05  FILLER               PIC X(41)   VALUE
029700         "PARTNERS WITH NO TRADE FOR 2 WEEKS".
029800     05  FILLER               PIC X(86)   VALUE SPACES.
029900*
030000 01  RPT-3WK-BANNER.
030100     05  FILLER               PIC X(05)   VALUE SPACES.
030200     05  FILLER               PIC X(41)   VALUE
030300         "PARTNERS WITH NO TRADE FOR 3+ WEEKS".
030400     05  FILLER               PIC X(86)   VALUE SPACES.
030500*
030600 01  RPT-HEAD-2WK.
030700     05  FILLER               PIC X(05)   VALUE SPACES.
030800     05  FILLER               PIC X(05)   VALUE "CODE ".
030900     05  FILLER               PIC X(03)   VALUE SPACES.
031000     05  FILLER               PIC X(30)   VALUE "NAME".
031100     05  FILLER               PIC X(03)   VALUE SPACES.
031200     05  FILLER               PIC X(20)   VALUE "CATEGORY".
031300     05  FILLER               PIC X(66)   VALUE SPACES.
031400*
031500 01  RPT-HEAD-3WK.
031600     05  FILLER               PIC X(05)   VALUE SPACES.
031700     05  FILLER               PIC X(05)   VALUE "CODE ".
031800     05  FILLER               PIC X(03)   VALUE SPACES.
031900     05  FILLER               PIC X(30)   VALUE "NAME".
032000     05  FILLER               PIC X(03)   VALUE SPACES.
032100     05  FILLER               PIC X(20)   VALUE "CATEGORY".
032200     05  FILLER               PIC X(03)   VALUE SPACES.
032300     05  FILLER               PIC X(40)   VALUE "REMARK".
032400     05  FILLER               PIC X(23)   VALUE SPACES.
032500*
032600 01  RPT-2WK-DETAIL.
032700     05  FILLER               PIC X(05)   VALUE SPACES.
032800     05  RD2-CODE             PIC X(04).
032900     05  FILLER               PIC X(04)   VALUE SPACES.
033000     05  RD2-NAME             PIC X(30).
033100     05  FILLER               PIC X(03)   VALUE SPACES.
033200     05  RD2-CATEGORY         PIC X(20).
033300     05  FILLER               PIC X(66)   VALUE SPACES.
033400*
033500 01  RPT-3WK-DETAIL.
033600     05  FILLER               PIC X(05)   VALUE SPACES.
033700     05  RD3-CODE             PIC X(04).
033800     05  FILLER               PIC X(04)   VALUE SPACES.
033900     05  RD3-NAME             PIC X(30).
034000     05  FILLER               PIC X(03)   VALUE SPACES.
034100     05  RD3-CATEGORY         PIC X(20).
034200     05  FILLER               PIC X(03)   VALUE SPACES.
034300     05  RD3-REMARK           PIC X(40).
034400     05  FILLER               PIC X(23)   VALUE SPACES.
034500*
034600 01  BLANK-LINE.
034700     05  FILLER               PIC X(132)  VALUE SPACES.
034800*
034900 01  NO-CODES-LINE.
035000     05  FILLER               PIC X(05)   VALUE SPACES.
035100     05  FILLER               PIC X(30)   VALUE
035200         "** NONE THIS WEEK **".
035300     05  FILLER               PIC X(97)   VALUE SPACES.
035400*
035500 PROCEDURE DIVISION.
035600*
035700 1000-MAINLINE.
035800     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
035900     PERFORM 1200-LOAD-DELETIONS THRU 1200-EXIT.
036000     PERFORM 1400-LOAD-LEAVERS THRU 1400-EXIT.
036100     PERFORM 1510-LOAD-WEEK1 THRU 1510-EXIT.
036200     PERFORM 1520-LOAD-WEEK2 THRU 1520-EXIT.
036300     PERFORM 1530-LOAD-WEEK3 THRU 1530-EXIT.
036400     PERFORM 1300-LOAD-MASTER THRU 1300-EXIT.
036500     PERFORM 2000-BUILD-2WK-LIST THRU 2000-EXIT.
036600     PERFORM 2100-MARK-MASTER-3WK THRU 2100-EXIT.
036700     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
036800     PERFORM 8000-WRAPUP THRU 8000-EXIT.
036900     STOP RUN.
037000*
037100 1100-INITIALIZE.
037200     ACCEPT WS-TODAY-RAW6 FROM DATE.
037300     IF WS-TODAY-YY2 < 50
037400         MOVE 20 TO WS-TODAY-CC
037500     ELSE
037600         MOVE 19 TO WS-TODAY-CC
037700     END-IF.
037800     COMPUTE WS-TODAY-YY = WS-TODAY-CC * 100 + WS-TODAY-YY2.
037900     MOVE WS-TODAY-MM2 TO RT-MM.
038000     MOVE WS-TODAY-DD2 TO RT-DD.
038100     MOVE WS-TODAY-YY TO RT-YY.
038200     OPEN INPUT  WEEK1
038300                 WEEK2
038400                 WEEK3
038500                 CHURNDEL
038600                 CHURNMST
038700                 CHURNLVE
038800          OUTPUT CHURNRPT.
038900 1100-EXIT.
039000     EXIT.
039100*
039200*    ---- DELETION LIST - CLOSED OR MERGED PARTNER CODES ----
039300 1200-LOAD-DELETIONS.
039400     READ CHURNDEL
039500         AT END MOVE "NO" TO MORE-DELETES.
039600     PERFORM 1210-LOAD-ONE-DEL THRU 1210-EXIT
039650         UNTIL MORE-DELETES = "NO".
040500 1200-EXIT.
040600     EXIT.
040610*
040620 1210-LOAD-ONE-DEL.
040630     MOVE CD-PARTNER-CODE TO WS-RAW-CODE.
040640     PERFORM 2900-NORMALIZE-CODE THRU 2900-EXIT.
040650     ADD 1 TO WS-DEL-CNT.
040660     MOVE WS-NORM-CODE TO WD-CODE(WS-DEL-CNT).
040670     READ CHURNDEL
040680         AT END MOVE "NO" TO MORE-DELETES
040690     END-READ.
040695 1210-EXIT.
040698     EXIT.
040700*
040800*    ---- MASTER PARTNER LIST - CATEGORY AND FALL-BACK NAME.   ----
040900*    ---- LOADED IN FILE ORDER SO THE THREE-WEEK LIST PRINTS   ----
041000*    ---- THE SAME ORDER AS THE MASTER FILE.  ALSO FEEDS THE   ----
041100*    ---- NAME MAP - MASTER IS THE LAST SOURCE LOADED SO IT    ----
041200*    ---- WINS ANY NAME CONFLICT.                              ----
041300 1300-LOAD-MASTER.
041400     READ CHURNMST
041500         AT END MOVE "NO" TO MORE-MASTER.
041600     PERFORM 1310-LOAD-ONE-MST THRU 1310-EXIT
041650         UNTIL MORE-MASTER = "NO".
043000 1300-EXIT.
043100     EXIT.
043110*
043120 1310-LOAD-ONE-MST.
043130     MOVE CM-PARTNER-CODE TO WS-RAW-CODE.
043140     PERFORM 2900-NORMALIZE-CODE THRU 2900-EXIT.
043150     ADD 1 TO WS-MST-CNT.
043160     MOVE WS-NORM-CODE    TO WM-CODE(WS-MST-CNT).
043170     MOVE CM-PARTNER-NAME TO WM-NAME(WS-MST-CNT).
043180     MOVE CV-CATEGORY     TO WM-CATEGORY(WS-MST-CNT).
043190     MOVE WS-NORM-CODE    TO WN-CODE-KEY.
043195     MOVE CM-PARTNER-NAME TO WN-NAME-KEY.
043196     PERFORM 1900-BUILD-NAME-MAP THRU 1900-EXIT.
043210     READ CHURNMST
043220         AT END MOVE "NO" TO MORE-MASTER
043230     END-READ.
043240 1310-EXIT.
043250     EXIT.
043260*
043300*    ---- LEAVE-OF-ABSENCE LIST ----
043400 1400-LOAD-LEAVERS.
043500     READ CHURNLVE
043600         AT END MOVE "NO" TO MORE-LEAVERS.
043700     PERFORM 1410-LOAD-ONE-LVE THRU 1410-EXIT
043750         UNTIL MORE-LEAVERS = "NO".
044700 1400-EXIT.
044800     EXIT.
044810*
044820 1410-LOAD-ONE-LVE.
044830     MOVE CL-PARTNER-CODE TO WS-RAW-CODE.
044840     PERFORM 2900-NORMALIZE-CODE THRU 2900-EXIT.
044850     ADD 1 TO WS-LVE-CNT.
044860     MOVE WS-NORM-CODE TO WL-CODE(WS-LVE-CNT).
044870     MOVE CL-REMARK    TO WL-REMARK(WS-LVE-CNT).
044880     READ CHURNLVE
044890         AT END MOVE "NO" TO MORE-LEAVERS
044895     END-READ.
044897 1410-EXIT.
044898     EXIT.
044900*
045000*    ---- WEEK1 (TWO WEEKS AGO) - DEDUPED, DELETION LIST       ----
045100*    ---- APPLIED, FEEDS THE NAME MAP.  SEE CR-0521 / CR-0249. ----
045200 1510-LOAD-WEEK1.
045300     READ WEEK1
045400         AT END MOVE "NO" TO MORE-WEEK1.
045500     PERFORM 1511-LOAD-ONE-WK1 THRU 1511-EXIT
045550         UNTIL MORE-WEEK1 = "NO".
047400 1510-EXIT.
047500     EXIT.
047510*
047520 1511-LOAD-ONE-WK1.
047530     MOVE W1-PARTNER-CODE TO WS-RAW-CODE.
047540     PERFORM 2900-NORMALIZE-CODE THRU 2900-EXIT.
047550     PERFORM 2910-DELETED-CODE THRU 2910-EXIT.
047560     IF WS-FOUND-SWITCH = "NO"
047570         MOVE WS-NORM-CODE TO WK1-CODE-SRCH
047580         PERFORM 2920-IN-WK1-SET THRU 2920-EXIT
047590         IF WS-FOUND-SWITCH = "NO"
047600             ADD 1 TO WS-WK1-CNT
047610             MOVE WS-NORM-CODE TO WK1-CODE(WS-WK1-CNT)
047620             MOVE WS-NORM-CODE TO WN-CODE-KEY
047630             MOVE W1-PARTNER-NAME TO WN-NAME-KEY
047640             PERFORM 1900-BUILD-NAME-MAP THRU 1900-EXIT
047650         END-IF
047660     END-IF.
047670     READ WEEK1
047680         AT END MOVE "NO" TO MORE-WEEK1
047690     END-READ.
047710 1511-EXIT.
047720     EXIT.
047730*
047740*    ---- WEEK2 (LAST WEEK) - SAME TREATMENT AS WEEK1 ----
047800 1520-LOAD-WEEK2.
047900     READ WEEK2
048000         AT END MOVE "NO" TO MORE-WEEK2.
048100     PERFORM 1521-LOAD-ONE-WK2 THRU 1521-EXIT
048150         UNTIL MORE-WEEK2 = "NO".
050000 1520-EXIT.
050100     EXIT.
050110*
050120 1521-LOAD-ONE-WK2.
050130     MOVE W2-PARTNER-CODE TO WS-RAW-CODE.
050140     PERFORM 2900-NORMALIZE-CODE THRU 2900-EXIT.
050150     PERFORM 2910-DELETED-CODE THRU 2910-EXIT.
050160     IF WS-FOUND-SWITCH = "NO"
050165         MOVE WS-NORM-CODE TO WK2-CODE-SRCH
050168         PERFORM 2930-IN-WK2-SET THRU 2930-EXIT
050170         IF WS-FOUND-SWITCH = "NO"
050172             ADD 1 TO WS-WK2-CNT
050174             MOVE WS-NORM-CODE TO WK2-CODE(WS-WK2-CNT)
050176             MOVE WS-NORM-CODE TO WN-CODE-KEY
050178             MOVE W2-PARTNER-NAME TO WN-NAME-KEY
050180             PERFORM 1900-BUILD-NAME-MAP THRU 1900-EXIT
050182         END-IF
050184     END-IF.
050186     READ WEEK2
050188         AT END MOVE "NO" TO MORE-WEEK2
050190     END-READ.
050192 1521-EXIT.
050194     EXIT.
050196*
050198*    ---- WEEK3 (CURRENT WEEK) - SAME TREATMENT AS WEEK1 ----
050400 1530-LOAD-WEEK3.
050500     READ WEEK3
050600         AT END MOVE "NO" TO MORE-WEEK3.
050700     PERFORM 1531-LOAD-ONE-WK3 THRU 1531-EXIT
050750         UNTIL MORE-WEEK3 = "NO".
052600 1530-EXIT.
052700     EXIT.
052710*
052720 1531-LOAD-ONE-WK3.
052730     MOVE W3-PARTNER-CODE TO WS-RAW-CODE.
052740     PERFORM 2900-NORMALIZE-CODE THRU 2900-EXIT.
052750     PERFORM 2910-DELETED-CODE THRU 2910-EXIT.
052760     IF WS-FOUND-SWITCH = "NO"
052765         MOVE WS-NORM-CODE TO WK3-CODE-SRCH
052768         PERFORM 2940-IN-WK3-SET THRU 2940-EXIT
052770         IF WS-FOUND-SWITCH = "NO"
052772             ADD 1 TO WS-WK3-CNT
052774             MOVE WS-NORM-CODE TO WK3-CODE(WS-WK3-CNT)
052776             MOVE WS-NORM-CODE TO WN-CODE-KEY
052778             MOVE W3-PARTNER-NAME TO WN-NAME-KEY
052780             PERFORM 1900-BUILD-NAME-MAP THRU 1900-EXIT
052782         END-IF
052784     END-IF.
052786     READ WEEK3
052788         AT END MOVE "NO" TO MORE-WEEK3
052790     END-READ.
052792 1531-EXIT.
052794     EXIT.
052796*
052798*    ---- INSERT-OR-OVERRIDE INTO THE NAME MAP.  LATER CALLS   ----
053000*    ---- OVERWRITE AN EXISTING ENTRY FOR THE SAME CODE, SO    ----
053100*    ---- LOADING WEEK1-WEEK2-WEEK3-MASTER IN THAT ORDER MAKES ----
053200*    ---- MASTER THE WINNER.  SEE CR-0567.                     ----
053300 1900-BUILD-NAME-MAP.
053400     MOVE "NO" TO WS-FOUND-SWITCH.
053500     IF WS-NAM-CNT > 0
053550         SET WN-IDX TO 1
053560         PERFORM 1910-SCAN-NAME-MAP THRU 1910-EXIT
053570             UNTIL WN-IDX > WS-NAM-CNT
054300     END-IF.
054400     IF WS-FOUND-SWITCH = "NO"
054500         ADD 1 TO WS-NAM-CNT
054600         MOVE WN-CODE-KEY TO WN-CODE(WS-NAM-CNT)
054700         MOVE WN-NAME-KEY TO WN-NAME(WS-NAM-CNT)
054800     END-IF.
054900 1900-EXIT.
055000     EXIT.
055010*
055020 1910-SCAN-NAME-MAP.
055030     IF WN-CODE(WN-IDX) = WN-CODE-KEY
055040         MOVE WN-NAME-KEY TO WN-NAME(WN-IDX)
055050         MOVE "YES" TO WS-FOUND-SWITCH
055060     END-IF.
055070     SET WN-IDX UP BY 1.
055080 1910-EXIT.
055090     EXIT.
055100*
055200*    ---- CUSTOMER CODES ARE NORMALIZED TO EXACTLY 4 DIGITS,   ----
055300*    ---- LEFT-PADDED WITH ZEROES.  ANY TRAILING DECIMAL POINT ----
055400*    ---- ARTIFACT FROM THE UPSTREAM EXTRACT IS STRIPPED FIRST.----
055500 2900-NORMALIZE-CODE.
055600     IF WS-RCV-DECIMAL = "."
055700         MOVE SPACES TO WS-RCV-DECIMAL
055800         MOVE SPACES TO WS-RCV-TRAILING
055900     END-IF.
056000     MOVE ZEROES TO WS-NORM-CODE.
056100     INSPECT WS-RAW-CODE REPLACING TRAILING SPACES BY "0000".
056200     MOVE WS-RAW-CODE(1:4) TO WS-NORM-CODE.
056300 2900-EXIT.
056400     EXIT.
056500*
056600*    ---- IS THE JUST-NORMALIZED CODE ON THE DELETION LIST? ----
056700 2910-DELETED-CODE.
056800     MOVE "NO" TO WS-FOUND-SWITCH.
056900     IF WS-DEL-CNT > 0
056950         SET WD-IDX TO 1
056960         PERFORM 2911-SCAN-DEL THRU 2911-EXIT
056970             UNTIL WD-IDX > WS-DEL-CNT
057600     END-IF.
057700 2910-EXIT.
057800     EXIT.
057810*
057820 2911-SCAN-DEL.
057830     IF WD-CODE(WD-IDX) = WS-NORM-CODE
057840         MOVE "YES" TO WS-FOUND-SWITCH
057850     END-IF.
057860     SET WD-IDX UP BY 1.
057870 2911-EXIT.
057880     EXIT.
057900*
058000*    ---- IS WK1-CODE-SRCH ALREADY IN THE WEEK1 SET?  (DUPES   ----
058100*    ---- WITHIN A SINGLE EXTRACT COLLAPSE TO FIRST-SEEN, SEE  ----
058200*    ---- CR-0521).  THE TABLE IS NOT KEPT IN KEY SEQUENCE, SO ----
058300*    ---- A LINEAR SCAN IS USED RATHER THAN A SEARCH VERB.     ----
058400 2920-IN-WK1-SET.
058500     MOVE "NO" TO WS-FOUND-SWITCH.
058600     IF WS-WK1-CNT > 0
058650         SET W1-IDX TO 1
058660         PERFORM 2921-SCAN-WK1 THRU 2921-EXIT
058670             UNTIL W1-IDX > WS-WK1-CNT
059300     END-IF.
059400 2920-EXIT.
059500     EXIT.
059510*
059520 2921-SCAN-WK1.
059530     IF WK1-CODE(W1-IDX) = WK1-CODE-SRCH
059540         MOVE "YES" TO WS-FOUND-SWITCH
059550     END-IF.
059560     SET W1-IDX UP BY 1.
059570 2921-EXIT.
059580     EXIT.
059600*
059700 2930-IN-WK2-SET.
059800     MOVE "NO" TO WS-FOUND-SWITCH.
059900     IF WS-WK2-CNT > 0
059950         SET W2-IDX TO 1
059960         PERFORM 2931-SCAN-WK2 THRU 2931-EXIT
059970             UNTIL W2-IDX > WS-WK2-CNT
060600     END-IF.
060700 2930-EXIT.
060800     EXIT.
060810*
060820 2931-SCAN-WK2.
060830     IF WK2-CODE(W2-IDX) = WK2-CODE-SRCH
060840         MOVE "YES" TO WS-FOUND-SWITCH
060850     END-IF.
060860     SET W2-IDX UP BY 1.
060870 2931-EXIT.
060880     EXIT.
060900*
061000 2940-IN-WK3-SET.
061100     MOVE "NO" TO WS-FOUND-SWITCH.
061200     IF WS-WK3-CNT > 0
061250         SET W3-IDX TO 1
061260         PERFORM 2941-SCAN-WK3 THRU 2941-EXIT
061270             UNTIL W3-IDX > WS-WK3-CNT
061900     END-IF.
062000 2940-EXIT.
062100     EXIT.
062110*
062120 2941-SCAN-WK3.
062130     IF WK3-CODE(W3-IDX) = WK3-CODE-SRCH
062140         MOVE "YES" TO WS-FOUND-SWITCH
062150     END-IF.
062160     SET W3-IDX UP BY 1.
062170 2941-EXIT.
062180     EXIT.
062200*
062300*    ---- TWO-WEEK GAP - ON WEEK1, GONE FROM WEEK2 AND WEEK3.  ----
062400*    ---- NAME COMES FROM THE NAME MAP (MASTER OVERRIDES THE   ----
062500*    ---- WEEKLY EXTRACTS - CR-0567); BLANK IF NEVER SEEN.     ----
062600 2000-BUILD-2WK-LIST.
062700     IF WS-WK1-CNT > 0
062750         SET W1-IDX TO 1
062760         PERFORM 2010-SCAN-BUILD-2WK THRU 2010-EXIT
062770             UNTIL W1-IDX > WS-WK1-CNT
064700     END-IF.
064800 2000-EXIT.
064900     EXIT.
064910*
064920 2010-SCAN-BUILD-2WK.
064930     MOVE WK1-CODE(W1-IDX) TO WK2-CODE-SRCH.
064940     PERFORM 2930-IN-WK2-SET THRU 2930-EXIT.
064950     IF WS-FOUND-SWITCH = "NO"
064960         MOVE WK1-CODE(W1-IDX) TO WK3-CODE-SRCH
064970         PERFORM 2940-IN-WK3-SET THRU 2940-EXIT
064980         IF WS-FOUND-SWITCH = "NO"
064990             ADD 1 TO WS-2WK-CNT
065000             MOVE WK1-CODE(W1-IDX)
065010                            TO WW-CODE(WS-2WK-CNT)
065020             PERFORM 2950-LOOKUP-NAME THRU 2950-EXIT
065030             MOVE WS-LOOKUP-NAME TO WW-NAME(WS-2WK-CNT)
065040             PERFORM 2960-LOOKUP-CATEGORY THRU 2960-EXIT
065050             MOVE WS-LOOKUP-CATEGORY
065060                            TO WW-CATEGORY(WS-2WK-CNT)
065070         END-IF
065080     END-IF.
065090     SET W1-IDX UP BY 1.
065095 2010-EXIT.
065098     EXIT.
065099*
065100*    ---- LOOK UP THE DISPLAY NAME FOR WS-LOOKUP-CODE - BLANK  ----
065200*    ---- IF THE CODE NEVER APPEARED ON ANY SOURCE.            ----
065300 2950-LOOKUP-NAME.
065400     MOVE WW-CODE(WS-2WK-CNT) TO WS-LOOKUP-CODE.
065500     MOVE SPACES TO WS-LOOKUP-NAME.
065600     IF WS-NAM-CNT > 0
065620         SET WN-IDX TO 1
065640         PERFORM 2951-SCAN-NAME THRU 2951-EXIT
065660             UNTIL WN-IDX > WS-NAM-CNT
066300     END-IF.
066400 2950-EXIT.
066500     EXIT.
066510*
066520 2951-SCAN-NAME.
066530     IF WN-CODE(WN-IDX) = WS-LOOKUP-CODE
066540         MOVE WN-NAME(WN-IDX) TO WS-LOOKUP-NAME
066550     END-IF.
066560     SET WN-IDX UP BY 1.
066570 2951-EXIT.
066580     EXIT.
066600*
066700*    ---- LOOK UP THE MASTER-LIST CATEGORY FOR WS-LOOKUP-CODE -----
066800*    ---- BLANK IF THE CODE IS NOT ON THE MASTER LIST.        ------
066900 2960-LOOKUP-CATEGORY.
067000     MOVE WW-CODE(WS-2WK-CNT) TO WS-LOOKUP-CODE.
067100     MOVE SPACES TO WS-LOOKUP-CATEGORY.
067200     IF WS-MST-CNT > 0
067220         SET WM-IDX TO 1
067240         PERFORM 2961-SCAN-MST-CAT THRU 2961-EXIT
067260             UNTIL WM-IDX > WS-MST-CNT
068000     END-IF.
068100 2960-EXIT.
068200     EXIT.
068210*
068220 2961-SCAN-MST-CAT.
068230     IF WM-CODE(WM-IDX) = WS-LOOKUP-CODE
068240         MOVE WM-CATEGORY(WM-IDX)
068250                        TO WS-LOOKUP-CATEGORY
068260     END-IF.
068270     SET WM-IDX UP BY 1.
068280 2961-EXIT.
068290     EXIT.
068300*
068400*    ---- THREE-WEEK GAP - MASTER CODE ABSENT FROM ALL THREE   ----
068500*    ---- WEEKLY SETS.  FLAGGED IN PLACE ON THE MASTER TABLE   ----
068600*    ---- SO MASTER-FILE ORDER IS KEPT FOR PRINTING, AND SO    ----
068700*    ---- THE LEAVE-LIST REMARK CAN BE ATTACHED HERE ONCE.     ----
068800 2100-MARK-MASTER-3WK.
068900     IF WS-MST-CNT > 0
068920         SET WM-IDX TO 1
068940         PERFORM 2110-SCAN-MARK-MASTER THRU 2110-EXIT
068960             UNTIL WM-IDX > WS-MST-CNT
070700     END-IF.
070800 2100-EXIT.
070900     EXIT.
070910*
070920 2110-SCAN-MARK-MASTER.
070930     MOVE WM-CODE(WM-IDX) TO WK1-CODE-SRCH.
070940     PERFORM 2920-IN-WK1-SET THRU 2920-EXIT.
070950     IF WS-FOUND-SWITCH = "NO"
070960         MOVE WM-CODE(WM-IDX) TO WK2-CODE-SRCH
070970         PERFORM 2930-IN-WK2-SET THRU 2930-EXIT
070980         IF WS-FOUND-SWITCH = "NO"
070990             MOVE WM-CODE(WM-IDX) TO WK3-CODE-SRCH
071000             PERFORM 2940-IN-WK3-SET THRU 2940-EXIT
071010             IF WS-FOUND-SWITCH = "NO"
071020                 SET WM-IS-ON-3WK(WM-IDX) TO TRUE
071030                 PERFORM 2970-CHECK-LEAVE THRU 2970-EXIT
071040             END-IF
071050         END-IF
071060     END-IF.
071070     SET WM-IDX UP BY 1.
071080 2110-EXIT.
071090     EXIT.
071095*
071100*    ---- IS THIS MASTER ENTRY ON THE LEAVE-OF-ABSENCE LIST?   ----
071200*    ---- IF SO CARRY THE REMARK FORWARD ONTO THE MASTER ROW.  ----
071300 2970-CHECK-LEAVE.
071400     IF WS-LVE-CNT > 0
071420         SET WL-IDX TO 1
071440         PERFORM 2971-SCAN-LEAVE THRU 2971-EXIT
071460             UNTIL WL-IDX > WS-LVE-CNT
072200     END-IF.
072300 2970-EXIT.
072400     EXIT.
072410*
072420 2971-SCAN-LEAVE.
072430     IF WL-CODE(WL-IDX) = WM-CODE(WM-IDX)
072440         SET WM-IS-ON-LEAVE(WM-IDX) TO TRUE
072450         MOVE WL-REMARK(WL-IDX) TO WM-REMARK(WM-IDX)
072460     END-IF.
072470     SET WL-IDX UP BY 1.
072480 2971-EXIT.
072490     EXIT.
072500*
072600*    ---- REPORT - TWO-WEEK SECTION FOLLOWED BY THREE-WEEK      ----
072700*    ---- SECTION.  THE THREE-WEEK SECTION MAKES TWO PASSES     ----
072800*    ---- OVER THE MASTER TABLE - NON-LEAVE ROWS FIRST, THEN    ----
072900*    ---- LEAVE ROWS - SO LEAVE ACCOUNTS GROUP AT THE BOTTOM     ----
073000*    ---- WITHOUT A SEPARATE RESEQUENCING TABLE.  SEE CR-0296.  ----
073100 3000-PRINT-REPORT.
073200     PERFORM 9900-HEADING THRU 9900-EXIT.
073300     PERFORM 3100-PRINT-2WK THRU 3100-EXIT.
073400     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
073500     PERFORM 3200-PRINT-3WK THRU 3200-EXIT.
073600 3000-EXIT.
073700     EXIT.
073800*
073900 3100-PRINT-2WK.
074000     WRITE PRTLINE FROM RPT-2WK-BANNER AFTER ADVANCING 1 LINE.
074100     WRITE PRTLINE FROM RPT-HEAD-2WK AFTER ADVANCING 1 LINE.
074200     IF WS-2WK-CNT = 0
074300         WRITE PRTLINE FROM NO-CODES-LINE AFTER ADVANCING 1 LINE
074400     ELSE
074450         SET WW-IDX TO 1
074460         PERFORM 3110-PRINT-ONE-2WK THRU 3110-EXIT
074470             UNTIL WW-IDX > WS-2WK-CNT
075400     END-IF.
075500 3100-EXIT.
075600     EXIT.
075610*
075620 3110-PRINT-ONE-2WK.
075630     MOVE WW-CODE(WW-IDX)     TO RD2-CODE.
075640     MOVE WW-NAME(WW-IDX)     TO RD2-NAME.
075650     MOVE WW-CATEGORY(WW-IDX) TO RD2-CATEGORY.
075660     WRITE PRTLINE FROM RPT-2WK-DETAIL
075670         AFTER ADVANCING 1 LINE
075680         AT EOP PERFORM 9900-HEADING THRU 9900-EXIT.
075690     SET WW-IDX UP BY 1.
075695 3110-EXIT.
075698     EXIT.
075699*
075800*    ---- FIRST PASS - NON-LEAVE ROWS, MASTER-FILE ORDER ----
075900 3200-PRINT-3WK.
076000     WRITE PRTLINE FROM RPT-3WK-BANNER AFTER ADVANCING 1 LINE.
076100     WRITE PRTLINE FROM RPT-HEAD-3WK AFTER ADVANCING 1 LINE.
076200     MOVE ZERO TO WS-3WK-PRT-CNT.
076300     IF WS-MST-CNT > 0
076420         SET WM-IDX TO 1
076440         PERFORM 3211-SCAN-PASS1 THRU 3211-EXIT
076460             UNTIL WM-IDX > WS-MST-CNT
077200     END-IF.
077300*    ---- SECOND PASS - LEAVE ROWS, MASTER-FILE ORDER ----
077400     IF WS-MST-CNT > 0
077420         SET WM-IDX TO 1
077440         PERFORM 3221-SCAN-PASS2 THRU 3221-EXIT
077460             UNTIL WM-IDX > WS-MST-CNT
078200     END-IF.
078300     IF WS-3WK-PRT-CNT = 0
078400         WRITE PRTLINE FROM NO-CODES-LINE AFTER ADVANCING 1 LINE
078500     END-IF.
078600 3200-EXIT.
078650     EXIT.
078660*
078670 3211-SCAN-PASS1.
078680     IF WM-IS-ON-3WK(WM-IDX)
078690         AND NOT WM-IS-ON-LEAVE(WM-IDX)
078700         ADD 1 TO WS-3WK-PRT-CNT
078710         PERFORM 3210-PRINT-3WK-ROW THRU 3210-EXIT
078720     END-IF.
078730     SET WM-IDX UP BY 1.
078740 3211-EXIT.
078750     EXIT.
078760*
078770 3221-SCAN-PASS2.
078780     IF WM-IS-ON-3WK(WM-IDX)
078790         AND WM-IS-ON-LEAVE(WM-IDX)
078800         ADD 1 TO WS-3WK-PRT-CNT
078810         PERFORM 3210-PRINT-3WK-ROW THRU 3210-EXIT
078820     END-IF.
078830     SET WM-IDX UP BY 1.
078840 3221-EXIT.
078850     EXIT.
078860*
079000 3210-PRINT-3WK-ROW.
079100     MOVE WM-CODE(WM-IDX)     TO RD3-CODE.
079200     MOVE WM-NAME(WM-IDX)     TO RD3-NAME.
079300     MOVE WM-CATEGORY(WM-IDX) TO RD3-CATEGORY.
079400     IF WM-IS-ON-LEAVE(WM-IDX)
079500         MOVE WM-REMARK(WM-IDX) TO RD3-REMARK
079600     ELSE
079700         MOVE SPACES TO RD3-REMARK
079800     END-IF.
079900     WRITE PRTLINE FROM RPT-3WK-DETAIL AFTER ADVANCING 1 LINE
080000         AT EOP PERFORM 9900-HEADING THRU 9900-EXIT.
080100 3210-EXIT.
080200     EXIT.
080300*
080400 8000-WRAPUP.
080500     CLOSE WEEK1
080600           WEEK2
080700           WEEK3
080800           CHURNDEL
080900           CHURNMST
081000           CHURNLVE
081100           CHURNRPT.
081200 8000-EXIT.
081300     EXIT.
081400*
081500 9900-HEADING.
081600     ADD 1 TO WS-PCTR.
081700     MOVE WS-PCTR TO RT-PCTR.
081800     WRITE PRTLINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
081900     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
082000 9900-EXIT.
082100     EXIT.
