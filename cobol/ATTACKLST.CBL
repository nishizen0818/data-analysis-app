000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.              ATTACKLST.
000300 AUTHOR.                  S L PETERS.
000400 INSTALLATION.            MIDLAND WHOLESALE FOODS - I S DEPT.
000500 DATE-WRITTEN.            08/14/89.
000600 DATE-COMPILED.
000700 SECURITY.                COMPANY CONFIDENTIAL - INTERNAL USE.
000800*
000900***************************************************************
001000* CHANGE LOG                                                  *
001100* ----------                                                  *
001200* 081489  SLP  INITIAL RELEASE.  CR-0201.  SALES-CALL          *
001300*              ("ATTACK LIST") ACTIVITY ANALYSIS FOR THE       *
001400*              FIELD SALES MANAGERS.                          *
001500* 032690  SLP  ADDED REGION NORMALIZATION - KINKI-AREA CODES   *
001600*              WERE COMING IN WITH INCONSISTENT SPELLING.      *
001700*              CR-0229.                                       *
001800* 110191  TMK  REASON-TEXT BRACKET PARSING ADDED SO THE        *
001900*              ADOPTION/REJECTION REASON TABLES COULD BE       *
002000*              BUILT WITHOUT A MANUAL RE-KEY.  CR-0267.        *
002100* 042993  RJD  FILTER CARDS (FILTPARM) REPLACE THE OLD HARD-   *
002200*              CODED SALESPERSON LIST - OPERATIONS ASKED FOR   *
002300*              THIS SO THE PROGRAM DOES NOT NEED A RECOMPILE   *
002400*              EVERY TIME THE ROSTER CHANGES.  CR-0341.        *
002500* 021598  TMK  Y2K - EXPANDED PACKED YEAR FIELDS TO FOUR        *
002600*              DIGITS THROUGHOUT.  CR-0480.                    *
002700* 070999  SLP  DATE-RANGE FILTER CARD ADDED PER REQUEST OF     *
002800*              K. ENDO - QUARTERLY REVIEW NEEDED A WAY TO      *
002900*              LIMIT THE RUN TO ONE QUARTER'S CALLS.  CR-0519. *
003000* 031504  RJD  MAJOR-CATEGORY ELIGIBILITY TABLE ADDED - A      *
003100*              STRAY CODE FROM THE WEB LEAD FORM WAS SNEAKING  *
003200*              INTO THE PRODUCT TABLE.  CR-0574.               *
003300***************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.         IBM-PC.
003800 OBJECT-COMPUTER.         IBM-PC.
003900 SPECIAL-NAMES.           C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     SELECT VISITS         ASSIGN TO VISITS
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-VISITS.
004700*
004800     SELECT FILTPARM       ASSIGN TO FILTPARM
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-FILTPARM.
005100*
005200     SELECT ATTACKRPT      ASSIGN TO ATTACKRPT
005300            ORGANIZATION IS RECORD SEQUENTIAL.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  VISITS
005900     LABEL RECORD IS STANDARD
006000     RECORD CONTAINS 200 CHARACTERS
006100     DATA RECORD IS VISIT-REC.
006200 01  VISIT-REC.
006300     05  V-UUID               PIC X(12).
006400     05  V-SALESPERSON        PIC X(10).
006500     05  V-VISIT-TYPE         PIC X(10).
006600     05  V-ENTRY-DATE         PIC 9(08).
006700     05  V-REGION             PIC X(10).
006800     05  V-MAJOR-CATEGORY     PIC X(10).
006900     05  V-STATUS             PIC X(10).
007000     05  V-PRODUCT-NAME       PIC X(40).
007100     05  V-RESULT             PIC X(10).
007200     05  V-REASON-TEXT        PIC X(80).
007300*
007400*    ALTERNATE VIEW OF THE ENTRY DATE, USED FOR THE DATE-RANGE
007500*    EDIT BELOW - SPLITS THE PACKED YYYYMMDD INTO ITS PARTS.
007600 01  VISIT-DATE-VIEW REDEFINES VISIT-REC.
007700     05  FILLER               PIC X(32).
007800     05  VD-YEAR              PIC 9(04).
007900     05  VD-MONTH             PIC 9(02).
008000     05  VD-DAY               PIC 9(02).
008100     05  FILLER               PIC X(160).
008200*
008300*    CONTROL-CARD STYLE FILTER FILE - ONE CARD TYPE PER
008400*    FILTER AXIS, SAME IDEA AS A JCL PARM CARD.  A MISSING
008500*    CARD TYPE MEANS "NO RESTRICTION ON THAT AXIS."
008600 FD  FILTPARM
008700     LABEL RECORD IS STANDARD
008800     RECORD CONTAINS 21 CHARACTERS
008900     DATA RECORD IS FILTPARM-REC.
009000 01  FILTPARM-REC.
009100     05  FP-REC-TYPE          PIC X(01).
009200         88  FP-IS-SALESPERSON       VALUE "P".
009300         88  FP-IS-VISIT-TYPE        VALUE "T".
009400         88  FP-IS-REGION            VALUE "R".
009500         88  FP-IS-MAJOR-CATEGORY    VALUE "C".
009600         88  FP-IS-DATE-RANGE        VALUE "D".
009700     05  FP-VALUE-1           PIC X(10).
009800     05  FP-VALUE-2           PIC X(10).
009900*
010000 FD  ATTACKRPT
010100     LABEL RECORD IS OMITTED
010200     RECORD CONTAINS 132 CHARACTERS
010300     LINAGE IS 60 WITH FOOTING AT 55
010400     DATA RECORD IS PRTLINE.
010500 01  PRTLINE                  PIC X(132).
010600*
010700 WORKING-STORAGE SECTION.
010800*
010900 01  WS-FILE-STATUSES.
011000     05  FS-VISITS            PIC XX      VALUE ZEROES.
011100     05  FS-FILTPARM          PIC XX      VALUE ZEROES.
011200*
011210*    ---- STANDALONE SWITCHES ----
011300 77  MORE-VISITS              PIC XXX     VALUE "YES".
011310 77  MORE-FILTS               PIC XXX     VALUE "YES".
011320 77  WS-FOUND-SWITCH          PIC XXX     VALUE "NO".
011330 77  WS-PASSED-SWITCH         PIC XXX     VALUE "NO".
011340 77  WS-SWAP-SWITCH           PIC XXX     VALUE "NO".
011350 77  WS-DATE-RANGE-GIVEN      PIC XXX     VALUE "NO".
011900*
012000*    ---- KINKI-AREA REGION LIST - STATIC REFERENCE TABLE ----
012100 01  WS-KINKI-LIST-VALUES.
012200     05  FILLER               PIC X(10)   VALUE "大阪".
012300     05  FILLER               PIC X(10)   VALUE "奈良".
012400     05  FILLER               PIC X(10)   VALUE "京都".
012500     05  FILLER               PIC X(10)   VALUE "滋賀".
012600     05  FILLER               PIC X(10)   VALUE "兵庫".
012700     05  FILLER               PIC X(10)   VALUE "三重".
012800     05  FILLER               PIC X(10)   VALUE "和歌山".
012900 01  WS-KINKI-TABLE REDEFINES WS-KINKI-LIST-VALUES.
013000     05  WS-KINKI-ENTRY       PIC X(10)   OCCURS 7 TIMES.
013100*
013200*    ---- ELIGIBLE MAJOR-CATEGORY LIST - STATIC REFERENCE   ----
013300 01  WS-ELIG-CAT-VALUES.
013400     05  FILLER               PIC X(10)   VALUE "駅".
013500     05  FILLER               PIC X(10)   VALUE "高速".
013600     05  FILLER               PIC X(10)   VALUE "空港".
013700     05  FILLER               PIC X(10)   VALUE "一般店".
013800     05  FILLER               PIC X(10)   VALUE "量販店".
013900     05  FILLER               PIC X(10)   VALUE "商社".
014000 01  WS-ELIG-CAT-TABLE REDEFINES WS-ELIG-CAT-VALUES.
014100     05  WS-ELIG-CAT-ENTRY    PIC X(10)   OCCURS 6 TIMES.
014200*
014300*    ---- FILTER PARAMETER TABLES LOADED FROM FILTPARM ----
014400 77  WS-SEL-PERS-CNT          PIC S9(4) COMP VALUE ZERO.
014500 01  WS-SEL-PERS-TABLE.
014600     05  WS-SEL-PERS   OCCURS 0 TO 50 TIMES
014700                       DEPENDING ON WS-SEL-PERS-CNT
014800                       INDEXED BY WSP-IDX     PIC X(10).
014900*
015000 77  WS-SEL-TYPE-CNT          PIC S9(4) COMP VALUE ZERO.
015100 01  WS-SEL-TYPE-TABLE.
015200     05  WS-SEL-TYPE   OCCURS 0 TO 50 TIMES
015300                       DEPENDING ON WS-SEL-TYPE-CNT
015400                       INDEXED BY WST-IDX     PIC X(10).
015500*
015600 77  WS-SEL-REGN-CNT          PIC S9(4) COMP VALUE ZERO.
015700 01  WS-SEL-REGN-TABLE.
015800     05  WS-SEL-REGN   OCCURS 0 TO 50 TIMES
015900                       DEPENDING ON WS-SEL-REGN-CNT
016000                       INDEXED BY WSR-IDX     PIC X(10).
016100*
016200 77  WS-SEL-CAT-CNT           PIC S9(4) COMP VALUE ZERO.
016300 01  WS-SEL-CAT-TABLE.
016400     05  WS-SEL-CAT    OCCURS 0 TO 50 TIMES
016500                       DEPENDING ON WS-SEL-CAT-CNT
016600                       INDEXED BY WSC-IDX     PIC X(10).
016700*
016810 77  WS-DATE-START            PIC 9(08)   VALUE ZERO.
016820 77  WS-DATE-END              PIC 9(08)   VALUE ZERO.
017100*
017200*    ---- DISTINCT-UUID STATUS TABLE ----
017300 77  WS-UUID-CNT              PIC S9(4) COMP VALUE ZERO.
017400 01  WS-UUID-TABLE.
017500     05  WS-UUID-ENTRY OCCURS 0 TO 4000 TIMES
017600                       DEPENDING ON WS-UUID-CNT
017700                       INDEXED BY WU-IDX.
017800         10  WU-UUID          PIC X(12).
017900         10  WU-STATUS        PIC X(10).
018000*
018100*    ---- REASON-CATEGORY FREQUENCY TABLES ----
018200 77  WS-ADOPT-CNT             PIC S9(4) COMP VALUE ZERO.
018300 01  WS-ADOPT-TABLE.
018400     05  WS-ADOPT-ENTRY OCCURS 0 TO 100 TIMES
018500                        DEPENDING ON WS-ADOPT-CNT
018600                        INDEXED BY WD-IDX.
018700         10  WD-CATEGORY      PIC X(20).
018800         10  WD-COUNT         PIC S9(07) COMP.
018900*
019000 77  WS-REJECT-CNT            PIC S9(4) COMP VALUE ZERO.
019100 01  WS-REJECT-TABLE.
019200     05  WS-REJECT-ENTRY OCCURS 0 TO 100 TIMES
019300                        DEPENDING ON WS-REJECT-CNT
019400                        INDEXED BY WJ-IDX.
019500         10  WJ-CATEGORY      PIC X(20).
019600         10  WJ-COUNT         PIC S9(07) COMP.
019700*
019800 01  WS-CAT-SWAP-AREA.
019900     05  WS-CAT-SWAP-NAME     PIC X(20).
020000     05  WS-CAT-SWAP-COUNT    PIC S9(07) COMP.
020100*
020200*    ---- PER-RECORD BRACKET/CATEGORY SCAN WORK AREA ----
020210*    THE BRACKET AND DELIMITER MARKS ARE DOUBLE-BYTE, SO EVERY
020220*    POSITION IN THE SCAN BELOW MOVES TWO BYTES AT A TIME.
020230*    THE SUBSCRIPTS BELOW ARE STANDALONE 77-LEVELS - ONLY THE
020240*    CARRIED WORK VALUES AND DELIMITER LITERALS STAY GROUPED.
020250 77  WS-CLOSE-POS             PIC S9(4) COMP.
020260 77  WS-SCAN-POS              PIC S9(4) COMP.
020270 77  WS-SCAN-END              PIC S9(4) COMP.
020280 77  WS-SEG-START             PIC S9(4) COMP.
020290 77  WS-DELIM-POS             PIC S9(4) COMP.
020295 77  WS-CAT-LEN               PIC S9(4) COMP.
020300 01  WS-SCAN-WORK.
020400     05  WS-NORM-REGION       PIC X(10).
020500     05  WS-BRACKET-OPEN      PIC X(02)   VALUE "【".
020600     05  WS-BRACKET-CLOSE     PIC X(02)   VALUE "】".
020700     05  WS-DELIM             PIC X(02)   VALUE "・".
021400*
021500 77  WS-VISIT-CAT-CNT         PIC S9(4) COMP VALUE ZERO.
021600 01  WS-VISIT-CAT-TABLE.
021700     05  WS-VISIT-CAT  OCCURS 5 TIMES         PIC X(20).
021800*
021900 77  WS-SUBS                  PIC S9(4) COMP.
022000 77  WS-SUBS2                 PIC S9(4) COMP.
022100 77  WS-CALC-CNT              PIC S9(07) COMP  VALUE ZERO.
022200*
022300*    ---- REPORT ACCUMULATORS ----
022400 77  WS-CNT-APPT              PIC S9(07) COMP  VALUE ZERO.
022500 77  WS-CNT-PLANNED           PIC S9(07) COMP  VALUE ZERO.
022600 77  WS-CNT-CONSIDER          PIC S9(07) COMP  VALUE ZERO.
022700 77  WS-CNT-DONE              PIC S9(07) COMP  VALUE ZERO.
022800 77  WS-PROD-CNT              PIC S9(07) COMP  VALUE ZERO.
022900 77  WS-RESULT-ADOPT-CNT      PIC S9(07) COMP  VALUE ZERO.
023000 77  WS-RESULT-REJECT-CNT     PIC S9(07) COMP  VALUE ZERO.
023100 77  WS-RESULT-AWAIT-CNT      PIC S9(07) COMP  VALUE ZERO.
023200 77  WS-RATE-WORK             PIC S9(05)V9.
023300 77  WS-SHARE-WORK            PIC S9(05)V9.
023400*
023500 01  WS-TODAY-RAW6            PIC 9(06).
023600 01  WS-TODAY-RAW6-PARTS REDEFINES WS-TODAY-RAW6.
023700     05  WS-TODAY-YY2         PIC 9(02).
023800     05  WS-TODAY-MM          PIC 9(02).
023900     05  WS-TODAY-DD          PIC 9(02).
024000 77  WS-TODAY-CC              PIC 9(02) VALUE ZERO.
024100 77  WS-TODAY-YY              PIC 9(04) VALUE ZERO.
024200 77  WS-PCTR                  PIC 99 COMP     VALUE ZERO.
024300*
024400*    ---- REPORT LINES ----
024500 01  RPT-TITLE-LINE.
024600     05  FILLER               PIC X(06)   VALUE "DATE: ".
024700     05  RT-MM                PIC 99.
024800     05  FILLER               PIC X       VALUE "/".
024900     05  RT-DD                PIC 99.
025000     05  FILLER               PIC X       VALUE "/".
025100     05  RT-YY                PIC 9(4).
025200     05  FILLER               PIC X(21)   VALUE SPACES.
025300     05  FILLER               PIC X(47)   VALUE
025400         "MIDLAND WHOLESALE - SALES CALL ACTIVITY REPORT".
025500     05  FILLER               PIC X(19)   VALUE SPACES.
025600     05  FILLER               PIC X(06)   VALUE "PAGE: ".
025700     05  RT-PCTR              PIC Z9.
025800*
025900 01  RPT-SECTION-HEAD.
026000     05  FILLER               PIC X(05)   VALUE SPACES.
026100     05  RS-TITLE             PIC X(50).
026200     05  FILLER               PIC X(77)   VALUE SPACES.
026300*
026400 01  RPT-STATUS-LINE.
026500     05  FILLER               PIC X(05)   VALUE SPACES.
026600     05  RA-STATUS-NAME       PIC X(20).
026700     05  FILLER               PIC X(05)   VALUE SPACES.
026800     05  RA-STATUS-CNT        PIC ZZZ,ZZ9.
026900     05  FILLER               PIC X(97)   VALUE SPACES.
027000*
027100 01  RPT-RESULT-LINE.
027200     05  FILLER               PIC X(05)   VALUE SPACES.
027300     05  RR-RESULT-NAME       PIC X(20).
027400     05  FILLER               PIC X(05)   VALUE SPACES.
027500     05  RR-RESULT-CNT        PIC ZZZ,ZZ9.
027600     05  FILLER               PIC X(05)   VALUE SPACES.
027700     05  RR-RESULT-RATE       PIC ZZ9.9-.
027800     05  FILLER               PIC X(01)   VALUE "%".
027900     05  FILLER               PIC X(88)   VALUE SPACES.
028000*
028100 01  RPT-CAT-HEAD.
028200     05  FILLER               PIC X(05)   VALUE SPACES.
028300     05  FILLER               PIC X(08)   VALUE "CATEGORY".
028400     05  FILLER               PIC X(19)   VALUE SPACES.
028500     05  FILLER               PIC X(05)   VALUE "COUNT".
028600     05  FILLER               PIC X(05)   VALUE SPACES.
028700     05  FILLER               PIC X(07)   VALUE "SHARE %".
028800     05  FILLER               PIC X(83)   VALUE SPACES.
028900*
029000 01  RPT-CAT-LINE.
029100     05  FILLER               PIC X(05)   VALUE SPACES.
029200     05  RC-CATEGORY          PIC X(20).
029300     05  FILLER               PIC X(04)   VALUE SPACES.
029400     05  RC-COUNT             PIC ZZZ,ZZ9.
029500     05  FILLER               PIC X(05)   VALUE SPACES.
029600     05  RC-SHARE             PIC ZZ9.9-.
029700     05  FILLER               PIC X(88)   VALUE SPACES.
029800*
029900 01  BLANK-LINE.
030000     05  FILLER               PIC X(132)  VALUE SPACES.
030100*
030200 PROCEDURE DIVISION.
030300*
030400 0000-ATTACKLST.
030500     PERFORM 1000-INIT.
030600     PERFORM 2000-MAINLINE THRU 2000-EXIT
030700         UNTIL MORE-VISITS = "NO".
030800     PERFORM 3000-PRINT-REPORT THRU 3000-EXIT.
030900     PERFORM 4000-CLOSING.
031000     STOP RUN.
031100*
031200 1000-INIT.
031300     ACCEPT WS-TODAY-RAW6 FROM DATE.
031400     IF WS-TODAY-YY2 < 50
031500         MOVE 20 TO WS-TODAY-CC
031600     ELSE
031700         MOVE 19 TO WS-TODAY-CC
031800     END-IF.
031900     COMPUTE WS-TODAY-YY = WS-TODAY-CC * 100 + WS-TODAY-YY2.
032000     MOVE WS-TODAY-MM TO RT-MM.
032100     MOVE WS-TODAY-DD TO RT-DD.
032200     MOVE WS-TODAY-YY TO RT-YY.
032300*
032400     OPEN INPUT  VISITS.
032500     OPEN INPUT  FILTPARM.
032600     OPEN OUTPUT ATTACKRPT.
032700     PERFORM 1100-LOAD-FILTERS THRU 1100-EXIT.
032800     CLOSE FILTPARM.
032900     PERFORM 9000-READ-VISIT.
033000*
033100 1100-LOAD-FILTERS.
033200     MOVE "YES" TO MORE-FILTS.
033210     PERFORM 1110-LOAD-ONE-FILT THRU 1110-EXIT
033220         UNTIL MORE-FILTS = "NO".
033230 1100-EXIT.
033240     EXIT.
033250*
033260 1110-LOAD-ONE-FILT.
033300     READ FILTPARM
033400         AT END MOVE "NO" TO MORE-FILTS
033500     END-READ.
033600     IF MORE-FILTS = "YES"
033700         EVALUATE TRUE
033800             WHEN FP-IS-SALESPERSON
033900                 ADD 1 TO WS-SEL-PERS-CNT
034000                 MOVE FP-VALUE-1 TO WS-SEL-PERS(WS-SEL-PERS-CNT)
034100             WHEN FP-IS-VISIT-TYPE
034200                 ADD 1 TO WS-SEL-TYPE-CNT
034300                 MOVE FP-VALUE-1 TO WS-SEL-TYPE(WS-SEL-TYPE-CNT)
034400             WHEN FP-IS-REGION
034500                 ADD 1 TO WS-SEL-REGN-CNT
034600                 MOVE FP-VALUE-1 TO WS-SEL-REGN(WS-SEL-REGN-CNT)
034700             WHEN FP-IS-MAJOR-CATEGORY
034800                 ADD 1 TO WS-SEL-CAT-CNT
034900                 MOVE FP-VALUE-1 TO WS-SEL-CAT(WS-SEL-CAT-CNT)
035000             WHEN FP-IS-DATE-RANGE
035100                 MOVE "YES" TO WS-DATE-RANGE-GIVEN
035200                 MOVE FP-VALUE-1(1:8) TO WS-DATE-START
035300                 MOVE FP-VALUE-2(1:8) TO WS-DATE-END
035400         END-EVALUATE
035500     END-IF.
035600 1110-EXIT.
035700     EXIT.
035750*
036100 2000-MAINLINE.
036200     PERFORM 2100-NORMALIZE-REGION THRU 2100-EXIT.
036300     PERFORM 2200-EXTRACT-REASON-CATS THRU 2200-EXIT.
036400     PERFORM 2300-APPLY-FILTERS THRU 2300-EXIT.
036500     IF WS-PASSED-SWITCH = "YES"
036600         PERFORM 2400-TALLY-STATUS THRU 2400-EXIT
036700         PERFORM 2500-TALLY-PRODUCT THRU 2500-EXIT
036800         PERFORM 2600-TALLY-REASON THRU 2600-EXIT
036900     END-IF.
037000     PERFORM 9000-READ-VISIT.
037100 2000-EXIT.
037200     EXIT.
037300*
037400*    BLANK/MISSING OR REGIONS PREFIXED WITH THE "OTHER-AREA"
037500*    MARKER FALL TO UNCLASSIFIED; ANYTHING ELSE THAT IS NOT ON
037600*    THE KINKI LIST FALLS TO THE STANDARD OTHER BUCKET.
037700 2100-NORMALIZE-REGION.
037800     IF V-REGION = SPACES
037810         MOVE "UNCLASSIFIED" TO WS-NORM-REGION
037820         GO TO 2100-EXIT
037830     END-IF.
037840     IF V-REGION(1:8) = "その他："
037850         MOVE "UNCLASSIFIED" TO WS-NORM-REGION
037860         GO TO 2100-EXIT
037870     END-IF.
037880     MOVE "NO" TO WS-FOUND-SWITCH.
037890     MOVE 1 TO WS-SUBS.
037900     PERFORM 2105-SCAN-KINKI THRU 2105-EXIT
037910         UNTIL WS-SUBS > 7.
039200     IF WS-FOUND-SWITCH = "YES"
039300         MOVE V-REGION TO WS-NORM-REGION
039400     ELSE
039500         MOVE "その他" TO WS-NORM-REGION
039600     END-IF.
039700 2100-EXIT.
039800     EXIT.
039810*
039820 2105-SCAN-KINKI.
039830     IF V-REGION = WS-KINKI-ENTRY(WS-SUBS)
039840         MOVE "YES" TO WS-FOUND-SWITCH
039850     END-IF.
039860     ADD 1 TO WS-SUBS.
039870 2105-EXIT.
039880     EXIT.
039900*
040000*    REASON-TEXT MAY OPEN WITH A BRACKETED CATEGORY LIST -
040100*    E.G. 【CAT-A・CAT-B】REST OF THE NOTE.  IF SO, THE
040200*    BRACKET CONTENT IS SPLIT ON THE LIST DELIMITER INTO
040300*    WS-VISIT-CAT-TABLE; OTHERWISE THE LIST IS EMPTY.
040400 2200-EXTRACT-REASON-CATS.
040500     MOVE 0 TO WS-VISIT-CAT-CNT.
040600     MOVE SPACES TO WS-VISIT-CAT-TABLE.
040700     IF V-REASON-TEXT(1:2) NOT = WS-BRACKET-OPEN
040800         GO TO 2200-EXIT
040900     END-IF.
041000     MOVE 0 TO WS-CLOSE-POS.
041010     MOVE 3 TO WS-SCAN-POS.
041100     PERFORM 2205-SCAN-CLOSE THRU 2205-EXIT
041200         UNTIL WS-SCAN-POS > 79 OR WS-CLOSE-POS NOT = 0.
041700     IF WS-CLOSE-POS = 0
041800         GO TO 2200-EXIT
041900     END-IF.
042000     MOVE 3 TO WS-SEG-START.
042100     COMPUTE WS-SCAN-END = WS-CLOSE-POS - 1.
042200     IF WS-SCAN-END < WS-SEG-START
042300         GO TO 2200-EXIT
042400     END-IF.
042500     PERFORM 2202-SPLIT-ONE-CAT THRU 2202-EXIT
042600         UNTIL WS-SEG-START > WS-SCAN-END
042610             OR WS-VISIT-CAT-CNT >= 5.
042700 2200-EXIT.
042800     EXIT.
042810*
042820 2202-SPLIT-ONE-CAT.
042830     PERFORM 2210-FIND-DELIM THRU 2210-EXIT.
042840     ADD 1 TO WS-VISIT-CAT-CNT.
042850     IF WS-DELIM-POS = 0
042860         COMPUTE WS-CAT-LEN = WS-SCAN-END - WS-SEG-START + 1
042870         MOVE V-REASON-TEXT(WS-SEG-START:WS-CAT-LEN)
042880             TO WS-VISIT-CAT(WS-VISIT-CAT-CNT)
042890         MOVE WS-SCAN-END + 1 TO WS-SEG-START
042900     ELSE
042910         COMPUTE WS-CAT-LEN = WS-DELIM-POS - WS-SEG-START
042920         MOVE V-REASON-TEXT(WS-SEG-START:WS-CAT-LEN)
042930             TO WS-VISIT-CAT(WS-VISIT-CAT-CNT)
042940         COMPUTE WS-SEG-START = WS-DELIM-POS + 2
042950     END-IF.
042960 2202-EXIT.
042970     EXIT.
042980*
042990 2205-SCAN-CLOSE.
043000     IF V-REASON-TEXT(WS-SCAN-POS:2) = WS-BRACKET-CLOSE
043010         MOVE WS-SCAN-POS TO WS-CLOSE-POS
043020     END-IF.
043030     ADD 2 TO WS-SCAN-POS.
043040 2205-EXIT.
043050     EXIT.
043060*
044400 2210-FIND-DELIM.
044500     MOVE 0 TO WS-DELIM-POS.
044510     MOVE WS-SEG-START TO WS-SCAN-POS.
044600     PERFORM 2212-SCAN-ONE-DELIM THRU 2212-EXIT
044700         UNTIL WS-SCAN-POS > WS-SCAN-END - 1
044710             OR WS-DELIM-POS NOT = 0.
045300 2210-EXIT.
045400     EXIT.
045410*
045420 2212-SCAN-ONE-DELIM.
045430     IF V-REASON-TEXT(WS-SCAN-POS:2) = WS-DELIM
045440         MOVE WS-SCAN-POS TO WS-DELIM-POS
045450     END-IF.
045460     ADD 2 TO WS-SCAN-POS.
045470 2212-EXIT.
045480     EXIT.
045500*
045600*    A SELECTED-VALUE LIST WITH ZERO ENTRIES MEANS "DO NOT
045700*    RESTRICT ON THIS AXIS" - OPERATIONS LEAVES A CARD TYPE
045800*    OFF THE DECK WHEN THEY WANT EVERYTHING FOR THAT AXIS.
045900 2300-APPLY-FILTERS.
046000     MOVE "YES" TO WS-PASSED-SWITCH.
046100*
046200     IF WS-SEL-PERS-CNT > 0
046300         MOVE "NO" TO WS-FOUND-SWITCH
046310         MOVE 1 TO WS-SUBS
046400         PERFORM 2310-SCAN-PERS THRU 2310-EXIT
046500             UNTIL WS-SUBS > WS-SEL-PERS-CNT
047000         IF WS-FOUND-SWITCH = "NO"
047100             MOVE "NO" TO WS-PASSED-SWITCH
047200             GO TO 2300-EXIT
047300         END-IF
047400     END-IF.
047500*
047600     IF WS-SEL-TYPE-CNT > 0
047700         MOVE "NO" TO WS-FOUND-SWITCH
047710         MOVE 1 TO WS-SUBS
047800         PERFORM 2320-SCAN-TYPE THRU 2320-EXIT
047900             UNTIL WS-SUBS > WS-SEL-TYPE-CNT
048400         IF WS-FOUND-SWITCH = "NO"
048500             MOVE "NO" TO WS-PASSED-SWITCH
048600             GO TO 2300-EXIT
048700         END-IF
048800     END-IF.
048900*
049000     IF WS-SEL-REGN-CNT > 0
049100         MOVE "NO" TO WS-FOUND-SWITCH
049110         MOVE 1 TO WS-SUBS
049200         PERFORM 2330-SCAN-REGN THRU 2330-EXIT
049300             UNTIL WS-SUBS > WS-SEL-REGN-CNT
049800         IF WS-FOUND-SWITCH = "NO"
049900             MOVE "NO" TO WS-PASSED-SWITCH
050000             GO TO 2300-EXIT
050100         END-IF
050200     END-IF.
050300*
050400*    MAJOR-CATEGORY MUST BE ON THE FIXED ELIGIBLE LIST
050500*    REGARDLESS OF THE FILTER CARDS, THEN ALSO PASS THE
050600*    SELECTED-CATEGORY CARD LIST IF ONE WAS SUPPLIED.
050700     MOVE "NO" TO WS-FOUND-SWITCH.
050710     MOVE 1 TO WS-SUBS.
050800     PERFORM 2340-SCAN-ELIG-CAT THRU 2340-EXIT
050810         UNTIL WS-SUBS > 6.
051300     IF WS-FOUND-SWITCH = "NO"
051400         MOVE "NO" TO WS-PASSED-SWITCH
051500         GO TO 2300-EXIT
051600     END-IF.
051700     IF WS-SEL-CAT-CNT > 0
051800         MOVE "NO" TO WS-FOUND-SWITCH
051810         MOVE 1 TO WS-SUBS
051900         PERFORM 2350-SCAN-SEL-CAT THRU 2350-EXIT
052000             UNTIL WS-SUBS > WS-SEL-CAT-CNT
052500         IF WS-FOUND-SWITCH = "NO"
052600             MOVE "NO" TO WS-PASSED-SWITCH
052700             GO TO 2300-EXIT
052800         END-IF
052900     END-IF.
053000*
053100     IF WS-DATE-RANGE-GIVEN = "YES"
053200         IF VD-YEAR = 0
053300             MOVE "NO" TO WS-PASSED-SWITCH
053400             GO TO 2300-EXIT
053500         END-IF
053600         IF V-ENTRY-DATE < WS-DATE-START
053700                 OR V-ENTRY-DATE > WS-DATE-END
053800             MOVE "NO" TO WS-PASSED-SWITCH
053900             GO TO 2300-EXIT
054000         END-IF
054100     END-IF.
054200 2300-EXIT.
054300     EXIT.
054310*
054320 2310-SCAN-PERS.
054330     IF V-SALESPERSON = WS-SEL-PERS(WS-SUBS)
054340         MOVE "YES" TO WS-FOUND-SWITCH
054350     END-IF.
054360     ADD 1 TO WS-SUBS.
054370 2310-EXIT.
054380     EXIT.
054390*
054400 2320-SCAN-TYPE.
054410     IF V-VISIT-TYPE = WS-SEL-TYPE(WS-SUBS)
054420         MOVE "YES" TO WS-FOUND-SWITCH
054430     END-IF.
054440     ADD 1 TO WS-SUBS.
054450 2320-EXIT.
054460     EXIT.
054470*
054480 2330-SCAN-REGN.
054490     IF WS-NORM-REGION = WS-SEL-REGN(WS-SUBS)
054500         MOVE "YES" TO WS-FOUND-SWITCH
054510     END-IF.
054520     ADD 1 TO WS-SUBS.
054530 2330-EXIT.
054540     EXIT.
054550*
054560 2340-SCAN-ELIG-CAT.
054570     IF V-MAJOR-CATEGORY = WS-ELIG-CAT-ENTRY(WS-SUBS)
054580         MOVE "YES" TO WS-FOUND-SWITCH
054590     END-IF.
054600     ADD 1 TO WS-SUBS.
054610 2340-EXIT.
054620     EXIT.
054630*
054640 2350-SCAN-SEL-CAT.
054650     IF V-MAJOR-CATEGORY = WS-SEL-CAT(WS-SUBS)
054660         MOVE "YES" TO WS-FOUND-SWITCH
054670     END-IF.
054680     ADD 1 TO WS-SUBS.
054690 2350-EXIT.
054700     EXIT.
060010*
060020*    STATUS IS COUNTED ONCE PER DISTINCT VISIT UUID - A
060030*    VISIT THAT SPANS SEVERAL PRODUCT ROWS ONLY COUNTS ON
060040*    ITS FIRST ROW.
060050*    THE TABLE IS NOT KEPT IN KEY SEQUENCE, SO A LINEAR
060060*    SCAN IS USED RATHER THAN A SEARCH VERB.
060070 2400-TALLY-STATUS.
060080     MOVE "NO" TO WS-FOUND-SWITCH.
060090     MOVE 1 TO WS-SUBS.
060100     PERFORM 2405-SCAN-UUID THRU 2405-EXIT
060110         UNTIL WS-SUBS > WS-UUID-CNT OR WS-FOUND-SWITCH = "YES".
060120     IF WS-FOUND-SWITCH = "NO"
060130         ADD 1 TO WS-UUID-CNT
060140         MOVE V-UUID TO WU-UUID(WS-UUID-CNT)
060150         MOVE V-STATUS TO WU-STATUS(WS-UUID-CNT)
060160         EVALUATE V-STATUS
060170             WHEN "アポ"
060180                 ADD 1 TO WS-CNT-APPT
060190             WHEN "訪問予定"
060200                 ADD 1 TO WS-CNT-PLANNED
060210             WHEN "検討中"
060220                 ADD 1 TO WS-CNT-CONSIDER
060230             WHEN "完了"
060240                 ADD 1 TO WS-CNT-DONE
060250         END-EVALUATE
060260     END-IF.
060270 2400-EXIT.
060280     EXIT.
060290*
060300 2405-SCAN-UUID.
060310     IF WU-UUID(WS-SUBS) = V-UUID
060320         MOVE "YES" TO WS-FOUND-SWITCH
060330     END-IF.
060340     ADD 1 TO WS-SUBS.
060350 2405-EXIT.
060360     EXIT.
060370*
060380 2500-TALLY-PRODUCT.
060390     IF V-PRODUCT-NAME NOT = SPACES
060400         ADD 1 TO WS-PROD-CNT
060410         EVALUATE V-RESULT
060420             WHEN "採用"
060430                 ADD 1 TO WS-RESULT-ADOPT-CNT
060440             WHEN "不採用"
060450                 ADD 1 TO WS-RESULT-REJECT-CNT
060460             WHEN "返答待ち"
060470                 ADD 1 TO WS-RESULT-AWAIT-CNT
060480         END-EVALUATE
060490     END-IF.
060500 2500-EXIT.
060510     EXIT.
060520*
060530*    EVERY CATEGORY FOUND IN THE BRACKET LIST FOR AN ADOPTED
060540*    OR REJECTED ROW ADDS ONE TO THAT CATEGORY'S TALLY.
060550 2600-TALLY-REASON.
060560     IF V-RESULT = "採用"
060570         MOVE 1 TO WS-SUBS
060580         PERFORM 2610-BUMP-ADOPT THRU 2610-EXIT
060590             UNTIL WS-SUBS > WS-VISIT-CAT-CNT
060600     END-IF.
060610     IF V-RESULT = "不採用"
060620         MOVE 1 TO WS-SUBS
060630         PERFORM 2620-BUMP-REJECT THRU 2620-EXIT
060640             UNTIL WS-SUBS > WS-VISIT-CAT-CNT
060650     END-IF.
060660 2600-EXIT.
060670     EXIT.
060680*
060690 2610-BUMP-ADOPT.
060700     MOVE "NO" TO WS-FOUND-SWITCH.
060710     MOVE 1 TO WS-SUBS2.
060720     PERFORM 2615-SCAN-ADOPT THRU 2615-EXIT
060730         UNTIL WS-SUBS2 > WS-ADOPT-CNT OR WS-FOUND-SWITCH = "YES".
060740     IF WS-FOUND-SWITCH = "NO"
060750         ADD 1 TO WS-ADOPT-CNT
060760         MOVE WS-VISIT-CAT(WS-SUBS) TO WD-CATEGORY(WS-ADOPT-CNT)
060770         MOVE 1 TO WD-COUNT(WS-ADOPT-CNT)
060780     END-IF.
060790     ADD 1 TO WS-SUBS.
060800 2610-EXIT.
060810     EXIT.
060820*
060830 2615-SCAN-ADOPT.
060840     IF WD-CATEGORY(WS-SUBS2) = WS-VISIT-CAT(WS-SUBS)
060850         ADD 1 TO WD-COUNT(WS-SUBS2)
060860         MOVE "YES" TO WS-FOUND-SWITCH
060870     END-IF.
060880     ADD 1 TO WS-SUBS2.
060890 2615-EXIT.
060900     EXIT.
060910*
060920 2620-BUMP-REJECT.
060930     MOVE "NO" TO WS-FOUND-SWITCH.
060940     MOVE 1 TO WS-SUBS2.
060950     PERFORM 2625-SCAN-REJECT THRU 2625-EXIT
060960         UNTIL WS-SUBS2 > WS-REJECT-CNT OR WS-FOUND-SWITCH = "YES".
060970     IF WS-FOUND-SWITCH = "NO"
060980         ADD 1 TO WS-REJECT-CNT
060990         MOVE WS-VISIT-CAT(WS-SUBS) TO WJ-CATEGORY(WS-REJECT-CNT)
061000         MOVE 1 TO WJ-COUNT(WS-REJECT-CNT)
061010     END-IF.
061020     ADD 1 TO WS-SUBS.
061030 2620-EXIT.
061040     EXIT.
061050*
061060 2625-SCAN-REJECT.
061070     IF WJ-CATEGORY(WS-SUBS2) = WS-VISIT-CAT(WS-SUBS)
061080         ADD 1 TO WJ-COUNT(WS-SUBS2)
061090         MOVE "YES" TO WS-FOUND-SWITCH
061100     END-IF.
061110     ADD 1 TO WS-SUBS2.
061120 2625-EXIT.
061130     EXIT.
064200*
064300 3000-PRINT-REPORT.
064400     PERFORM 9900-HEADING.
064500     PERFORM 3100-PRINT-STATUS-SECTION THRU 3100-EXIT.
064600     PERFORM 3200-PRINT-PRODUCT-SECTION THRU 3200-EXIT.
064700     PERFORM 5010-SORT-ADOPT-TABLE THRU 5010-EXIT.
064800     PERFORM 5020-SORT-REJECT-TABLE THRU 5020-EXIT.
064900     PERFORM 3300-PRINT-REASON-SECTION THRU 3300-EXIT.
065000 3000-EXIT.
065100     EXIT.
065200*
065300 3100-PRINT-STATUS-SECTION.
065400     MOVE "VISIT STATUS COUNTS (DISTINCT VISITS)" TO RS-TITLE.
065500     WRITE PRTLINE FROM RPT-SECTION-HEAD AFTER ADVANCING 2 LINES.
065600     MOVE "アポ"              TO RA-STATUS-NAME.
065700     MOVE WS-CNT-APPT        TO RA-STATUS-CNT.
065800     WRITE PRTLINE FROM RPT-STATUS-LINE AFTER ADVANCING 1 LINE.
065900     MOVE "訪問予定"          TO RA-STATUS-NAME.
066000     MOVE WS-CNT-PLANNED     TO RA-STATUS-CNT.
066100     WRITE PRTLINE FROM RPT-STATUS-LINE AFTER ADVANCING 1 LINE.
066200     MOVE "検討中"            TO RA-STATUS-NAME.
066300     MOVE WS-CNT-CONSIDER    TO RA-STATUS-CNT.
066400     WRITE PRTLINE FROM RPT-STATUS-LINE AFTER ADVANCING 1 LINE.
066500     MOVE "完了"              TO RA-STATUS-NAME.
066600     MOVE WS-CNT-DONE        TO RA-STATUS-CNT.
066700     WRITE PRTLINE FROM RPT-STATUS-LINE AFTER ADVANCING 1 LINE.
066800 3100-EXIT.
066900     EXIT.
067000*
067100 3200-PRINT-PRODUCT-SECTION.
067200     MOVE "PRODUCT RESULT COUNTS AND RATES" TO RS-TITLE.
067300     WRITE PRTLINE FROM RPT-SECTION-HEAD AFTER ADVANCING 2 LINES.
067400     MOVE "採用"              TO RR-RESULT-NAME.
067500     MOVE WS-RESULT-ADOPT-CNT TO RR-RESULT-CNT.
067600     MOVE WS-RESULT-ADOPT-CNT TO WS-CALC-CNT.
067700     PERFORM 3210-COMPUTE-RATE THRU 3210-EXIT.
067800     WRITE PRTLINE FROM RPT-RESULT-LINE AFTER ADVANCING 1 LINE.
067900     MOVE "不採用"            TO RR-RESULT-NAME.
068000     MOVE WS-RESULT-REJECT-CNT TO RR-RESULT-CNT.
068100     MOVE WS-RESULT-REJECT-CNT TO WS-CALC-CNT.
068200     PERFORM 3210-COMPUTE-RATE THRU 3210-EXIT.
068300     WRITE PRTLINE FROM RPT-RESULT-LINE AFTER ADVANCING 1 LINE.
068400     MOVE "返答待ち"          TO RR-RESULT-NAME.
068500     MOVE WS-RESULT-AWAIT-CNT TO RR-RESULT-CNT.
068600     MOVE WS-RESULT-AWAIT-CNT TO WS-CALC-CNT.
068700     PERFORM 3210-COMPUTE-RATE THRU 3210-EXIT.
068800     WRITE PRTLINE FROM RPT-RESULT-LINE AFTER ADVANCING 1 LINE.
068900 3200-EXIT.
069000     EXIT.
069100*
069200 3210-COMPUTE-RATE.
069300     IF WS-PROD-CNT = 0
069400         MOVE 0.0 TO WS-RATE-WORK
069500     ELSE
069600         COMPUTE WS-RATE-WORK ROUNDED =
069700             WS-CALC-CNT / WS-PROD-CNT * 100
069800     END-IF.
069900     MOVE WS-RATE-WORK TO RR-RESULT-RATE.
070000 3210-EXIT.
070100     EXIT.
070200*
070300 3300-PRINT-REASON-SECTION.
070400     MOVE "ADOPTION REASON CATEGORIES" TO RS-TITLE.
070500     WRITE PRTLINE FROM RPT-SECTION-HEAD AFTER ADVANCING 2 LINES.
070600     WRITE PRTLINE FROM RPT-CAT-HEAD AFTER ADVANCING 1 LINE.
070700     PERFORM 3310-SUM-ADOPT THRU 3310-EXIT.
070710     MOVE 1 TO WS-SUBS.
070720     PERFORM 3315-PRINT-ONE-ADOPT THRU 3315-EXIT
070730         UNTIL WS-SUBS > WS-ADOPT-CNT.
070800*
070900     MOVE "REJECTION REASON CATEGORIES" TO RS-TITLE.
071000     WRITE PRTLINE FROM RPT-SECTION-HEAD AFTER ADVANCING 2 LINES.
071100     WRITE PRTLINE FROM RPT-CAT-HEAD AFTER ADVANCING 1 LINE.
071200     PERFORM 3320-SUM-REJECT THRU 3320-EXIT.
071210     MOVE 1 TO WS-SUBS.
071220     PERFORM 3325-PRINT-ONE-REJECT THRU 3325-EXIT
071230         UNTIL WS-SUBS > WS-REJECT-CNT.
071300 3300-EXIT.
071400     EXIT.
071410*
071420 3315-PRINT-ONE-ADOPT.
071430     MOVE WD-CATEGORY(WS-SUBS) TO RC-CATEGORY.
071440     MOVE WD-COUNT(WS-SUBS)    TO RC-COUNT.
071450     IF WS-SUBS2 = 0
071460         MOVE 0.0 TO RC-SHARE
071470     ELSE
071480         COMPUTE WS-SHARE-WORK ROUNDED =
071490             WD-COUNT(WS-SUBS) / WS-SUBS2 * 100
071500         MOVE WS-SHARE-WORK TO RC-SHARE
071510     END-IF.
071520     WRITE PRTLINE FROM RPT-CAT-LINE
071530         AFTER ADVANCING 1 LINE
071540         AT EOP PERFORM 9900-HEADING.
071550     ADD 1 TO WS-SUBS.
071560 3315-EXIT.
071570     EXIT.
071580*
071590 3325-PRINT-ONE-REJECT.
071600     MOVE WJ-CATEGORY(WS-SUBS) TO RC-CATEGORY.
071610     MOVE WJ-COUNT(WS-SUBS)    TO RC-COUNT.
071620     IF WS-SUBS2 = 0
071630         MOVE 0.0 TO RC-SHARE
071640     ELSE
071650         COMPUTE WS-SHARE-WORK ROUNDED =
071660             WJ-COUNT(WS-SUBS) / WS-SUBS2 * 100
071670         MOVE WS-SHARE-WORK TO RC-SHARE
071680     END-IF.
071690     WRITE PRTLINE FROM RPT-CAT-LINE
071700         AFTER ADVANCING 1 LINE
071710         AT EOP PERFORM 9900-HEADING.
071720     ADD 1 TO WS-SUBS.
071730 3325-EXIT.
071740     EXIT.
071750*
071760*    WS-SUBS2 IS BORROWED HERE TO HOLD THE TABLE'S GRAND
071770*    TOTAL FOR THE SHARE-PERCENT CALCULATION ABOVE.
071780 3310-SUM-ADOPT.
071790     MOVE 0 TO WS-SUBS2.
071800     MOVE 1 TO WS-SUBS.
071810     PERFORM 3312-ADD-ONE-ADOPT THRU 3312-EXIT
071820         UNTIL WS-SUBS > WS-ADOPT-CNT.
071830 3310-EXIT.
071840     EXIT.
071850*
071860 3312-ADD-ONE-ADOPT.
071870     ADD WD-COUNT(WS-SUBS) TO WS-SUBS2.
071880     ADD 1 TO WS-SUBS.
071890 3312-EXIT.
071900     EXIT.
071910*
072000 3320-SUM-REJECT.
072010     MOVE 0 TO WS-SUBS2.
072020     MOVE 1 TO WS-SUBS.
072030     PERFORM 3322-ADD-ONE-REJECT THRU 3322-EXIT
072040         UNTIL WS-SUBS > WS-REJECT-CNT.
072050 3320-EXIT.
072060     EXIT.
072070*
072080 3322-ADD-ONE-REJECT.
072090     ADD WJ-COUNT(WS-SUBS) TO WS-SUBS2.
072100     ADD 1 TO WS-SUBS.
072110 3322-EXIT.
072120     EXIT.
072130*
072140*    BUBBLE-SORT BOTH REASON TABLES INTO COUNT-DESCENDING
072150*    ORDER BEFORE PRINTING.
072160 5010-SORT-ADOPT-TABLE.
072170     IF WS-ADOPT-CNT < 2
072180         GO TO 5010-EXIT
072190     END-IF.
072200     MOVE "YES" TO WS-SWAP-SWITCH.
072210     PERFORM 5011-SORT-ADOPT-PASS THRU 5011-EXIT
072220         UNTIL WS-SWAP-SWITCH = "NO".
072230 5010-EXIT.
072240     EXIT.
072250*
072260 5011-SORT-ADOPT-PASS.
072270     MOVE "NO" TO WS-SWAP-SWITCH.
072280     MOVE 1 TO WS-SUBS.
072290     PERFORM 5012-ADOPT-COMPARE-SWAP THRU 5012-EXIT
072300         UNTIL WS-SUBS > WS-ADOPT-CNT - 1.
072310 5011-EXIT.
072320     EXIT.
072330*
072340 5012-ADOPT-COMPARE-SWAP.
072350     IF WD-COUNT(WS-SUBS) < WD-COUNT(WS-SUBS + 1)
072360         MOVE WS-ADOPT-ENTRY(WS-SUBS) TO WS-CAT-SWAP-AREA
072370         MOVE WS-ADOPT-ENTRY(WS-SUBS + 1)
072380             TO WS-ADOPT-ENTRY(WS-SUBS)
072390         MOVE WS-CAT-SWAP-AREA
072400             TO WS-ADOPT-ENTRY(WS-SUBS + 1)
072410         MOVE "YES" TO WS-SWAP-SWITCH
072420     END-IF.
072430     ADD 1 TO WS-SUBS.
072440 5012-EXIT.
072450     EXIT.
072460*
072470 5020-SORT-REJECT-TABLE.
072480     IF WS-REJECT-CNT < 2
072490         GO TO 5020-EXIT
072500     END-IF.
072510     MOVE "YES" TO WS-SWAP-SWITCH.
072520     PERFORM 5021-SORT-REJECT-PASS THRU 5021-EXIT
072530         UNTIL WS-SWAP-SWITCH = "NO".
072540 5020-EXIT.
072550     EXIT.
072560*
072570 5021-SORT-REJECT-PASS.
072580     MOVE "NO" TO WS-SWAP-SWITCH.
072590     MOVE 1 TO WS-SUBS.
072600     PERFORM 5022-REJECT-COMPARE-SWAP THRU 5022-EXIT
072610         UNTIL WS-SUBS > WS-REJECT-CNT - 1.
072620 5021-EXIT.
072630     EXIT.
072640*
072650 5022-REJECT-COMPARE-SWAP.
072660     IF WJ-COUNT(WS-SUBS) < WJ-COUNT(WS-SUBS + 1)
072670         MOVE WS-REJECT-ENTRY(WS-SUBS) TO WS-CAT-SWAP-AREA
072680         MOVE WS-REJECT-ENTRY(WS-SUBS + 1)
072690             TO WS-REJECT-ENTRY(WS-SUBS)
072700         MOVE WS-CAT-SWAP-AREA
072710             TO WS-REJECT-ENTRY(WS-SUBS + 1)
072720         MOVE "YES" TO WS-SWAP-SWITCH
072730     END-IF.
072740     ADD 1 TO WS-SUBS.
072750 5022-EXIT.
072760     EXIT.
081200*
081300 4000-CLOSING.
081400     CLOSE VISITS.
081500     CLOSE ATTACKRPT.
081600*
081700 9000-READ-VISIT.
081800     READ VISITS
081900         AT END MOVE "NO" TO MORE-VISITS.
082000*
082100 9900-HEADING.
082200     ADD 1 TO WS-PCTR.
082300     MOVE WS-PCTR TO RT-PCTR.
082400     WRITE PRTLINE FROM RPT-TITLE-LINE AFTER ADVANCING PAGE.
082500     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
