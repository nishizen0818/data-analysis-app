000100*    WEEKPTNR.CPY
000200*    SHARED WEEKLY PARTNER-EXTRACT RECORD LAYOUT - CHURNALRT
000300*    COPIES THIS MEMBER ONCE PER WEEKLY FILE (WEEK1/WEEK2/
000400*    WEEK3), REPLACING THE PFX TAG WITH THAT WEEK'S OWN
000500*    FIELD PREFIX, SO ALL THREE STAY IN STEP IF THE EXTRACT
000600*    FORMAT EVER CHANGES.  CR-0714.
000700     05  ==PFX==-PARTNER-CODE    PIC X(04).
000800     05  ==PFX==-PARTNER-NAME    PIC X(30).
